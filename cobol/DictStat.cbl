000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. DictStat.                                                    
000120 AUTHOR. R. AGUILAR.                                                      
000130 INSTALLATION. STATE DATA CENTER - APPLICATIONS DIV.                      
000140 DATE-WRITTEN. 02/14/91.                                                  
000150 DATE-COMPILED.                                                           
000160 SECURITY. NONE.                                                          
000170*----------------------------------------------------------*              
000180*                    C H A N G E   L O G                   *              
000190*----------------------------------------------------------*              
000200* 02/14/91  RPA   ORIGINAL PROGRAM.  PULLS USAGE COUNTS     *     DS0001  
000210*                 OFF THE DICTIONARY AND SUMMARIZES THEM    *     DS0001  
000220*                 FOR THE REFERENCE DESK.  TKT 91-0044.     *     DS0001  
000230* 07/02/91  RPA   ADDED THE QUARTILE/IQR LINES REQUESTED BY *     DS0002  
000240*                 PLANNING.  TKT 91-0210.                   *     DS0002  
000250* 03/19/92  DK    HISTOGRAM SECTION ADDED SO THE BINS COULD *     DS0003  
000260*                 BE CHARTED BY HAND ON THE WALL BOARD.     *     DS0003  
000270*                 TKT 92-0081.                              *     DS0003  
000280* 10/08/93  SWE   SELF-CHECK BLOCK ADDED AFTER THE BINNING  *     DS0004  
000290*                 LOGIC MISCOUNTED THE TOP BIN.  RUNS THE   *     DS0004  
000300*                 TWO REFERENCE LISTS BEFORE EVERY REAL     *     DS0004  
000310*                 REPORT NOW.  TKT 93-0177.                 *     DS0004  
000320* 05/20/94  SWE   VARIANCE WAS ACCUMULATING WITHOUT A HOLD  *     DS0005  
000330*                 FIELD AND LOST PRECISION ON LARGE COUNTS. *     DS0005  
000340*                 TKT 94-0098.                              *     DS0005  
000350* 11/14/96  RPA   BIN WALK NOW STOPS ADVANCING PAST THE     *     DS0006  
000360*                 LAST BIN INSTEAD OF SUBSCRIPTING OFF THE  *     DS0006  
000370*                 END OF THE TABLE.  TKT 96-0311.            *    DS0006  
000380* 12/09/98  RPA   Y2K REVIEW - PROGRAM CARRIES NO STORED    *     DS0007  
000390*                 DATE FIELD WITH A TWO-DIGIT YEAR.  RUN    *     DS0007  
000400*                 DATE IS DISPLAY-ONLY ON THE REPORT.       *     DS0007  
000410*                 SIGNED OFF.                                *    DS0007  
000420* 06/03/99  SWE   ADDED THE SIGN-CLASS CHECK ON INCOMING    *     DS0008  
000430*                 DATA LINES AFTER A STRAY HEADER LINE IN   *     DS0008  
000440*                 THE FEED BLEW UP THE BINNING PASS.         *    DS0008  
000450*                 TKT 99-0147.                               *    DS0008  
000460* 09/05/02  DK    RENUMBERED THE PARAGRAPH PAIRS TO THE     *     DS0009  
000470*                 BEGIN/END FORM USED ELSEWHERE IN THE      *     DS0009  
000480*                 SHOP'S LIBRARY, TO MATCH THE REPORTING    *     DS0009  
000490*                 SET.  TKT 02-0139.                        *     DS0009  
000500* 04/11/03  DK    DOCUMENTATION PASS PER DEPT STANDARDS     *     DS0010  
000510*                 AUDIT - HEADER/PARAGRAPH COMMENTARY       *     DS0010  
000520*                 BROUGHT UP TO THE SHOP'S CURRENT BOOK     *     DS0010  
000530*                 STANDARD.  NO LOGIC CHANGED.               *    DS0010  
000540*                 TKT 03-0091.                               *    DS0010  
000550* 08/26/03  MER   WS-STAT-VALUE-EDIT WAS SEVEN DIGITS WIDE  *     DS0011  
000560*                 BUT THE STAT ACCUMULATORS IT RECEIVES ARE *     DS0011  
000570*                 NINE - A LARGE SUM-OF-SQUARES OR VARIANCE *     DS0011  
000580*                 RUN WOULD HAVE DROPPED ITS TOP TWO DIGITS *     DS0011  
000590*                 ON THE PRINTED LINE.  WIDENED TO MATCH.   *     DS0011  
000600*                 TKT 03-0114.                               *    DS0011  
000610*----------------------------------------------------------*              
000620*----------------------------------------------------------*              
000630*               P R O G R A M   N A R R A T I V E           *             
000640*----------------------------------------------------------*              
000650*  DICTSTAT IS A COMPANION BATCH MODULE TO DICTMAIN.  WHERE  *            
000660*  DICTMAIN OWNS THE DICTIONARY FILE AND ANSWERS COMMANDS   *             
000670*  AGAINST IT, DICTSTAT NEVER TOUCHES AN ENTRY RECORD - IT  *             
000680*  ONLY EVER LOOKS AT THE DICTIONARY'S HEADER RECORD FOR A  *             
000690*  COUNT TO PRINT ON ITS SUMMARY LINE.  THE REAL WORK HERE  *             
000700*  IS A SEPARATE NUMBER FEED (STATS-DATA-FILE) THAT THE     *             
000710*  REFERENCE DESK OR PLANNING BUILDS BY HAND - USAGE        *             
000720*  COUNTS, ACCESS COUNTS, WHATEVER THEY WANT DISTRIBUTED -  *             
000730*  AND THIS PROGRAM SUMMARIZES IT: MEAN, VARIANCE, STDEV,   *             
000740*  MEDIAN, QUARTILES, IQR, MIN/MAX/RANGE, AND A FREQUENCY   *             
000750*  HISTOGRAM BUILT OVER AUTOMATICALLY-SIZED BINS.           *             
000760*                                                            *            
000770*  A SHORT SELF-CHECK RUNS FIRST, EVERY TIME, BEFORE ANY    *             
000780*  REAL DATA IS TOUCHED - TWO HAND-WORKED REFERENCE LISTS   *             
000790*  ARE FED THROUGH THE SAME DISTRIBUTION ENGINE AND THEIR   *             
000800*  MEDIAN/Q1/Q3 ARE CHECKED AGAINST THE ANSWERS WORKED OUT  *             
000810*  BY HAND WHEN THE TEST PLAN WAS FIRST WRITTEN.  THIS WAS  *             
000820*  ADDED AFTER A BINNING BUG SLIPPED A BAD REPORT PAST THE  *             
000830*  REFERENCE DESK IN 1993 (TKT 93-0177) AND HAS STAYED IN   *             
000840*  EVERY RELEASE SINCE.                                     *             
000850*                                                            *            
000860*  NOTHING IN THIS PROGRAM CALLS AN INTRINSIC FUNCTION -    *             
000870*  THE SQUARE ROOT FOR STDEV IS A HAND-ROLLED NEWTON-       *             
000880*  RAPHSON PARAGRAPH, AND THE BIN COUNT'S INTEGER SQUARE    *             
000890*  ROOT IS A SIMPLE TRIAL-AND-BACK-OFF WALK - BOTH WRITTEN  *             
000900*  THE LONG WAY, THE SAME AS THE REST OF THE SHOP'S         *             
000910*  LIBRARY DOES ARITHMETIC.                                 *             
000920*----------------------------------------------------------*              
000930                                                                          
000940*----------------------------------------------------------*              
000950*           F I E L D   W I D T H   R A T I O N A L E      *              
000960*----------------------------------------------------------*              
000970*  EVERY ONE OF THE TEN PRINTED STATISTICS (MEAN, VARIANCE, *             
000980*  STDEV, MEDIAN, Q1, Q3, IQR, MIN, MAX, RANGE) IS CARRIED  *             
000990*  AS PIC S9(09)V9(04) SO A LARGE SUM-OF-SQUARES RUN ON A   *             
001000*  BIG FEED DOES NOT OVERFLOW THE INTERMEDIATE ARITHMETIC.  *             
001010*  THE SHARED EDIT FIELD THAT EVERY ONE OF THEM IS MOVED    *             
001020*  INTO BEFORE PRINTING MUST THEREFORE CARRY THE SAME NINE  *             
001030*  INTEGER DIGITS - TKT 03-0114 WIDENED IT TO MATCH AFTER   *             
001040*  IT WAS FOUND RUNNING SEVEN DIGITS NARROW, WHICH WOULD    *             
001050*  HAVE SILENTLY DROPPED THE TOP TWO DIGITS OF ANY RESULT   *             
001060*  AT OR ABOVE TEN MILLION.  THE SEPARATE HISTOGRAM BOUND   *             
001070*  EDIT FIELD IS NOT PART OF THIS - ITS SOURCE FIELD IS     *             
001080*  ONLY SEVEN DIGITS WIDE, SO IT WAS LEFT AS IT WAS.        *             
001090*----------------------------------------------------------*              
001100*  ENVIRONMENT DIVISION.  THE SIGN CLASS BELOW IS WHAT      *             
001110*  LETS 200000 TELL A REAL DATA LINE FROM A STRAY HEADER OR *             
001120*  BLANK LINE IN THE FEED (TKT 99-0147); THE TWO UPSI       *             
001130*  CONDITION NAMES ARE CARRIED FOR A DETAIL-BIN OPTION THE  *             
001140*  OPERATOR CAN SET AT JCL TIME BUT WHICH THIS RELEASE OF   *             
001150*  THE PROGRAM DOES NOT YET ACT ON.                         *             
001160*----------------------------------------------------------*              
001170 ENVIRONMENT DIVISION.                                                    
001180 CONFIGURATION SECTION.                                                   
001190*    SAME TARGET HARDWARE AS THE REST OF THE LIBRARY - NO                 
001200*    DEBUGGING MODULE, NO DECIMAL-POINT-IS-COMMA, NOTHING                 
001210*    OUT OF THE ORDINARY ON THIS ENTRY.                                   
001220 SOURCE-COMPUTER. IBM-4381.                                               
001230 OBJECT-COMPUTER. IBM-4381.                                               
001240 SPECIAL-NAMES.                                                           
001250*    TOP-OF-FORM IS CARRIED FOR PARITY WITH THE OTHER       *             
001260*    REPORTING PROGRAMS IN THE LIBRARY - THIS PROGRAM'S OWN *             
001270*    OUTPUT IS A PLAIN LINE-SEQUENTIAL FILE, NOT A PRINTER. *             
001280     C01 IS top-of-form                                                   
001290*    THE SIGN CLASS IS THE HEART OF THE TKT 99-0147 FIX -   *             
001300*    ANY FIRST BYTE OUTSIDE +/-/BLANK MARKS A NON-DATA LINE.*             
001310     CLASS ws-sign-class IS "+" "-" " "                                   
001320     UPSI-0 ON STATUS  IS ws-detail-bins-on                               
001330            OFF STATUS IS ws-detail-bins-off.                             
001340                                                                          
001350*----------------------------------------------------------*              
001360*  THREE FILES: THE RAW NUMBER FEED COMING IN, THE PRINTED  *             
001370*  STATISTICS REPORT GOING OUT, AND THE DICTIONARY FILE     *             
001380*  ITSELF - READ OPTIONALLY, HEADER RECORD ONLY, SO THE     *             
001390*  SUMMARY LINE CAN SHOW HOW MANY ENTRIES WERE ON FILE THE  *             
001400*  DAY THE STATISTICS WERE RUN.                             *             
001410*----------------------------------------------------------*              
001420 INPUT-OUTPUT SECTION.                                                    
001430 FILE-CONTROL.                                                            
001440*    LOGICAL NAME STATSIN IS WHATEVER THE JCL/SHELL WRAPPER *             
001450*    POINTS AT THE NUMBER FEED FOR THIS RUN.                *             
001460     SELECT stats-data-file ASSIGN TO "STATSIN"                           
001470            ORGANIZATION IS LINE SEQUENTIAL                               
001480            FILE STATUS  IS fs-stats-data-file.                           
001490                                                                          
001500*    STATSOUT CARRIES THE PRINTED REPORT AND SELF-CHECK     *             
001510*    LINES - A PLAIN TEXT FILE, NOT A PRINTER SPOOL FILE.   *             
001520     SELECT status-file ASSIGN TO "STATSOUT"                              
001530            ORGANIZATION IS LINE SEQUENTIAL                               
001540            FILE STATUS  IS fs-status-file.                               
001550                                                                          
001560*    OPTIONAL SO THE PROGRAM STILL RUNS CLEAN IF NO         *             
001570*    DICTIONARY HAS BEEN BUILT YET - THE HEADER COUNT JUST  *             
001580*    COMES BACK ZERO IN THAT CASE.                          *             
001590     SELECT OPTIONAL dictionary-file ASSIGN TO "DICTIN"                   
001600            ORGANIZATION IS SEQUENTIAL                                    
001610            FILE STATUS  IS fs-dictionary-file.                           
001620                                                                          
001630 DATA DIVISION.                                                           
001640 FILE SECTION.                                                            
001650*----------------------------------------------------------*              
001660*  STATS-DATA-FILE - ONE SIGNED EDITED NUMBER PER LINE.     *             
001670*  THE SHOP'S PLANNING DESK BUILDS THIS FEED BY HAND FROM   *             
001680*  WHATEVER COUNT THEY WANT DISTRIBUTED - USAGE COUNTS,     *             
001690*  ACCESS COUNTS, WHATEVER - SO THE LAYOUT IS KEPT AS       *             
001700*  LOOSE AS POSSIBLE (TKT 91-0044).                          *            
001710*----------------------------------------------------------*              
001720 FD  stats-data-file                                                      
001730     LABEL RECORD IS OMITTED                                              
001740     RECORD CONTAINS 11 CHARACTERS.                                       
001750 01  sd-data-rec.                                                         
001760*        ONE OBSERVATION - SIGNED, TWO DECIMALS, NOTHING    *             
001770*        ELSE ON THE LINE.  ELEVEN BYTES TOTAL, SIGN AND    *             
001780*        DECIMAL POINT INCLUDED.                            *             
001790     05  sd-data-line                 PIC -9999999.99.                    
001800                                                                          
001810*----------------------------------------------------------*              
001820*  STATUS-FILE CARRIES BOTH THE STATISTICS REPORT LINES     *             
001830*  AND THE SELF-CHECK PASS/FAIL LINES - ONE PLAIN TEXT      *             
001840*  LINE PER WRITE, SAME AS THE DICTMAIN STATUS FEED, SO A   *             
001850*  RUN OF BOTH PROGRAMS CAN BE CONCATENATED INTO ONE LOG.   *             
001860*----------------------------------------------------------*              
001870*    256 BYTES IS MORE THAN ANY SINGLE LINE THIS PROGRAM                  
001880*    BUILDS EVER NEEDS - ROOM LEFT FOR A WIDER STAT LABEL OR              
001890*    A LONGER SELF-CHECK MESSAGE IN SOME FUTURE RELEASE.                  
001900 FD  status-file                                                          
001910     LABEL RECORD IS OMITTED                                              
001920     RECORD CONTAINS 256 CHARACTERS.                                      
001930 01  stat-line-rec.                                                       
001940*        ONE PRINT LINE - REPORT HEADER, STAT LINE,         *             
001950*        HISTOGRAM DETAIL LINE OR SELF-CHECK LINE, ALL      *             
001960*        SHARE THIS SAME RECORD SHAPE.  NO FILLER BEYOND    *             
001970*        THE TEXT ITSELF SINCE THE WHOLE RECORD IS TEXT.    *             
001980     05  stat-line-text               PIC X(256).                         
001990                                                                          
002000*----------------------------------------------------------*              
002010*  DICTIONARY-FILE IS READ HERE ONLY FOR ITS HEADER RECORD  *             
002020*  - THE SAME LAYOUT DICTMAIN WRITES FIRST ON EVERY SAVE.   *             
002030*  THIS PROGRAM NEVER OPENS THE FILE FOR ENTRIES AND NEVER  *             
002040*  WRITES TO IT; IT IS OPTIONAL SO A DISTRIBUTION RUN WITH  *             
002050*  NO DICTIONARY ON HAND STILL PRODUCES A REPORT.           *             
002060*----------------------------------------------------------*              
002070 FD  dictionary-file                                                      
002080     LABEL RECORD IS STANDARD                                             
002090     RECORD CONTAINS 261 CHARACTERS                                       
002100     RECORDING MODE IS F.                                                 
002110 01  dict-hdr-rec.                                                        
002120*        THE DICTIONARY'S DISPLAY NAME - NOT USED HERE.     *             
002130     05  dh-dict-name                 PIC X(60).                          
002140*        HOW MANY ENTRIES WERE ON FILE THE DAY IT WAS       *             
002150*        LAST SAVED - THIS IS THE ONLY FIELD 150000 WANTS.  *             
002160     05  dh-entry-count                PIC 9(05).                         
002170     05  FILLER                       PIC X(196).                         
002180                                                                          
002190 WORKING-STORAGE SECTION.                                                 
002200*----------------------------------------------------------*              
002210*         W O R K I N G   S T O R A G E   C R O S S         *             
002220*                  R E F E R E N C E                       *              
002230*----------------------------------------------------------*              
002240*  A QUICK FIELD-TO-PURPOSE MAP FOR ANYONE PICKING THIS     *             
002250*  PROGRAM UP COLD.  FULL LAYOUT DETAIL IS AT EACH FIELD'S  *             
002260*  OWN DECLARATION BELOW; THIS IS JUST THE LAY OF THE LAND. *             
002270*                                                            *            
002280*    FS-* .................. FILE STATUS BYTES              *             
002290*    WS-DATA-POINT-COUNT ... HOW MANY POINTS ARE LOADED     *             
002300*    WS-BIN-COUNT .......... HOW MANY HISTOGRAM BINS EXIST  *             
002310*    WS-*-TABLE ............ THE TWO OCCURS-DEPENDING-ON    *             
002320*                            TABLES (DATA POINTS, BIN FREQ) *             
002330*    WS-STAT-RESULTS ....... THE TEN PRINTED STATISTICS     *             
002340*    WS-WORK-AREA .......... SCRATCH FIELDS FOR THE SORT,   *             
002350*                            MEAN/VARIANCE ACCUMULATORS,    *             
002360*                            SQUARE ROOT ITERATION AND THE  *             
002370*                            RUN DATE                       *             
002380*    WS-REPLY-AREA ......... ONE "LABEL: VALUE" REPORT LINE *             
002390*    WS-BIN-LINE-AREA ...... ONE HISTOGRAM DETAIL LINE      *             
002400*    WS-SELF-CHECK-AREA .... ONE EXPECTED/ACTUAL PAIR FOR   *             
002410*                            THE STARTUP SELF-CHECK         *             
002420*                                                            *            
002430*  SUBSCRIPTS AND COUNTERS ARE ALL COMP PER SHOP STANDARD;  *             
002440*  PRINTED/EDITED FIELDS ARE ALL DISPLAY, SINCE THIS SHOP   *             
002450*  HAS NEVER PACKED A REPORT LINE FIELD.                    *             
002460*----------------------------------------------------------*              
002470*  FILE STATUS BYTES - ONE PER SELECT, CHECKED BY THE       *             
002480*  DECLARATIVES HANDLERS BELOW AND BY THE OPEN LOGIC IN     *             
002490*  100000 AND 150000.                                       *             
002500*----------------------------------------------------------*              
002510 77  fs-stats-data-file               PIC X(02) VALUE "00".               
002520 77  fs-status-file                   PIC X(02) VALUE "00".               
002530 77  fs-dictionary-file               PIC X(02) VALUE "00".               
002540                                                                          
002550*----------------------------------------------------------*              
002560*  COUNTERS AND SUBSCRIPTS FOR THE DATA-POINT TABLE AND     *             
002570*  HISTOGRAM TABLE BELOW - ALL COMP PER SHOP STANDARD SO    *             
002580*  THE SORT AND BINNING PASSES DO NOT PAY FOR DISPLAY       *             
002590*  ARITHMETIC ON EVERY SUBSCRIPT BUMP.                      *             
002600*----------------------------------------------------------*              
002610 77  ws-data-point-count              PIC 9(05) COMP                      
002620                                       VALUE ZERO.                        
002630 77  ws-bin-count                     PIC 9(03) COMP                      
002640                                       VALUE ZERO.                        
002650 77  ws-subscript-lo                  PIC 9(05) COMP                      
002660                                       VALUE ZERO.                        
002670 77  ws-subscript-hi                  PIC 9(05) COMP                      
002680                                       VALUE ZERO.                        
002690 77  ws-range-lo                      PIC 9(05) COMP                      
002700                                       VALUE ZERO.                        
002710 77  ws-range-hi                      PIC 9(05) COMP                      
002720                                       VALUE ZERO.                        
002730 77  ws-range-len                     PIC 9(05) COMP                      
002740                                       VALUE ZERO.                        
002750 77  ws-sqrt-iterations               PIC 9(02) COMP                      
002760                                       VALUE ZERO.                        
002770*    DISPLAY COUNTER BELOW IS FOR THE REPORT HEADER LINE    *             
002780*    ONLY - IT IS NEVER USED IN ARITHMETIC, SO IT STAYS     *             
002790*    DISPLAY AND GOES STRAIGHT INTO THE STRING AT 510000.   *             
002800 77  ws-entry-count-display           PIC 9(05) VALUE ZERO.               
002810                                                                          
002820*    CTE-01 NAMES THE STARTING SUBSCRIPT USED WHEN A RANGE  *             
002830*    IS SEEDED AT THE LOW END OF THE SORTED TABLE.          *             
002840 78  cte-01                                     VALUE 01.                 
002850                                                                          
002860*----------------------------------------------------------*              
002870*  CONTROL SWITCHES.  SW-EOF-DATA DRIVES THE READ LOOP AT   *             
002880*  200000; SW-SELF-CHECK-PASSED IS FLIPPED TO FALSE BY      *             
002890*  930000 THE FIRST TIME A REFERENCE VECTOR DISAGREES WITH  *             
002900*  ITS EXPECTED STATISTIC (TKT 93-0177) SO THE OPERATOR CAN *             
002910*  TELL AT A GLANCE WHETHER THE ENGINE IS STILL TRUSTWORTHY *             
002920*  BEFORE BELIEVING THE REAL REPORT BELOW IT.  THE TWO      *             
002930*  DETAIL-BINS SWITCHES MIRROR UPSI-0 FOR READABILITY.      *             
002940*----------------------------------------------------------*              
002950 01  ws-control-switches.                                                 
002960*        SET TRUE BY 200000 WHEN THE DATA FEED RUNS OUT.    *             
002970     05  ws-eof-data-sw               PIC X(01) VALUE "N".                
002980         88  sw-eof-data                        VALUE "Y".                
002990*        STARTS TRUE; FLIPPED FALSE BY 930000 THE FIRST     *             
003000*        TIME A REFERENCE VECTOR'S ANSWER DISAGREES.        *             
003010     05  ws-self-check-pass-sw        PIC X(01) VALUE "Y".                
003020         88  sw-self-check-passed               VALUE "Y".                
003030*        MIRRORS UPSI-0 ON/OFF FOR A DETAIL-BIN OPTION NOT  *             
003040*        YET ACTED ON BY THIS RELEASE.                      *             
003050     05  ws-detail-bins-on            PIC X(01) VALUE "N".                
003060     05  ws-detail-bins-off           PIC X(01) VALUE "Y".                
003070     05  FILLER                       PIC X(10) VALUE SPACES.             
003080                                                                          
003090*----------------------------------------------------------*              
003100*  THE WORKING TABLE OF DATA POINTS.  SIZED TO DEPENDING ON *             
003110*  SO A SMALL SELF-CHECK VECTOR OR A SMALL REAL FEED DOES   *             
003120*  NOT PAY FOR SCANNING A FULL 9999-ENTRY TABLE EVERY PASS  *             
003130*  (SAME TRICK THE DICTIONARY MASTER TABLE USES IN          *             
003140*  DICTMAIN).  ONE SIGNED FIELD, TWO DECIMALS - MATCHES THE *             
003150*  INCOMING DATA LINE LAYOUT ABOVE.                         *             
003160*----------------------------------------------------------*              
003170 01  ws-data-point-table.                                                 
003180*        9999 IS FAR ABOVE ANY FEED SIZE THIS SHOP HAS EVER *             
003190*        RUN - THE LIMIT EXISTS SO A RUNAWAY OR DUPLICATED  *             
003200*        FEED CANNOT GROW THE TABLE WITHOUT BOUND.          *             
003210     05  ws-data-point OCCURS 0001 TO 9999 TIMES                          
003220                       DEPENDING ON ws-data-point-count                   
003230                       INDEXED BY idx-data-point                          
003240                       PIC S9(07)V9(02).                                  
003250                                                                          
003260*----------------------------------------------------------*              
003270*  HOLD AREA FOR THE ELEMENT CURRENTLY BEING INSERTED BY    *             
003280*  THE SORT AT 310100.  REDEFINED BELOW AS RAW CHARACTERS   *             
003290*  SO A TRACE DUMP CAN BE TAKEN OF THE HOLD VALUE WITHOUT   *             
003300*  FIGHTING SIGNED NUMERIC DISPLAY FORMATTING.              *             
003310*----------------------------------------------------------*              
003320 01  ws-data-point-hold-area.                                             
003330*        THE ELEMENT CURRENTLY BEING SLOTTED INTO PLACE.    *             
003340     05  ws-data-point-hold           PIC S9(07)V9(02)                    
003350                                       VALUE ZERO.                        
003360     05  FILLER                       PIC X(05) VALUE SPACES.             
003370                                                                          
003380*    RAW-CHARACTER VIEW OF THE HOLD AREA, FOR A CONSOLE     *             
003390*    DUMP IF THE SORT IS EVER SUSPECTED OF MISBEHAVING.     *             
003400 01  ws-data-point-hold-red REDEFINES ws-data-point-hold-area.            
003410     05  ws-data-point-hold-digits    PIC X(09).                          
003420     05  FILLER                       PIC X(05).                          
003430                                                                          
003440*----------------------------------------------------------*              
003450*  RUNNING UPPER BOUND OF THE BIN CURRENTLY BEING FILLED BY *             
003460*  420000.  STARTS AT ONE BIN WIDTH AND CLIMBS BY ONE BIN   *             
003470*  WIDTH EACH TIME 420210 FIRES.                            *             
003480*----------------------------------------------------------*              
003490 01  ws-histogram-work-area.                                              
003500*        RUNNING UPPER EDGE OF THE BIN CURRENTLY BEING                    
003510*        FILLED - SEVEN DIGITS MATCHES THE RANGE FIELD IT                 
003520*        IS DERIVED FROM, NOT THE NINE-DIGIT STAT FIELDS.                 
003530     05  ws-bin-upper-bound           PIC S9(07)V9(04)                    
003540                                       VALUE ZERO.                        
003550     05  FILLER                       PIC X(04) VALUE SPACES.             
003560                                                                          
003570*----------------------------------------------------------*              
003580*  THE FREQUENCY TABLE ITSELF - ONE COUNTER PER BIN, SIZED  *             
003590*  DEPENDING ON THE BIN COUNT COMPUTED AT 410000 (NEVER     *             
003600*  MORE THAN 999 BINS, WHICH IS FAR MORE THAN ANY REAL      *             
003610*  USAGE DISTRIBUTION THIS SHOP HAS EVER NEEDED TO CHART).  *             
003620*----------------------------------------------------------*              
003630 01  ws-histogram-table.                                                  
003640*        ONE FREQUENCY COUNTER PER BIN - CLEARED AT THE     *             
003650*        START OF EVERY 420000 WALK SO A PRIOR RUN'S        *             
003660*        COUNTS NEVER BLEED INTO THE NEXT.                  *             
003670     05  ws-bin-freq OCCURS 0001 TO 0999 TIMES                            
003680                     DEPENDING ON ws-bin-count                            
003690                     INDEXED BY idx-bin                                   
003700                     PIC 9(05) COMP.                                      
003710                                                                          
003720*----------------------------------------------------------*              
003730*  THE TEN DESCRIPTIVE STATISTICS THIS PROGRAM PRODUCES,    *             
003740*  PLUS THE BIN WIDTH USED TO BUILD THE HISTOGRAM.  EACH    *             
003750*  RESULT FIELD IS NINE INTEGER DIGITS, FOUR DECIMALS -     *             
003760*  WIDE ENOUGH TO HOLD A SUM-OF-SQUARES-DERIVED VARIANCE    *             
003770*  WITHOUT OVERFLOWING EVEN ON THE SHOP'S LARGEST USAGE     *             
003780*  COUNT FEEDS.  WS-BIN-WIDTH STAYS AT SEVEN DIGITS BECAUSE *             
003790*  IT IS DERIVED FROM THE RANGE, NOT THE RAW SUM.           *             
003800*----------------------------------------------------------*              
003810 01  ws-stat-results.                                                     
003820*        ARITHMETIC MEAN OF THE LOADED DATA POINTS.         *             
003830     05  ws-mean                      PIC S9(09)V9(04)                    
003840                                       VALUE ZERO.                        
003850*        POPULATION VARIANCE (DIVIDED BY N, NOT N-1).       *             
003860     05  ws-variance                  PIC S9(09)V9(04)                    
003870                                       VALUE ZERO.                        
003880*        SQUARE ROOT OF THE VARIANCE ABOVE.                 *             
003890     05  ws-stdev                     PIC S9(09)V9(04)                    
003900                                       VALUE ZERO.                        
003910*        MIDDLE VALUE OF THE FULL SORTED TABLE.             *             
003920     05  ws-median                    PIC S9(09)V9(04)                    
003930                                       VALUE ZERO.                        
003940*        MEDIAN OF THE LOWER HALF OF THE TABLE.             *             
003950     05  ws-q1                        PIC S9(09)V9(04)                    
003960                                       VALUE ZERO.                        
003970*        MEDIAN OF THE UPPER HALF OF THE TABLE.             *             
003980     05  ws-q3                        PIC S9(09)V9(04)                    
003990                                       VALUE ZERO.                        
004000*        INTERQUARTILE RANGE, Q3 LESS Q1.                   *             
004010     05  ws-iqr                       PIC S9(09)V9(04)                    
004020                                       VALUE ZERO.                        
004030*        SMALLEST LOADED DATA POINT.                        *             
004040     05  ws-stat-min                  PIC S9(09)V9(04)                    
004050                                       VALUE ZERO.                        
004060*        LARGEST LOADED DATA POINT.                         *             
004070     05  ws-stat-max                  PIC S9(09)V9(04)                    
004080                                       VALUE ZERO.                        
004090*        SPREAD BETWEEN MIN AND MAX.                        *             
004100     05  ws-stat-range                PIC S9(09)V9(04)                    
004110                                       VALUE ZERO.                        
004120*        RANGE SPREAD EVENLY OVER THE COMPUTED BIN COUNT.   *             
004130     05  ws-bin-width                 PIC S9(07)V9(04)                    
004140                                       VALUE ZERO.                        
004150     05  FILLER                       PIC X(04) VALUE SPACES.             
004160                                                                          
004170*----------------------------------------------------------*              
004180*  SCRATCH ARITHMETIC AREA.  WS-SUM-OF-POINTS AND           *             
004190*  WS-SUM-SQUARED-DEV CARRY EXTRA INTEGER DIGITS OVER THE   *             
004200*  INDIVIDUAL DATA POINTS SO A LARGE TABLE CANNOT OVERFLOW  *             
004210*  THE RUNNING TOTAL BEFORE THE FINAL DIVIDE (TKT 94-0098   *             
004220*  ADDED THE HOLD FIELD DISCIPLINE THAT KEEPS THIS SAFE).   *             
004230*  THE SQUARE-ROOT WORK FIELDS BELOW FEED THE NEWTON-       *             
004240*  RAPHSON PARAGRAPH AT 326000; THEY CARRY EIGHT DECIMALS   *             
004250*  SO THE ITERATION DOES NOT LOSE PRECISION BEFORE IT IS    *             
004260*  ROUNDED DOWN TO THE FOUR-DECIMAL RESULT FIELDS ABOVE.    *             
004270*----------------------------------------------------------*              
004280 01  ws-work-area.                                                        
004290*        COPY OF WS-DATA-POINT-COUNT USED AS THE DIVISOR    *             
004300*        FOR MEAN/VARIANCE - KEPT SEPARATE SO THE TABLE'S   *             
004310*        OWN OCCURS-DEPENDING-ON COUNTER IS NEVER CHANGED   *             
004320*        BY THE ARITHMETIC PARAGRAPHS.                      *             
004330     05  ws-n                         PIC 9(05) COMP VALUE 0.             
004340*        RUNNING TOTAL OF ALL LOADED DATA POINTS.           *             
004350     05  ws-sum-of-points             PIC S9(11)V9(04)                    
004360                                       VALUE ZERO.                        
004370*        RUNNING TOTAL OF SQUARED DEVIATIONS FROM THE MEAN. *             
004380     05  ws-sum-squared-dev           PIC S9(13)V9(04)                    
004390                                       VALUE ZERO.                        
004400*        ONE POINT'S (POINT - MEAN) VALUE, SQUARED.         *             
004410     05  ws-one-deviation             PIC S9(09)V9(04)                    
004420                                       VALUE ZERO.                        
004430*        SCRATCH RESULT FROM 325000, COPIED INTO WHICHEVER  *             
004440*        OF MEDIAN/Q1/Q3 CALLED IT.                         *             
004450     05  ws-median-result             PIC S9(09)V9(04)                    
004460                                       VALUE ZERO.                        
004470*        VALUE WHOSE SQUARE ROOT 326000 IS ASKED TO TAKE.   *             
004480     05  ws-sqrt-input                PIC S9(09)V9(08)                    
004490                                       VALUE ZERO.                        
004500*        CURRENT NEWTON-RAPHSON GUESS / FINAL ANSWER.       *             
004510     05  ws-sqrt-result               PIC S9(09)V9(08)                    
004520                                       VALUE ZERO.                        
004530*        PREVIOUS GUESS, HELD SO 326100 CAN AVERAGE IT WITH *             
004540*        THE NEW ONE.                                       *             
004550     05  ws-sqrt-prev-guess           PIC S9(09)V9(08)                    
004560                                       VALUE ZERO.                        
004570*    TODAY'S RUN DATE, DISPLAY-ONLY ON THE REPORT - NO      *             
004580*    TWO-DIGIT YEAR IS EVER STORED HERE (TKT 98 Y2K REVIEW, *             
004590*    SIGNED OFF 12/09/98).                                  *             
004600     05  ws-today-8                   PIC 9(08) VALUE ZERO.               
004610     05  ws-today-date-red REDEFINES ws-today-8.                          
004620         10  ws-today-yyyy            PIC 9(04).                          
004630         10  ws-today-mm              PIC 9(02).                          
004640         10  ws-today-dd              PIC 9(02).                          
004650*    INTEGER SQUARE ROOT WORK FIELDS FOR 411000/411100 -    *             
004660*    KEPT SEPARATE FROM THE NEWTON-RAPHSON FIELDS ABOVE     *             
004670*    BECAUSE THIS ONE WALKS WHOLE-NUMBER TRIALS ONLY, TO    *             
004680*    PICK THE HISTOGRAM BIN COUNT.                          *             
004690     05  ws-int-sqrt-n                PIC 9(05) COMP                      
004700                                       VALUE ZERO.                        
004710     05  ws-int-sqrt-trial            PIC 9(05) COMP                      
004720                                       VALUE ZERO.                        
004730*    QUOTIENT/REMAINDER PAIR REUSED BY 322000 AND 325000 TO *             
004740*    TELL AN ODD-SIZED RANGE FROM AN EVEN ONE.              *             
004750     05  ws-divide-quotient           PIC S9(05) COMP                     
004760                                       VALUE ZERO.                        
004770     05  ws-divide-remainder          PIC S9(05) COMP                     
004780                                       VALUE ZERO.                        
004790     05  FILLER                       PIC X(05) VALUE SPACES.             
004800                                                                          
004810*    TRACE REDEFINITION OF THE SWITCH BLOCK - LETS A DUMP   *             
004820*    SHOW ALL FOUR SWITCH BYTES IN ONE DISPLAY IF THE       *             
004830*    ENGINE EVER NEEDS TO BE DEBUGGED AT THE CONSOLE.       *             
004840*    THIS REDEFINES THE FOUR SWITCH BYTES DECLARED ABOVE AS               
004850*    ONE FLAT ALPHANUMERIC FIELD - NO NEW STORAGE, JUST A                 
004860*    SECOND WAY TO LOOK AT THE SAME FOUR BYTES.                           
004870 01  ws-switch-dump-red REDEFINES ws-control-switches                     
004880                                  PIC X(14).                              
004890                                                                          
004900*----------------------------------------------------------*              
004910*  REPLY-LINE WORK AREA FOR 520000.  WS-STAT-VALUE-EDIT     *             
004920*  MUST BE WIDE ENOUGH TO HOLD THE WIDEST FIELD MOVED INTO  *             
004930*  IT AT 500000 - THAT IS WS-MEAN/WS-VARIANCE/WS-STDEV AND  *             
004940*  THE REST OF WS-STAT-RESULTS ABOVE, ALL NINE INTEGER      *             
004950*  DIGITS.  TKT 03-0114 WIDENED THIS FROM SEVEN DIGITS      *             
004960*  AFTER A LARGE VARIANCE RUN SHOWED A TRUNCATED PRINT      *             
004970*  LINE - DO NOT NARROW THIS BACK WITHOUT CHECKING EVERY    *             
004980*  MOVE INTO IT AT 500000 FIRST.                            *             
004990*----------------------------------------------------------*              
005000 01  ws-reply-area.                                                       
005010     05  ws-stat-label                PIC X(20) VALUE SPACES.             
005020     05  ws-stat-value-edit           PIC -999999999.9999                 
005030                                       VALUE ZERO.                        
005040     05  FILLER                       PIC X(10) VALUE SPACES.             
005050                                                                          
005060*    ONE HISTOGRAM DETAIL LINE'S WORTH OF EDITED FIELDS -   *             
005070*    BIN NUMBER, BIN UPPER BOUND AND BIN FREQUENCY.  THE    *             
005080*    UPPER-BOUND EDIT FIELD IS SEVEN DIGITS BECAUSE ITS     *             
005090*    SOURCE, WS-BIN-UPPER-BOUND ABOVE, IS ALSO SEVEN.       *             
005100 01  ws-bin-line-area.                                                    
005110*        BIN NUMBER, 1 THRU WS-BIN-COUNT, SUPPRESSED ZEROS. *             
005120     05  ws-bin-num-edit              PIC ZZ9    VALUE ZERO.              
005130*        THIS BIN'S UPPER BOUND, EDITED FOR PRINTING.       *             
005140     05  ws-bin-upper-edit            PIC -9999999.9999                   
005150                                       VALUE ZERO.                        
005160*        HOW MANY LOADED POINTS FELL INTO THIS BIN.         *             
005170     05  ws-bin-freq-edit             PIC ZZZZ9  VALUE ZERO.              
005180                                                                          
005190*----------------------------------------------------------*              
005200*  SELF-CHECK SCRATCH AREA - ONE EXPECTED/ACTUAL PAIR AT A  *             
005210*  TIME, REPORTED BY 930000 AS EACH REFERENCE VECTOR'S      *             
005220*  STATISTICS ARE CHECKED AGAINST THE HAND-WORKED ANSWERS   *             
005230*  IN THE TEST PLAN (TKT 93-0177).                          *             
005240*----------------------------------------------------------*              
005250 01  ws-self-check-area.                                                  
005260*        WHICH OF THE TWO REFERENCE LISTS IS BEING CHECKED. *             
005270     05  ws-sc-vector-name            PIC X(20) VALUE SPACES.             
005280*        WHICH STATISTIC IS BEING CHECKED (MEDIAN/Q1/Q3).   *             
005290     05  ws-sc-stat-name              PIC X(10) VALUE SPACES.             
005300*        HAND-WORKED ANSWER FROM THE TEST PLAN.             *             
005310     05  ws-sc-expected               PIC S9(09)V9(04)                    
005320                                       VALUE ZERO.                        
005330*        WHAT THE REAL ENGINE ACTUALLY COMPUTED.            *             
005340     05  ws-sc-actual                 PIC S9(09)V9(04)                    
005350                                       VALUE ZERO.                        
005360                                                                          
005370 PROCEDURE DIVISION.                                                      
005380                                                                          
005390*----------------------------------------------------------*              
005400*             P R O C E D U R E   N A R R A T I V E         *             
005410*----------------------------------------------------------*              
005420*  PARAGRAPHS ARE NUMBERED BY JOB STEP, NOT BY PHYSICAL     *             
005430*  LOCATION IN THE SOURCE - 100000 INITIALIZES, 150000      *             
005440*  READS THE DICTIONARY HEADER, 200000/210000 LOAD THE RAW  *             
005450*  FEED, 300000'S FAMILY COMPUTES THE DISTRIBUTION, 400000'S*             
005460*  FAMILY BUILDS THE HISTOGRAM, 500000'S FAMILY WRITES THE  *             
005470*  REPORT, 900000'S FAMILY IS THE STARTUP SELF-CHECK, AND   *             
005480*  950000 CLOSES OUT.  A PARAGRAPH NUMBERED NNN100, NNN110  *             
005490*  AND SO ON IS A HELPER OWNED BY PARAGRAPH NNN000 - THE    *             
005500*  SAME NUMBERING DISCIPLINE THE REPORTING PROGRAMS IN THIS *             
005510*  SHOP'S LIBRARY HAVE ALWAYS USED, SO A NEW STEP CAN BE    *             
005520*  SLOTTED IN WITHOUT RENUMBERING EVERYTHING AROUND IT.     *             
005530*  EVERY PAIR ENDS IN A BARE EXIT PARAGRAPH SO PERFORM ...  *             
005540*  THRU ALWAYS HAS A CLEAN, UNAMBIGUOUS STOPPING POINT.     *             
005550*----------------------------------------------------------*              
005560                                                                          
005570*----------------------------------------------------------*              
005580*  DECLARATIVES - FIRED ONLY WHEN AN I/O STATEMENT AGAINST  *             
005590*  ONE OF THESE TWO FILES RETURNS A STATUS OUTSIDE THE ONES *             
005600*  THE MAINLINE ALREADY CHECKS FOR (00, 10 AT END, ETC).    *             
005610*  STATUS-FILE HAS NO HANDLER HERE BECAUSE IT IS ONLY EVER  *             
005620*  WRITTEN, NEVER READ, IN THIS PROGRAM.                    *             
005630*----------------------------------------------------------*              
005640 DECLARATIVES.                                                            
005650                                                                          
005660*    TRAPS ANY ABNORMAL STATUS ON THE NUMBER FEED - A DISPLAY *           
005670*    TO THE JOB LOG, NOT AN ABEND, SO OPERATIONS CAN SEE WHAT *           
005680*    HAPPENED WITHOUT LOSING WHATEVER WAS ALREADY LOADED.     *           
005690 Stats-Data-File-Error SECTION.                                           
005700     USE AFTER STANDARD ERROR PROCEDURE ON stats-data-file.               
005710 000100-note-error.                                                       
005720     DISPLAY "DICTSTAT - STATS-DATA-FILE I/O ERROR, STATUS "              
005730             fs-stats-data-file.                                          
005740                                                                          
005750*    SAME TREATMENT FOR THE OPTIONAL DICTIONARY FILE - AN    *            
005760*    ABNORMAL STATUS HERE STILL LETS THE RUN FALL BACK TO A  *            
005770*    ZERO ENTRY COUNT RATHER THAN STOPPING THE JOB COLD.     *            
005780 Dictionary-File-Error SECTION.                                           
005790     USE AFTER STANDARD ERROR PROCEDURE ON dictionary-file.               
005800 000200-note-error.                                                       
005810     DISPLAY "DICTSTAT - DICTIONARY-FILE I/O ERROR, STATUS "              
005820             fs-dictionary-file.                                          
005830                                                                          
005840 END DECLARATIVES.                                                        
005850                                                                          
005860*----------------------------------------------------------*              
005870*  MAINLINE.  ORDER OF OPERATIONS MATTERS HERE: THE SELF-   *             
005880*  CHECK RUNS BEFORE ANY REAL DATA IS LOADED (TKT 93-0177)  *             
005890*  SO A BROKEN ENGINE IS CAUGHT BEFORE IT TOUCHES REAL      *             
005900*  NUMBERS, THE DICTIONARY HEADER IS READ NEXT FOR THE      *             
005910*  SUMMARY LINE, THEN THE REAL FEED IS LOADED AND THE       *             
005920*  DISTRIBUTION/HISTOGRAM/REPORT STEPS RUN ONLY IF THERE IS *             
005930*  AT LEAST ONE DATA POINT TO WORK WITH.                    *             
005940*----------------------------------------------------------*              
005950 000000-MAIN-PARAGRAPH.                                                   
005960*       OPEN THE FILES AND STAMP THE RUN DATE.              *             
005970     PERFORM 100000-begin-initialize-program                              
005980        THRU 100000-end-initialize-program                                
005990                                                                          
006000*       PROVE THE ENGINE BEFORE TRUSTING IT WITH REAL DATA. *             
006010     PERFORM 900000-begin-self-check-distribution                         
006020        THRU 900000-end-self-check-distribution                           
006030                                                                          
006040*       PICK UP THE DICTIONARY ENTRY COUNT FOR THE SUMMARY. *             
006050     PERFORM 150000-begin-read-dictionary-header                          
006060        THRU 150000-end-read-dictionary-header                            
006070                                                                          
006080*       START THE REAL TABLE EMPTY - THE SELF-CHECK ABOVE   *             
006090*       ALREADY RESET THE COUNTER, BUT THIS MAKES THE       *             
006100*       STARTING STATE EXPLICIT RATHER THAN ASSUMED.        *             
006110     MOVE ZERO TO ws-data-point-count                                     
006120     MOVE "N"  TO ws-eof-data-sw                                          
006130                                                                          
006140*       LOAD EVERY VALID LINE OFF THE REAL DATA FEED.       *             
006150     PERFORM 200000-begin-load-data-points                                
006160        THRU 200000-end-load-data-points                                  
006170       UNTIL sw-eof-data                                                  
006180                                                                          
006190*       NOTHING TO DISTRIBUTE IF THE FEED WAS EMPTY - THE   *             
006200*       REPORT BELOW WILL STILL PRINT A ZERO COUNT LINE.    *             
006210     IF ws-data-point-count IS GREATER THAN ZERO                          
006220        PERFORM 300000-begin-compute-distribution                         
006230           THRU 300000-end-compute-distribution                           
006240        PERFORM 400000-begin-build-histogram                              
006250           THRU 400000-end-build-histogram                                
006260     END-IF                                                               
006270                                                                          
006280*       WRITE THE STATISTICS REPORT, THEN CLOSE UP SHOP.    *             
006290     PERFORM 500000-begin-write-stat-report                               
006300        THRU 500000-end-write-stat-report                                 
006310                                                                          
006320     PERFORM 950000-begin-terminate-program                               
006330        THRU 950000-end-terminate-program                                 
006340                                                                          
006350     STOP RUN.                                                            
006360                                                                          
006370*----------------------------------------------------------*              
006380*  100000 OPENS THE TWO FILES THIS RUN ALWAYS NEEDS AND     *             
006390*  STAMPS TODAY'S DATE FOR THE REPORT HEADER.  IF THE DATA  *             
006400*  FEED WILL NOT OPEN, THE EOF SWITCH IS SET RIGHT AWAY SO  *             
006410*  200000 FALLS THROUGH WITHOUT EVER ATTEMPTING A READ.     *             
006420*----------------------------------------------------------*              
006430 100000-begin-initialize-program.                                         
006440*       STATUS-FILE IS ALWAYS CREATED FRESH FOR THIS RUN;                 
006450*       STATS-DATA-FILE IS READ FROM THE TOP.                             
006460     OPEN OUTPUT status-file                                              
006470     OPEN INPUT  stats-data-file                                          
006480                                                                          
006490*       A BAD OPEN ON THE DATA FEED IS NOT FATAL - IT JUST                
006500*       MEANS THE LOAD LOOP BELOW NEVER FINDS ANY POINTS.                 
006510     IF fs-stats-data-file IS NOT EQUAL TO "00"                           
006520        SET sw-eof-data TO TRUE                                           
006530     END-IF                                                               
006540                                                                          
006550*       TODAY'S DATE, CARRIED FOR PARITY WITH THE OTHER                   
006560*       REPORTING PROGRAMS EVEN THOUGH THIS REPORT'S HEADER               
006570*       LINE DOES NOT CURRENTLY PRINT IT.                                 
006580     ACCEPT ws-today-8 FROM DATE YYYYMMDD.                                
006590 100000-end-initialize-program.                                           
006600     EXIT.                                                                
006610                                                                          
006620*----------------------------------------------------------*              
006630*  150000 PICKS UP THE ENTRY COUNT OFF THE DICTIONARY FILE  *             
006640*  HEADER FOR THE STATISTICS SUMMARY LINE.  THE FILE IS     *             
006650*  OPTIONAL - IF THE RUN HAS NO DICTIONARY TO REPORT ON,    *             
006660*  THE SUMMARY LINE SIMPLY SHOWS ZERO ENTRIES.              *             
006670*----------------------------------------------------------*              
006680 150000-begin-read-dictionary-header.                                     
006690     MOVE ZERO TO dh-entry-count                                          
006700     OPEN INPUT dictionary-file                                           
006710                                                                          
006720     IF fs-dictionary-file IS EQUAL TO "00"                               
006730*       FILE OPENED - READ JUST THE HEADER RECORD AND CLOSE               
006740*       RIGHT BACK UP.  NO ENTRY RECORDS ARE EVER TOUCHED.                
006750        READ dictionary-file                                              
006760            AT END                                                        
006770                MOVE ZERO TO dh-entry-count                               
006780        END-READ                                                          
006790        CLOSE dictionary-file                                             
006800     END-IF.                                                              
006810 150000-end-read-dictionary-header.                                       
006820     EXIT.                                                                
006830                                                                          
006840*----------------------------------------------------------*              
006850*  200000 READS ONE NUMERIC OBSERVATION PER LINE FROM THE   *             
006860*  STATS DATA FEED.  EACH LINE IS A FIXED-FORMAT SIGNED     *             
006870*  EDITED NUMBER; THE SIGN CLASS CHECK SKIPS A STRAY HEADER *             
006880*  OR BLANK LINE INSTEAD OF LETTING IT CORRUPT THE TABLE    *             
006890*  (TKT 99-0147).                                           *             
006900*----------------------------------------------------------*              
006910 200000-begin-load-data-points.                                           
006920     READ stats-data-file                                                 
006930         AT END                                                           
006940             SET sw-eof-data TO TRUE                                      
006950         NOT AT END                                                       
006960*             FIRST BYTE MUST CARRY A SIGN OR A BLANK - A   *             
006970*             STRAY HEADER LINE WOULD FAIL THIS TEST AND    *             
006980*             JUST BE DROPPED INSTEAD OF APPENDED.          *             
006990             IF sd-data-line (1:1) IS ws-sign-class                       
007000                PERFORM 210000-begin-append-one-data-point                
007010                   THRU 210000-end-append-one-data-point                  
007020             END-IF                                                       
007030     END-READ.                                                            
007040 200000-end-load-data-points.                                             
007050     EXIT.                                                                
007060                                                                          
007070*    APPENDS ONE VALIDATED LINE TO THE WORKING TABLE AND    *             
007080*    BUMPS THE TABLE'S OCCURS-DEPENDING-ON COUNTER.         *             
007090 210000-begin-append-one-data-point.                                      
007100     ADD 1 TO ws-data-point-count                                         
007110     SET idx-data-point TO ws-data-point-count                            
007120     MOVE sd-data-line TO ws-data-point (idx-data-point).                 
007130 210000-end-append-one-data-point.                                        
007140     EXIT.                                                                
007150                                                                          
007160*----------------------------------------------------------*              
007170*  300000 IS THE DISTRIBUTION ENGINE.  THE TABLE IS SORTED  *             
007180*  ASCENDING FIRST (SAME INSERTION SORT PARAGRAPH USED ON   *             
007190*  THE DICTIONARY'S OWN ALPHABETICAL LISTING) AND ALL OF    *             
007200*  THE DESCRIPTIVE STATISTICS ARE DERIVED FROM THE SORTED   *             
007210*  TABLE.  THIS SAME PARAGRAPH IS ALSO CALLED BY THE SELF-  *             
007220*  CHECK PARAGRAPHS BELOW SO THE REFERENCE VECTORS RUN      *             
007230*  THROUGH THE EXACT SAME CODE PATH AS A REAL FEED.         *             
007240*----------------------------------------------------------*              
007250 300000-begin-compute-distribution.                                       
007260*       CARRY THE TABLE COUNT OVER TO WS-N, THE COMP FIELD                
007270*       EVERY STATISTIC BELOW DIVIDES BY.                                 
007280     MOVE ws-data-point-count TO ws-n                                     
007290                                                                          
007300*       STEP 1 - PUT THE TABLE IN ASCENDING ORDER.  EVERY                 
007310*       OTHER STEP BELOW DEPENDS ON THE TABLE BEING SORTED.               
007320     PERFORM 310000-begin-sort-data-points                                
007330        THRU 310000-end-sort-data-points                                  
007340*       STEP 2 - THE ARITHMETIC MEAN.                                     
007350     PERFORM 315000-begin-compute-mean                                    
007360        THRU 315000-end-compute-mean                                      
007370*       STEP 3 - POPULATION VARIANCE, THEN ITS SQUARE ROOT.               
007380     PERFORM 316000-begin-compute-variance-stdev                          
007390        THRU 316000-end-compute-variance-stdev                            
007400*       STEP 4 - THE LOW AND HIGH ENDS OF THE SORTED TABLE                
007410*       AND THE SPREAD BETWEEN THEM.                                      
007420     PERFORM 317000-begin-compute-min-max-range                           
007430        THRU 317000-end-compute-min-max-range                             
007440*       STEP 5 - THE MIDDLE VALUE OF THE WHOLE TABLE.                     
007450     PERFORM 320000-begin-compute-overall-median                          
007460        THRU 320000-end-compute-overall-median                            
007470*       STEP 6 - THE MIDDLE VALUE OF THE LOWER HALF.                      
007480     PERFORM 321000-begin-compute-q1                                      
007490        THRU 321000-end-compute-q1                                        
007500*       STEP 7 - THE MIDDLE VALUE OF THE UPPER HALF.                      
007510     PERFORM 322000-begin-compute-q3                                      
007520        THRU 322000-end-compute-q3                                        
007530                                                                          
007540*       IQR IS JUST Q3 LESS Q1 - NO SEPARATE PASS NEEDED.                 
007550     SUBTRACT ws-q1 FROM ws-q3 GIVING ws-iqr.                             
007560 300000-end-compute-distribution.                                         
007570     EXIT.                                                                
007580                                                                          
007590*    CLASSIC INSERTION SORT, SAME SHAPE AS THE DICTIONARY'S *             
007600*    OWN ALPHABETICAL LISTING SORT - NOTHING TO DO IF THE   *             
007610*    TABLE HAS ONE OR ZERO ELEMENTS.                        *             
007620 310000-begin-sort-data-points.                                           
007630*       THE OUTER PASS WALKS THE TABLE FROM THE SECOND                    
007640*       ELEMENT TO THE LAST, TREATING EVERYTHING BEFORE THE               
007650*       CURRENT POSITION AS ALREADY SORTED.                               
007660     IF ws-data-point-count IS GREATER THAN 1                             
007670        PERFORM 310100-begin-insert-one-element                           
007680           THRU 310100-end-insert-one-element                             
007690          VARYING ws-subscript-hi FROM 2 BY 1                             
007700            UNTIL ws-subscript-hi GREATER                                 
007710                  ws-data-point-count                                     
007720     END-IF.                                                              
007730 310000-end-sort-data-points.                                             
007740     EXIT.                                                                
007750                                                                          
007760*    LIFTS ONE ELEMENT OUT OF THE TABLE AND SLIDES THE      *             
007770*    SORTED PREFIX UP TO MAKE ROOM FOR IT AT THE RIGHT SPOT.*             
007780 310100-begin-insert-one-element.                                         
007790*       HOLD THE ELEMENT AT THE TOP OF THE UNSORTED RUN OFF               
007800*       TO ONE SIDE SO THE SLOT IT CAME FROM CAN BE                       
007810*       OVERWRITTEN AS THE SORTED PREFIX SLIDES UP.                       
007820     SET idx-data-point TO ws-subscript-hi                                
007830     MOVE ws-data-point (idx-data-point)                                  
007840       TO ws-data-point-hold                                              
007850     MOVE ws-subscript-hi TO ws-subscript-lo                              
007860                                                                          
007870*       SLIDE EVERY ELEMENT LARGER THAN THE HELD VALUE UP                 
007880*       ONE SLOT UNTIL THE RIGHT HOME IS FOUND.                           
007890     PERFORM 310110-begin-shift-one-up                                    
007900        THRU 310110-end-shift-one-up                                      
007910       UNTIL ws-subscript-lo EQUAL 1                                      
007920          OR ws-data-point (ws-subscript-lo - 1) NOT                      
007930             GREATER ws-data-point-hold                                   
007940                                                                          
007950*       DROP THE HELD VALUE INTO THE GAP LEFT BY THE SLIDE.               
007960     SET idx-data-point TO ws-subscript-lo                                
007970     MOVE ws-data-point-hold                                              
007980       TO ws-data-point (idx-data-point).                                 
007990 310100-end-insert-one-element.                                           
008000     EXIT.                                                                
008010                                                                          
008020*    ONE STEP OF THE SLIDE-UP: COPY THE ELEMENT BELOW THE   *             
008030*    CURRENT GAP INTO THE GAP AND MOVE THE GAP DOWN ONE.    *             
008040 310110-begin-shift-one-up.                                               
008050     SET idx-data-point TO ws-subscript-lo                                
008060     MOVE ws-data-point (ws-subscript-lo - 1)                             
008070       TO ws-data-point (idx-data-point)                                  
008080     SUBTRACT 1 FROM ws-subscript-lo.                                     
008090 310110-end-shift-one-up.                                                 
008100     EXIT.                                                                
008110                                                                          
008120*    MEAN = SUM OF ALL POINTS DIVIDED BY THE COUNT.  TWO    *             
008130*    SEPARATE PASSES (SUM, THEN DIVIDE) RATHER THAN A       *             
008140*    RUNNING AVERAGE SO THE SUM IS AVAILABLE IF A FUTURE    *             
008150*    REPORT EVER NEEDS IT.                                  *             
008160 315000-begin-compute-mean.                                               
008170     MOVE ZERO TO ws-sum-of-points                                        
008180                                                                          
008190     PERFORM 315100-begin-add-one-point-to-sum                            
008200        THRU 315100-end-add-one-point-to-sum                              
008210       VARYING idx-data-point FROM 1 BY 1                                 
008220         UNTIL idx-data-point GREATER ws-data-point-count                 
008230                                                                          
008240     DIVIDE ws-sum-of-points BY ws-n                                      
008250       GIVING ws-mean ROUNDED.                                            
008260 315000-end-compute-mean.                                                 
008270     EXIT.                                                                
008280                                                                          
008290*    ONE TABLE ELEMENT ADDED INTO THE RUNNING SUM.          *             
008300 315100-begin-add-one-point-to-sum.                                       
008310     ADD ws-data-point (idx-data-point) TO ws-sum-of-points.              
008320 315100-end-add-one-point-to-sum.                                         
008330     EXIT.                                                                
008340                                                                          
008350*----------------------------------------------------------*              
008360*  VARIANCE IS THE POPULATION FORM - SUM OF SQUARED         *             
008370*  DEVIATIONS FROM THE MEAN, DIVIDED BY N (NOT N-1).  TKT   *             
008380*  94-0098 ADDED THE ONE-DEVIATION HOLD FIELD SO THE        *             
008390*  SQUARED TERM IS COMPUTED INTO ITS OWN FIELD INSTEAD OF   *             
008400*  ACCUMULATING ROUNDING ERROR DIRECTLY INTO THE RUNNING    *             
008410*  SUM.  STDEV IS JUST THE SQUARE ROOT OF THE VARIANCE,     *             
008420*  TAKEN BY THE HAND-ROLLED NEWTON-RAPHSON PARAGRAPH BELOW. *             
008430*                                                            *            
008440*  PLANNING ASKED FOR THE POPULATION FORM SPECIFICALLY,     *             
008450*  NOT THE SAMPLE FORM (DIVIDE BY N-1), SINCE THE FEEDS     *             
008460*  THIS PROGRAM SUMMARIZES ARE A COMPLETE COUNT OF WHATEVER *             
008470*  IS BEING MEASURED FOR THAT RUN (EVERY DICTIONARY ENTRY'S *             
008480*  ACCESS COUNT, FOR EXAMPLE) RATHER THAN A SAMPLE DRAWN    *             
008490*  FROM A LARGER POPULATION.  IF THAT EVER CHANGES, ONLY    *             
008500*  THE DIVISOR AT THE DIVIDE STATEMENT BELOW NEEDS TO MOVE  *             
008510*  FROM WS-N TO WS-N MINUS ONE.                             *             
008520*----------------------------------------------------------*              
008530 316000-begin-compute-variance-stdev.                                     
008540*       START THE RUNNING SUM-OF-SQUARES FRESH FOR THIS RUN.              
008550     MOVE ZERO TO ws-sum-squared-dev                                      
008560                                                                          
008570*       ACCUMULATE (POINT - MEAN) SQUARED FOR EVERY POINT.                
008580     PERFORM 316100-begin-add-one-squared-deviation                       
008590        THRU 316100-end-add-one-squared-deviation                         
008600       VARYING idx-data-point FROM 1 BY 1                                 
008610         UNTIL idx-data-point GREATER ws-data-point-count                 
008620                                                                          
008630*       DIVIDE BY N (POPULATION FORM, NOT N-1) TO GET THE                 
008640*       VARIANCE ITSELF.                                                  
008650     DIVIDE ws-sum-squared-dev BY ws-n                                    
008660       GIVING ws-variance ROUNDED                                         
008670                                                                          
008680*       STDEV IS THE SQUARE ROOT OF THE VARIANCE JUST                     
008690*       COMPUTED - HAND OFF TO THE SHARED SQRT PARAGRAPH.                 
008700     MOVE ws-variance TO ws-sqrt-input                                    
008710     PERFORM 326000-begin-compute-square-root                             
008720        THRU 326000-end-compute-square-root                               
008730     COMPUTE ws-stdev ROUNDED = ws-sqrt-result.                           
008740 316000-end-compute-variance-stdev.                                       
008750     EXIT.                                                                
008760                                                                          
008770*    ONE POINT'S CONTRIBUTION: (POINT - MEAN) SQUARED,      *             
008780*    ADDED INTO THE RUNNING SUM OF SQUARED DEVIATIONS.      *             
008790 316100-begin-add-one-squared-deviation.                                  
008800     SUBTRACT ws-mean FROM ws-data-point (idx-data-point)                 
008810       GIVING ws-one-deviation                                            
008820     ADD ws-one-deviation TIMES ws-one-deviation                          
008830       TO ws-sum-squared-dev.                                             
008840 316100-end-add-one-squared-deviation.                                    
008850     EXIT.                                                                
008860                                                                          
008870*    MIN/MAX COME STRAIGHT OFF THE ENDS OF THE NOW-SORTED   *             
008880*    TABLE - NO SEPARATE SCAN NEEDED.  RANGE IS MAX - MIN.  *             
008890 317000-begin-compute-min-max-range.                                      
008900     MOVE ws-data-point (1)                 TO ws-stat-min                
008910     MOVE ws-data-point (ws-data-point-count)                             
008920       TO ws-stat-max                                                     
008930     SUBTRACT ws-stat-min FROM ws-stat-max                                
008940       GIVING ws-stat-range.                                              
008950 317000-end-compute-min-max-range.                                        
008960     EXIT.                                                                
008970                                                                          
008980*    THE OVERALL MEDIAN IS THE MEDIAN OF THE WHOLE TABLE -  *             
008990*    JUST HANDS THE FULL RANGE TO THE SHARED ROUTINE BELOW. *             
009000 320000-begin-compute-overall-median.                                     
009010     MOVE 1            TO ws-range-lo                                     
009020     MOVE ws-n         TO ws-range-hi                                     
009030     PERFORM 325000-begin-compute-median-of-range                         
009040        THRU 325000-end-compute-median-of-range                           
009050     MOVE ws-median-result TO ws-median.                                  
009060 320000-end-compute-overall-median.                                       
009070     EXIT.                                                                
009080                                                                          
009090*----------------------------------------------------------*              
009100*  Q1 IS THE MEDIAN OF THE FIRST HALF: ELEMENTS 1 THRU      *             
009110*  THE INTEGER PART OF N / 2 (TKT 91-0210).                 *             
009120*----------------------------------------------------------*              
009130 321000-begin-compute-q1.                                                 
009140     DIVIDE ws-n BY 2 GIVING ws-range-hi                                  
009150     MOVE 1 TO ws-range-lo                                                
009160     PERFORM 325000-begin-compute-median-of-range                         
009170        THRU 325000-end-compute-median-of-range                           
009180     MOVE ws-median-result TO ws-q1.                                      
009190 321000-end-compute-q1.                                                   
009200     EXIT.                                                                
009210                                                                          
009220*----------------------------------------------------------*              
009230*  Q3 EXCLUDES THE OVERALL MEDIAN WHEN N IS ODD BY STARTING *             
009240*  TWO PAST THE HALFWAY POINT; WHEN N IS EVEN THE SECOND    *             
009250*  HALF STARTS RIGHT AFTER THE FIRST (TKT 91-0210).         *             
009260*----------------------------------------------------------*              
009270 322000-begin-compute-q3.                                                 
009280     DIVIDE ws-n BY 2 GIVING ws-range-lo                                  
009290     MOVE ws-n TO ws-range-hi                                             
009300                                                                          
009310*       ODD N SKIPS TWO PAST THE MIDPOINT TO LEAVE THE      *             
009320*       OVERALL MEDIAN ELEMENT OUT OF EITHER HALF; EVEN N   *             
009330*       JUST STARTS RIGHT AFTER Q1'S HALF ENDS.             *             
009340     DIVIDE ws-n BY 2 GIVING ws-divide-quotient                           
009350        REMAINDER ws-divide-remainder                                     
009360     IF ws-divide-remainder IS EQUAL TO 1                                 
009370        ADD 2 TO ws-range-lo                                              
009380     ELSE                                                                 
009390        ADD 1 TO ws-range-lo                                              
009400     END-IF                                                               
009410                                                                          
009420     PERFORM 325000-begin-compute-median-of-range                         
009430        THRU 325000-end-compute-median-of-range                           
009440     MOVE ws-median-result TO ws-q3.                                      
009450 322000-end-compute-q3.                                                   
009460     EXIT.                                                                
009470                                                                          
009480*----------------------------------------------------------*              
009490*  325000 IS THE SHARED MEDIAN-OF-A-RANGE ROUTINE USED FOR  *             
009500*  THE OVERALL MEDIAN AND BOTH QUARTILES.  WS-RANGE-LO AND  *             
009510*  WS-RANGE-HI MUST BE SET BEFORE THIS IS PERFORMED.  AN    *             
009520*  ODD-LENGTH RANGE HAS A SINGLE MIDDLE ELEMENT; AN EVEN-   *             
009530*  LENGTH RANGE AVERAGES THE TWO MIDDLE ELEMENTS.           *             
009540*----------------------------------------------------------*              
009550 325000-begin-compute-median-of-range.                                    
009560     COMPUTE ws-range-len = ws-range-hi - ws-range-lo + 1                 
009570                                                                          
009580     DIVIDE ws-range-len BY 2 GIVING ws-divide-quotient                   
009590        REMAINDER ws-divide-remainder                                     
009600     IF ws-divide-remainder IS EQUAL TO 1                                 
009610*          ODD LENGTH - ONE MIDDLE ELEMENT.                 *             
009620        COMPUTE ws-subscript-lo =                                         
009630                ws-range-lo + ((ws-range-len - 1) / 2)                    
009640        MOVE ws-data-point (ws-subscript-lo)                              
009650          TO ws-median-result                                             
009660     ELSE                                                                 
009670*          EVEN LENGTH - AVERAGE THE TWO MIDDLE ELEMENTS.   *             
009680        COMPUTE ws-subscript-lo =                                         
009690                ws-range-lo + (ws-range-len / 2) - 1                      
009700        COMPUTE ws-subscript-hi = ws-subscript-lo + 1                     
009710        ADD ws-data-point (ws-subscript-lo)                               
009720            ws-data-point (ws-subscript-hi)                               
009730          GIVING ws-median-result                                         
009740        DIVIDE ws-median-result BY 2                                      
009750          GIVING ws-median-result ROUNDED                                 
009760     END-IF.                                                              
009770 325000-end-compute-median-of-range.                                      
009780     EXIT.                                                                
009790                                                                          
009800*----------------------------------------------------------*              
009810*  326000 IS A HAND-ROLLED NEWTON-RAPHSON SQUARE ROOT.      *             
009820*  TWELVE PASSES IS MORE THAN ENOUGH TO SETTLE TO FOUR      *             
009830*  DECIMALS FOR THE MAGNITUDES THIS SHOP DEALS WITH.  ZERO  *             
009840*  IS SPECIAL-CASED SO THE FIRST GUESS NEVER DIVIDES BY     *             
009850*  ZERO AT 326100.                                          *             
009860*----------------------------------------------------------*              
009870 326000-begin-compute-square-root.                                        
009880     IF ws-sqrt-input IS EQUAL TO ZERO                                    
009890        MOVE ZERO TO ws-sqrt-result                                       
009900     ELSE                                                                 
009910*          FIRST GUESS IS HALF THE INPUT - GOOD ENOUGH TO   *             
009920*          CONVERGE WELL WITHIN THE TWELVE PASSES BELOW.    *             
009930        DIVIDE ws-sqrt-input BY 2 GIVING ws-sqrt-result                   
009940        MOVE ZERO TO ws-sqrt-iterations                                   
009950                                                                          
009960        PERFORM 326100-begin-one-newton-pass                              
009970           THRU 326100-end-one-newton-pass                                
009980          VARYING ws-sqrt-iterations FROM 1 BY 1                          
009990            UNTIL ws-sqrt-iterations GREATER 12                           
010000     END-IF.                                                              
010010 326000-end-compute-square-root.                                          
010020     EXIT.                                                                
010030                                                                          
010040*    ONE NEWTON-RAPHSON REFINEMENT: NEXT GUESS = AVERAGE OF *             
010050*    THE CURRENT GUESS AND INPUT/CURRENT GUESS.             *             
010060 326100-begin-one-newton-pass.                                            
010070     MOVE ws-sqrt-result TO ws-sqrt-prev-guess                            
010080     DIVIDE ws-sqrt-input BY ws-sqrt-prev-guess                           
010090       GIVING ws-sqrt-result                                              
010100     ADD ws-sqrt-prev-guess TO ws-sqrt-result                             
010110     DIVIDE ws-sqrt-result BY 2 GIVING ws-sqrt-result.                    
010120 326100-end-one-newton-pass.                                              
010130     EXIT.                                                                
010140                                                                          
010150*----------------------------------------------------------*              
010160*  400000 BUILDS THE FREQUENCY HISTOGRAM OVER THE SORTED    *             
010170*  TABLE.  BIN COUNT AND WIDTH ARE AUTOMATIC (TKT 92-0081). *             
010180*----------------------------------------------------------*              
010190 400000-begin-build-histogram.                                            
010200     PERFORM 410000-begin-compute-bin-count-and-width                     
010210        THRU 410000-end-compute-bin-count-and-width                       
010220     PERFORM 420000-begin-assign-points-to-bins                           
010230        THRU 420000-end-assign-points-to-bins.                            
010240 400000-end-build-histogram.                                              
010250     EXIT.                                                                
010260                                                                          
010270*    BIN COUNT IS ONE MORE THAN THE INTEGER SQUARE ROOT OF  *             
010280*    N (A COMMON RULE OF THUMB FOR HISTOGRAM BIN COUNTS),   *             
010290*    BIN WIDTH IS THE RANGE SPREAD EVENLY OVER THAT MANY    *             
010300*    BINS.                                                  *             
010310 410000-begin-compute-bin-count-and-width.                                
010320*       FEED N INTO THE INTEGER SQUARE ROOT WALK BELOW.                   
010330     MOVE ws-n TO ws-int-sqrt-n                                           
010340     PERFORM 411000-begin-compute-integer-sqrt-of-n                       
010350        THRU 411000-end-compute-integer-sqrt-of-n                         
010360                                                                          
010370     COMPUTE ws-bin-count = 1 + ws-int-sqrt-trial                         
010380                                                                          
010390     IF ws-bin-count IS GREATER THAN ZERO                                 
010400        DIVIDE ws-stat-range BY ws-bin-count                              
010410          GIVING ws-bin-width ROUNDED                                     
010420     END-IF.                                                              
010430 410000-end-compute-bin-count-and-width.                                  
010440     EXIT.                                                                
010450                                                                          
010460*----------------------------------------------------------*              
010470*  411000 WALKS TRIAL VALUES UP UNTIL TRIAL SQUARED EXCEEDS *             
010480*  N, THEN BACKS OFF ONE - THE INTEGER PART OF SQUARE ROOT  *             
010490*  OF N WITHOUT REACHING FOR AN INTRINSIC FUNCTION.         *             
010500*----------------------------------------------------------*              
010510 411000-begin-compute-integer-sqrt-of-n.                                  
010520     MOVE ZERO TO ws-int-sqrt-trial                                       
010530                                                                          
010540     PERFORM 411100-begin-try-next-trial-value                            
010550        THRU 411100-end-try-next-trial-value                              
010560       UNTIL (ws-int-sqrt-trial + 1) * (ws-int-sqrt-trial + 1)            
010570             IS GREATER THAN ws-int-sqrt-n.                               
010580 411000-end-compute-integer-sqrt-of-n.                                    
010590     EXIT.                                                                
010600                                                                          
010610*    EACH PASS JUST BUMPS THE TRIAL VALUE BY ONE - THE      *             
010620*    LOOP CONDITION ABOVE DOES ALL THE REAL WORK.           *             
010630 411100-begin-try-next-trial-value.                                       
010640     ADD 1 TO ws-int-sqrt-trial.                                          
010650 411100-end-try-next-trial-value.                                         
010660     EXIT.                                                                
010670                                                                          
010680*----------------------------------------------------------*              
010690*  420000 WALKS THE SORTED TABLE ONCE.  THE CURRENT BIN'S   *             
010700*  UPPER BOUND STARTS AT ONE BIN WIDTH AND ADVANCES BY ONE  *             
010710*  BIN WIDTH EACH TIME A VALUE EXCEEDS IT (TKT 96-0311).    *             
010720*----------------------------------------------------------*              
010730 420000-begin-assign-points-to-bins.                                      
010740*       CLEAR EVERY BIN COUNTER BEFORE THE WALK STARTS -    *             
010750*       THE TABLE CARRIES WHATEVER WAS LEFT FROM A PRIOR    *             
010760*       RUN OTHERWISE (SELF-CHECK VECTORS RUN FIRST).       *             
010770     PERFORM 420100-begin-clear-one-bin                                   
010780        THRU 420100-end-clear-one-bin                                     
010790       VARYING idx-bin FROM 1 BY 1                                        
010800         UNTIL idx-bin GREATER ws-bin-count                               
010810                                                                          
010820     SET idx-bin TO 1                                                     
010830     MOVE ws-bin-width TO ws-bin-upper-bound                              
010840                                                                          
010850     PERFORM 420200-begin-assign-one-point                                
010860        THRU 420200-end-assign-one-point                                  
010870       VARYING idx-data-point FROM 1 BY 1                                 
010880         UNTIL idx-data-point GREATER ws-data-point-count.                
010890 420000-end-assign-points-to-bins.                                        
010900     EXIT.                                                                
010910                                                                          
010920*    ZEROES ONE BIN COUNTER - PERFORMED ONCE PER BIN BEFORE *             
010930*    THE REAL WALK BEGINS AT 420200 BELOW.                  *             
010940 420100-begin-clear-one-bin.                                              
010950*       ONE BIN, ZEROED.                                                  
010960     MOVE ZERO TO ws-bin-freq (idx-bin).                                  
010970 420100-end-clear-one-bin.                                                
010980     EXIT.                                                                
010990                                                                          
011000*    ADVANCES THE RUNNING BIN UPPER BOUND UNTIL THE CURRENT *             
011010*    DATA POINT FITS, THEN COUNTS IT INTO THAT BIN.  THE    *             
011020*    IDX-BIN GREATER CHECK IS WHAT TKT 96-0311 ADDED SO A   *             
011030*    VALUE SITTING RIGHT AT THE TOP OF THE RANGE CANNOT     *             
011040*    WALK THE INDEX PAST THE LAST BIN.                      *             
011050 420200-begin-assign-one-point.                                           
011060     PERFORM 420210-begin-advance-bin-if-needed                           
011070        THRU 420210-end-advance-bin-if-needed                             
011080       UNTIL ws-data-point (idx-data-point) NOT GREATER                   
011090             ws-bin-upper-bound                                           
011100          OR idx-bin GREATER ws-bin-count                                 
011110                                                                          
011120     IF idx-bin NOT GREATER ws-bin-count                                  
011130        ADD 1 TO ws-bin-freq (idx-bin)                                    
011140     END-IF.                                                              
011150 420200-end-assign-one-point.                                             
011160     EXIT.                                                                
011170                                                                          
011180 420210-begin-advance-bin-if-needed.                                      
011190*       STEP TO THE NEXT BIN AND ITS UPPER BOUND.                         
011200     SET idx-bin UP BY 1                                                  
011210     ADD ws-bin-width TO ws-bin-upper-bound.                              
011220 420210-end-advance-bin-if-needed.                                        
011230     EXIT.                                                                
011240                                                                          
011250*----------------------------------------------------------*              
011260*  500000 WRITES THE STATISTICS REPORT TO THE OUTPUT FEED.  *             
011270*  THE COUNT LINE ALWAYS PRINTS; THE REST OF THE STATISTICS *             
011280*  AND THE HISTOGRAM SECTION ONLY PRINT WHEN THERE WAS AT   *             
011290*  LEAST ONE DATA POINT TO WORK WITH.                       *             
011300*                                                            *            
011310*  REPORT SHAPE, TOP TO BOTTOM:                             *             
011320*    1 HEADER LINE      - DICTIONARY ENTRY COUNT            *             
011330*    1 COUNT LINE       - HOW MANY DATA POINTS LOADED       *             
011340*    9 STATISTIC LINES  - MEAN THROUGH RANGE, ONE PER LINE  *             
011350*    N HISTOGRAM LINES  - ONE PER BIN, BIN/UPPER/FREQ       *             
011360*  EVERY LINE IS WRITTEN THROUGH THE SAME 256-BYTE RECORD,  *             
011370*  SAME AS THE STARTUP SELF-CHECK'S PASS/FAIL LINES.        *             
011380*----------------------------------------------------------*              
011390 500000-begin-write-stat-report.                                          
011400     PERFORM 510000-begin-write-report-header                             
011410        THRU 510000-end-write-report-header                               
011420                                                                          
011430     MOVE "Count"    TO ws-stat-label                                     
011440     MOVE ws-data-point-count TO ws-stat-value-edit                       
011450     PERFORM 520000-begin-write-one-stat-line                             
011460        THRU 520000-end-write-one-stat-line                               
011470                                                                          
011480     IF ws-data-point-count IS GREATER THAN ZERO                          
011490*          EACH PAIR BELOW LOADS THE LABEL AND VALUE FOR    *             
011500*          ONE LINE, THEN CALLS THE SHARED LINE WRITER AT   *             
011510*          520000 - SAME SHAPE FOR ALL TEN STATISTICS.      *             
011520*          THE ARITHMETIC MEAN LINE.                                      
011530        MOVE "Mean"     TO ws-stat-label                                  
011540        MOVE ws-mean    TO ws-stat-value-edit                             
011550        PERFORM 520000-begin-write-one-stat-line                          
011560           THRU 520000-end-write-one-stat-line                            
011570                                                                          
011580*          POPULATION VARIANCE LINE.                                      
011590        MOVE "Variance" TO ws-stat-label                                  
011600        MOVE ws-variance TO ws-stat-value-edit                            
011610        PERFORM 520000-begin-write-one-stat-line                          
011620           THRU 520000-end-write-one-stat-line                            
011630                                                                          
011640*          STANDARD DEVIATION LINE.                                       
011650        MOVE "Stdev"    TO ws-stat-label                                  
011660        MOVE ws-stdev   TO ws-stat-value-edit                             
011670        PERFORM 520000-begin-write-one-stat-line                          
011680           THRU 520000-end-write-one-stat-line                            
011690                                                                          
011700*          OVERALL MEDIAN LINE.                                           
011710        MOVE "Median"   TO ws-stat-label                                  
011720        MOVE ws-median  TO ws-stat-value-edit                             
011730        PERFORM 520000-begin-write-one-stat-line                          
011740           THRU 520000-end-write-one-stat-line                            
011750                                                                          
011760*          FIRST QUARTILE LINE.                                           
011770        MOVE "Q1"       TO ws-stat-label                                  
011780        MOVE ws-q1      TO ws-stat-value-edit                             
011790        PERFORM 520000-begin-write-one-stat-line                          
011800           THRU 520000-end-write-one-stat-line                            
011810                                                                          
011820*          THIRD QUARTILE LINE.                                           
011830        MOVE "Q3"       TO ws-stat-label                                  
011840        MOVE ws-q3      TO ws-stat-value-edit                             
011850        PERFORM 520000-begin-write-one-stat-line                          
011860           THRU 520000-end-write-one-stat-line                            
011870                                                                          
011880*          INTERQUARTILE RANGE LINE.                                      
011890        MOVE "IQR"      TO ws-stat-label                                  
011900        MOVE ws-iqr     TO ws-stat-value-edit                             
011910        PERFORM 520000-begin-write-one-stat-line                          
011920           THRU 520000-end-write-one-stat-line                            
011930                                                                          
011940*          LOWEST VALUE IN THE SORTED TABLE.                              
011950        MOVE "Min"      TO ws-stat-label                                  
011960        MOVE ws-stat-min TO ws-stat-value-edit                            
011970        PERFORM 520000-begin-write-one-stat-line                          
011980           THRU 520000-end-write-one-stat-line                            
011990                                                                          
012000*          HIGHEST VALUE IN THE SORTED TABLE.                             
012010        MOVE "Max"      TO ws-stat-label                                  
012020        MOVE ws-stat-max TO ws-stat-value-edit                            
012030        PERFORM 520000-begin-write-one-stat-line                          
012040           THRU 520000-end-write-one-stat-line                            
012050                                                                          
012060*          MAX LESS MIN - THE LAST OF THE NINE STAT LINES.                
012070        MOVE "Range"    TO ws-stat-label                                  
012080        MOVE ws-stat-range TO ws-stat-value-edit                          
012090        PERFORM 520000-begin-write-one-stat-line                          
012100           THRU 520000-end-write-one-stat-line                            
012110                                                                          
012120*          THE STAT LINES ARE DONE - NOW THE HISTOGRAM.                   
012130        PERFORM 530000-begin-write-histogram-section                      
012140           THRU 530000-end-write-histogram-section                        
012150     END-IF.                                                              
012160 500000-end-write-stat-report.                                            
012170     EXIT.                                                                
012180                                                                          
012190*    THE REPORT'S ONE AND ONLY HEADER LINE - JUST THE       *             
012200*    DICTIONARY ENTRY COUNT PULLED AT 150000 ABOVE.         *             
012210 510000-begin-write-report-header.                                        
012220     MOVE dh-entry-count TO ws-entry-count-display                        
012230     STRING "Dictionary entries: " DELIMITED BY SIZE                      
012240            ws-entry-count-display DELIMITED BY SIZE                      
012250       INTO stat-line-text                                                
012260     WRITE stat-line-rec.                                                 
012270 510000-end-write-report-header.                                          
012280     EXIT.                                                                
012290                                                                          
012300*    BUILDS AND WRITES ONE "LABEL: VALUE" LINE.  THE LABEL  *             
012310*    IS DELIMITED BY SPACE SO IT DOES NOT CARRY TRAILING    *             
012320*    BLANKS INTO THE PRINTED LINE; THE VALUE IS AN EDITED   *             
012330*    NUMERIC FIELD SO IT IS ALWAYS MOVED DELIMITED BY SIZE. *             
012340 520000-begin-write-one-stat-line.                                        
012350     STRING ws-stat-label  DELIMITED BY SPACE                             
012360            ": "           DELIMITED BY SIZE                              
012370            ws-stat-value-edit DELIMITED BY SIZE                          
012380       INTO stat-line-text                                                
012390     WRITE stat-line-rec.                                                 
012400 520000-end-write-one-stat-line.                                          
012410     EXIT.                                                                
012420                                                                          
012430*    DRIVES ONE DETAIL LINE PER BIN, STARTING THE RUNNING   *             
012440*    UPPER BOUND BACK AT ONE BIN WIDTH SO THE PRINTED       *             
012450*    BOUNDS MATCH WHAT 420000 ACTUALLY BINNED AGAINST.      *             
012460 530000-begin-write-histogram-section.                                    
012470     MOVE ws-bin-width TO ws-bin-upper-bound                              
012480                                                                          
012490     PERFORM 531000-begin-write-one-bin-line                              
012500        THRU 531000-end-write-one-bin-line                                
012510       VARYING idx-bin FROM 1 BY 1                                        
012520         UNTIL idx-bin GREATER ws-bin-count.                              
012530 530000-end-write-histogram-section.                                      
012540     EXIT.                                                                
012550                                                                          
012560*    ONE HISTOGRAM LINE: BIN NUMBER, UPPER BOUND AND        *             
012570*    FREQUENCY, THEN ADVANCE THE RUNNING BOUND FOR THE NEXT *             
012580*    BIN'S LINE.                                            *             
012590 531000-begin-write-one-bin-line.                                         
012600     MOVE idx-bin              TO ws-bin-num-edit                         
012610     MOVE ws-bin-upper-bound   TO ws-bin-upper-edit                       
012620     MOVE ws-bin-freq (idx-bin) TO ws-bin-freq-edit                       
012630                                                                          
012640     STRING "Bin " DELIMITED BY SIZE                                      
012650            ws-bin-num-edit DELIMITED BY SIZE                             
012660            "  upper " DELIMITED BY SIZE                                  
012670            ws-bin-upper-edit DELIMITED BY SIZE                           
012680            "  freq " DELIMITED BY SIZE                                   
012690            ws-bin-freq-edit DELIMITED BY SIZE                            
012700       INTO stat-line-text                                                
012710     WRITE stat-line-rec                                                  
012720                                                                          
012730     ADD ws-bin-width TO ws-bin-upper-bound.                              
012740 531000-end-write-one-bin-line.                                           
012750     EXIT.                                                                
012760                                                                          
012770*----------------------------------------------------------*              
012780*  900000 RUNS THE TWO REFERENCE DATA SETS FROM THE TEST    *             
012790*  PLAN THROUGH THE SAME DISTRIBUTION ENGINE USED ON REAL   *             
012800*  DATA AND CONFIRMS THE MEDIAN/Q1/Q3 COME OUT RIGHT BEFORE *             
012810*  THE REAL REPORT IS TRUSTED (TKT 93-0177).  THE TABLE IS  *             
012820*  RESET AFTERWARD SO THE REAL FEED STARTS FROM AN EMPTY    *             
012830*  COUNT.                                                   *             
012840*----------------------------------------------------------*              
012850 900000-begin-self-check-distribution.                                    
012860     PERFORM 910000-begin-self-check-vector-one                           
012870        THRU 910000-end-self-check-vector-one                             
012880     PERFORM 920000-begin-self-check-vector-two                           
012890        THRU 920000-end-self-check-vector-two                             
012900     MOVE ZERO TO ws-data-point-count.                                    
012910 900000-end-self-check-distribution.                                      
012920     EXIT.                                                                
012930                                                                          
012940*    REFERENCE VECTOR ONE - ELEVEN HAND-PICKED VALUES WHOSE *             
012950*    MEDIAN/Q1/Q3 WERE WORKED OUT BY HAND WHEN THE TEST     *             
012960*    PLAN WAS WRITTEN (TKT 93-0177).  LOADED DIRECTLY INTO  *             
012970*    THE TABLE, NOT READ FROM A FILE.                       *             
012980 910000-begin-self-check-vector-one.                                      
012990*       ELEVEN VALUES, ALREADY IN ASCENDING ORDER - THE     *             
013000*       SORT PARAGRAPH WILL LEAVE THIS ONE UNCHANGED, SO    *             
013010*       THIS VECTOR MAINLY EXERCISES THE ODD-LENGTH BRANCH  *             
013020*       OF THE SHARED MEDIAN ROUTINE AT 325000.             *             
013030     MOVE 11 TO ws-data-point-count                                       
013040     MOVE      1 TO ws-data-point (1)                                     
013050     MOVE      2 TO ws-data-point (2)                                     
013060     MOVE      5 TO ws-data-point (3)                                     
013070     MOVE      6 TO ws-data-point (4)                                     
013080     MOVE      7 TO ws-data-point (5)                                     
013090     MOVE      9 TO ws-data-point (6)                                     
013100     MOVE     12 TO ws-data-point (7)                                     
013110     MOVE     15 TO ws-data-point (8)                                     
013120     MOVE     18 TO ws-data-point (9)                                     
013130     MOVE     19 TO ws-data-point (10)                                    
013140     MOVE     27 TO ws-data-point (11)                                    
013150                                                                          
013160*       RUN IT THROUGH THE REAL ENGINE - NOT A SEPARATE     *             
013170*       TEST COPY OF THE LOGIC.                             *             
013180     PERFORM 300000-begin-compute-distribution                            
013190        THRU 300000-end-compute-distribution                              
013200                                                                          
013210*       EXPECTED ANSWERS BELOW WERE WORKED OUT BY HAND WHEN *             
013220*       THE TEST PLAN WAS FIRST WRITTEN (TKT 93-0177):      *             
013230*       MEDIAN OF ELEVEN SORTED VALUES IS THE SIXTH ONE (9);*             
013240*       Q1 IS THE MEDIAN OF THE FIRST FIVE (5); Q3 IS THE   *             
013250*       MEDIAN OF THE LAST FIVE (18).                       *             
013260     MOVE "Reference list one" TO ws-sc-vector-name                       
013270*       CHECK THE MEDIAN FIRST.                                           
013280     MOVE "Median"   TO ws-sc-stat-name                                   
013290     MOVE 9          TO ws-sc-expected                                    
013300     MOVE ws-median  TO ws-sc-actual                                      
013310     PERFORM 930000-begin-write-self-check-line                           
013320        THRU 930000-end-write-self-check-line                             
013330                                                                          
013340*       THEN Q1.                                                          
013350     MOVE "Q1"       TO ws-sc-stat-name                                   
013360     MOVE 5          TO ws-sc-expected                                    
013370     MOVE ws-q1      TO ws-sc-actual                                      
013380     PERFORM 930000-begin-write-self-check-line                           
013390        THRU 930000-end-write-self-check-line                             
013400                                                                          
013410*       AND FINALLY Q3.                                                   
013420     MOVE "Q3"       TO ws-sc-stat-name                                   
013430     MOVE 18         TO ws-sc-expected                                    
013440     MOVE ws-q3      TO ws-sc-actual                                      
013450     PERFORM 930000-begin-write-self-check-line                           
013460        THRU 930000-end-write-self-check-line.                            
013470 910000-end-self-check-vector-one.                                        
013480     EXIT.                                                                
013490                                                                          
013500*    REFERENCE VECTOR TWO - A TEN-ELEMENT (EVEN COUNT)      *             
013510*    VECTOR SO THE EVEN-LENGTH BRANCH OF 325000 ALSO GETS   *             
013520*    EXERCISED BY THE SELF-CHECK, NOT JUST THE ODD-LENGTH   *             
013530*    BRANCH COVERED BY VECTOR ONE ABOVE.                    *             
013540 920000-begin-self-check-vector-two.                                      
013550*       TEN VALUES THIS TIME - AN EVEN COUNT - SO THIS      *             
013560*       VECTOR EXERCISES THE EVEN-LENGTH AVERAGING BRANCH   *             
013570*       OF 325000 THAT VECTOR ONE ABOVE NEVER TOUCHES.      *             
013580     MOVE 10 TO ws-data-point-count                                       
013590     MOVE      3 TO ws-data-point (1)                                     
013600     MOVE      5 TO ws-data-point (2)                                     
013610     MOVE      7 TO ws-data-point (3)                                     
013620     MOVE      8 TO ws-data-point (4)                                     
013630     MOVE      9 TO ws-data-point (5)                                     
013640     MOVE     11 TO ws-data-point (6)                                     
013650     MOVE     15 TO ws-data-point (7)                                     
013660     MOVE     16 TO ws-data-point (8)                                     
013670     MOVE     20 TO ws-data-point (9)                                     
013680     MOVE     21 TO ws-data-point (10)                                    
013690                                                                          
013700     PERFORM 300000-begin-compute-distribution                            
013710        THRU 300000-end-compute-distribution                              
013720                                                                          
013730*       MEDIAN OF TEN SORTED VALUES AVERAGES THE FIFTH AND  *             
013740*       SIXTH (9 AND 11, AVERAGING TO 10); Q1 IS THE MIDDLE *             
013750*       VALUE OF THE FIRST HALF (3,5,7,8,9), WHICH IS 7;    *             
013760*       Q3 IS THE MIDDLE VALUE OF THE SECOND HALF           *             
013770*       (11,15,16,20,21), WHICH IS 16.                      *             
013780     MOVE "Reference list two" TO ws-sc-vector-name                       
013790*       CHECK THE MEDIAN FIRST.                                           
013800     MOVE "Median"   TO ws-sc-stat-name                                   
013810     MOVE 10         TO ws-sc-expected                                    
013820     MOVE ws-median  TO ws-sc-actual                                      
013830     PERFORM 930000-begin-write-self-check-line                           
013840        THRU 930000-end-write-self-check-line                             
013850                                                                          
013860*       THEN Q1.                                                          
013870     MOVE "Q1"       TO ws-sc-stat-name                                   
013880     MOVE 7          TO ws-sc-expected                                    
013890     MOVE ws-q1      TO ws-sc-actual                                      
013900     PERFORM 930000-begin-write-self-check-line                           
013910        THRU 930000-end-write-self-check-line                             
013920                                                                          
013930*       AND FINALLY Q3.                                                   
013940     MOVE "Q3"       TO ws-sc-stat-name                                   
013950     MOVE 16         TO ws-sc-expected                                    
013960     MOVE ws-q3      TO ws-sc-actual                                      
013970     PERFORM 930000-begin-write-self-check-line                           
013980        THRU 930000-end-write-self-check-line.                            
013990 920000-end-self-check-vector-two.                                        
014000     EXIT.                                                                
014010                                                                          
014020*    REPORTS ONE EXPECTED/ACTUAL PAIR AS A PASSED OR FAILED *             
014030*    LINE ON THE STATUS FEED, AND FLIPS THE OVERALL SELF-   *             
014040*    CHECK SWITCH TO FALSE THE FIRST TIME ANYTHING FAILS SO *             
014050*    A LATER FAILURE CANNOT QUIETLY FLIP IT BACK TO PASSED. *             
014060 930000-begin-write-self-check-line.                                      
014070     IF ws-sc-expected EQUAL ws-sc-actual                                 
014080*          EXPECTED MATCHES ACTUAL - BUILD THE PASSED LINE.               
014090        STRING "Self-check " DELIMITED BY SIZE                            
014100               ws-sc-vector-name DELIMITED BY SIZE                        
014110               " " DELIMITED BY SIZE                                      
014120               ws-sc-stat-name DELIMITED BY SPACE                         
014130               " PASSED" DELIMITED BY SIZE                                
014140          INTO stat-line-text                                             
014150     ELSE                                                                 
014160*          MISMATCH - FLIP THE OVERALL SWITCH AND BUILD THE               
014170*          FAILED LINE SO WHOEVER RUNS THIS CAN SEE WHICH                 
014180*          VECTOR AND WHICH STATISTIC WENT WRONG.                         
014190        SET sw-self-check-passed TO FALSE                                 
014200        STRING "Self-check " DELIMITED BY SIZE                            
014210               ws-sc-vector-name DELIMITED BY SIZE                        
014220               " " DELIMITED BY SIZE                                      
014230               ws-sc-stat-name DELIMITED BY SPACE                         
014240               " FAILED" DELIMITED BY SIZE                                
014250          INTO stat-line-text                                             
014260     END-IF                                                               
014270                                                                          
014280*       THE LINE IS BUILT EITHER WAY - WRITE IT.                          
014290     WRITE stat-line-rec.                                                 
014300 930000-end-write-self-check-line.                                        
014310     EXIT.                                                                
014320                                                                          
014330*    CLOSES OUT THE RUN.  DICTIONARY-FILE IS ALREADY CLOSED *             
014340*    BY 150000 ABOVE, SO ONLY THE TWO ALWAYS-OPEN FILES     *             
014350*    NEED CLOSING HERE.                                     *             
014360 950000-begin-terminate-program.                                          
014370*       ONLY THE TWO ALWAYS-OPEN FILES NEED CLOSING HERE.                 
014380     CLOSE stats-data-file                                                
014390     CLOSE status-file.                                                   
014400 950000-end-terminate-program.                                            
014410     EXIT.                                                                
014420                                                                          
014430*----------------------------------------------------------*              
014440*               O P E R A T I O N S   N O T E               *             
014450*----------------------------------------------------------*              
014460*  IF A PRODUCTION RUN'S STATUS FEED SHOWS ANY "FAILED"     *             
014470*  SELF-CHECK LINE NEAR THE TOP, STOP - DO NOT DISTRIBUTE   *             
014480*  THE REPORT BELOW IT.  THAT MEANS THE DISTRIBUTION ENGINE *             
014490*  ITSELF DISAGREED WITH A HAND-WORKED ANSWER ON ONE OF THE *             
014500*  TWO REFERENCE LISTS, WHICH MEANS SOMETHING IN THE SORT,  *             
014510*  MEDIAN OR QUARTILE LOGIC HAS BEEN BROKEN BY A CHANGE -    *            
014520*  CALL THE PROGRAMMER ON DUTY RATHER THAN TRUSTING THE     *             
014530*  NUMBERS THAT FOLLOW.  THIS HAS HAPPENED EXACTLY ONCE IN  *             
014540*  THE LIFE OF THIS PROGRAM, BACK WHEN TKT 93-0177 WAS      *             
014550*  OPENED, AND THE SELF-CHECK BLOCK HAS CAUGHT NOTHING      *             
014560*  SINCE - BUT IT STAYS IN EVERY RELEASE ON THE THEORY THAT *             
014570*  A CHEAP CHECK THAT NEVER FIRES IS STILL CHEAPER THAN ONE *             
014580*  THAT FIRES ONCE AND IS NOT THERE.                        *             
014590*----------------------------------------------------------*              
014600*  END OF DICTSTAT.  SEE DICTMAIN FOR THE PROGRAM THAT      *             
014610*  OWNS AND MAINTAINS THE DICTIONARY FILE ITSELF.           *             
014620*----------------------------------------------------------*              
014630 END PROGRAM DictStat.                                                    

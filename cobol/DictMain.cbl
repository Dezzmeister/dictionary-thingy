000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. DictMain.                                                    
000120 AUTHOR. D. KOVACH.                                                       
000130 INSTALLATION. STATE DATA CENTER - APPLICATIONS DIV.                      
000140 DATE-WRITTEN. 03/16/87.                                                  
000150 DATE-COMPILED.                                                           
000160 SECURITY. NONE.                                                          
000170*----------------------------------------------------------*              
000180*                    C H A N G E   L O G                   *              
000190*----------------------------------------------------------*              
000200* 03/16/87  DK    ORIGINAL PROGRAM.  REPLACES THE CARD-DECK *     DM0001  
000210*                 WORD LIST MAINTAINED BY HAND IN THE LIB.  *     DM0001  
000220* 04/02/87  DK    ADDED WEAKDEFINE/STRONGDEFINE SPLIT PER   *     DM0002  
000230*                 REQUEST OF REFERENCE DESK (TKT 87-0091).  *     DM0002  
000240* 06/11/87  DK    FIXED TRUNCATION OF LONG PHRASES ON THE   *     DM0003  
000250*                 PRINTOUT LISTING.  TKT 87-0147.           *     DM0003  
000260* 11/30/88  MER   ADDED PRINTTO COMMAND FOR THE DEPT'S OWN  *     DM0004  
000270*                 TEXT COPY OF THE GLOSSARY.  TKT 88-0512.  *     DM0004  
000280* 02/09/89  MER   ACCESS COUNT WAS NOT BUMPED ON FIND.      *     DM0005  
000290*                 TKT 89-0033.                              *     DM0005  
000300* 08/14/90  RPA   SAVE WITH NO PATH AND NO PRIOR OPEN WAS   *     DM0006  
000310*                 ABENDING INSTEAD OF REPORTING AN ERROR.   *     DM0006  
000320*                 TKT 90-0288.                              *     DM0006  
000330* 01/22/91  RPA   CASE FOLDING OF LOOKUP KEY WAS MISSING ON *     DM0007  
000340*                 THE WEAKDEFINE PATH.  TKT 91-0019.        *     DM0007  
000350* 05/06/92  DK    REWORKED THE PRINT LISTING TO SORT THE    *     DM0008  
000360*                 TABLE ONCE PER PRINT INSTEAD OF PER LINE. *     DM0008  
000370*                 TKT 92-0205.                              *     DM0008  
000380* 09/18/93  SWE   ADDED THE "PRINT CURRENT" OPTION SO A     *     DM0009  
000390*                 REPEAT REQUEST DOES NOT RE-SORT.          *     DM0009  
000400* 03/02/95  SWE   MALFORMED DEFINE ARGUMENT NOW REPORTED    *     DM0010  
000410*                 INSTEAD OF TRUNCATED SILENTLY. TKT 95-004.*     DM0010  
000420* 07/19/96  SWE   CLOSE NO LONGER LEAVES THE OLD PATH       *     DM0011  
000430*                 REMEMBERED FOR THE NEXT SAVE.             *     DM0011  
000440* 12/02/98  RPA   Y2K REVIEW - ENTRY-DATE IS STORED AS TEXT *     DM0012  
000450*                 MM:DD:YYYY:HH:MM, ALREADY FOUR-DIGIT YEAR,*     DM0012  
000460*                 NO CHANGE REQUIRED.  SIGNED OFF.          *     DM0012  
000470* 04/27/99  RPA   ADDED UPSI-0 HOOK FOR THE EXPLICIT-DATE   *     DM0013  
000480*                 OVERRIDE REQUESTED BY AUDIT.  TKT 99-061. *     DM0013  
000490* 02/11/00  SWE   REPLY LINES WERE CLIPPING MULTI-WORD      *     DM0014  
000500*                 PHRASES AT THE FIRST BLANK.  ECHO FIELDS  *     DM0014  
000510*                 NOW MOVE BY FULL SIZE, NOT BY SPACE.      *     DM0014  
000520*                 TKT 00-0052.                              *     DM0014  
000530* 09/05/02  DK    RENUMBERED THE PARAGRAPH PAIRS TO THE     *     DM0015  
000540*                 START/FINISH FORM USED ELSEWHERE IN THE   *     DM0015  
000550*                 SHOP'S LIBRARY, TO MATCH THE REST OF THE  *     DM0015  
000560*                 FILE-HANDLING SET.  TKT 02-0139.          *     DM0015  
000570* 04/11/03  DK    DOCUMENTATION PASS PER DEPT STANDARDS     *     DM0016  
000580*                 AUDIT - HEADER/PARAGRAPH COMMENTARY       *     DM0016  
000590*                 BROUGHT UP TO THE SHOP'S CURRENT BOOK     *     DM0016  
000600*                 STANDARD.  NO LOGIC CHANGED.  TKT 03-0091.*     DM0016  
000610* 06/02/03  DK    SAME AUDIT, SECOND PASS - ADDED FIELD-    *     DM0017  
000620*                 LEVEL COMMENTARY TO WORKING-STORAGE AND   *     DM0017  
000630*                 THE FILE SECTION THAT THE FIRST PASS      *     DM0017  
000640*                 DID NOT REACH.  NO LOGIC CHANGED.         *     DM0017  
000650*                 TKT 03-0114.                              *     DM0017  
000660*----------------------------------------------------------*              
000670*               P R O G R A M   N A R R A T I V E           *             
000680*----------------------------------------------------------*              
000690*  DICTMAIN OWNS THE DICTIONARY FILE FROM CRADLE TO GRAVE - *             
000700*  IT CREATES ONE, OPENS ONE OFF DISK, MAINTAINS IT IN A    *             
000710*  WORKING-STORAGE TABLE WHILE THE COMMAND STREAM RUNS, AND *             
000720*  SAVES IT BACK TO DISK ON REQUEST.  IT READS ONE COMMAND  *             
000730*  PER LINE FROM A TEXT FEED (COMMAND-FILE) AND WRITES ONE  *             
000740*  REPLY LINE PER COMMAND TO A SECOND TEXT FEED (STATUS-    *             
000750*  FILE) - THE SAME SHAPE OF CONVERSATION THE REFERENCE     *             
000760*  DESK'S OLDER CARD-DECK SYSTEM USED, JUST WITHOUT THE     *             
000770*  CARDS.  DICTSTAT IS A SEPARATE COMPANION PROGRAM THAT    *             
000780*  READS THIS PROGRAM'S SAVED DICTIONARY FILE FOR ITS OWN   *             
000790*  REPORTING - IT NEVER RUNS AGAINST THIS PROGRAM'S LIVE    *             
000800*  IN-MEMORY TABLE.                                          *            
000810*                                                            *            
000820*  TEN COMMANDS ARE RECOGNIZED: OPEN, CREATE, SAVE,         *             
000830*  WEAKDEFINE, STRONGDEFINE, FIND, PRINT, PRINTTO, CLOSE    *             
000840*  AND QUIT.  EACH HAS ITS OWN NUMBERED PARAGRAPH FAMILY    *             
000850*  BELOW, DISPATCHED FROM ONE EVALUATE TRUE AT 230000.      *             
000860*----------------------------------------------------------*              
000870                                                                          
000880*----------------------------------------------------------*              
000890*  ENVIRONMENT DIVISION.  UPSI-0 IS AUDIT'S HOOK FOR A      *             
000900*  FUTURE EXPLICIT-DATE OVERRIDE ON DEFINE COMMANDS (TKT    *             
000910*  99-061) - NEITHER SWITCH STATE IS ACTED ON YET SINCE THE *             
000920*  COMMAND STREAM HAS NO WAY TO SUPPLY AN EXPLICIT DATE.    *             
000930*----------------------------------------------------------*              
000940 ENVIRONMENT DIVISION.                                                    
000950 CONFIGURATION SECTION.                                                   
000960*    SAME TARGET HARDWARE AS THE REST OF THE LIBRARY.                     
000970 SOURCE-COMPUTER. IBM-4381.                                               
000980 OBJECT-COMPUTER. IBM-4381.                                               
000990 SPECIAL-NAMES.                                                           
001000*    TOP-OF-FORM IS CARRIED FOR PARITY WITH THE OTHER       *             
001010*    PROGRAMS IN THE LIBRARY - THIS PROGRAM'S OWN OUTPUT IS *             
001020*    A PLAIN LINE-SEQUENTIAL FILE, NOT A PRINTER.           *             
001030     C01 IS top-of-form                                                   
001040*    THE EXPLICIT-DATE OVERRIDE HOOK REQUESTED BY AUDIT -   *             
001050*    SEE 348000 BELOW FOR WHERE THIS WOULD BE ACTED ON.     *             
001060     UPSI-0 ON STATUS  IS ws-explicit-date-on                             
001070            OFF STATUS IS ws-explicit-date-off.                           
001080                                                                          
001090*----------------------------------------------------------*              
001100*    A DUMP OF WS-SWITCH-DUMP-RED BELOW SHOWS ALL SEVEN     *             
001110*    SWITCH BYTES PLUS THE TRAILING FILLER IN ONE 17-BYTE   *             
001120*    DISPLAY IF A SESSION EVER NEEDS CONSOLE DEBUGGING.     *             
001130*  FOUR FILES: THE COMMAND FEED COMING IN, THE REPLY FEED   *             
001140*  GOING OUT, THE DICTIONARY ITSELF (OPTIONAL - A CREATE    *             
001150*  SESSION NEVER OPENS ONE UNTIL THE FIRST SAVE), AND AN    *             
001160*  OPTIONAL TEXT-FILE COPY OF THE LISTING FOR PRINTTO.      *             
001170*----------------------------------------------------------*              
001180 INPUT-OUTPUT SECTION.                                                    
001190 FILE-CONTROL.                                                            
001200*    LOGICAL NAME CMDIN IS WHATEVER THE JCL/SHELL WRAPPER   *             
001210*    POINTS AT THE COMMAND STREAM FOR THIS SESSION.         *             
001220     SELECT command-file ASSIGN TO "CMDIN"                                
001230            ORGANIZATION IS LINE SEQUENTIAL                               
001240            FILE STATUS  IS fs-command-file.                              
001250                                                                          
001260*    CMDOUT CARRIES THE PROMPT AND REPLY LINES - A PLAIN    *             
001270*    TEXT FILE, NOT A PRINTER SPOOL FILE.                   *             
001280     SELECT status-file ASSIGN TO "CMDOUT"                                
001290            ORGANIZATION IS LINE SEQUENTIAL                               
001300            FILE STATUS  IS fs-status-file.                               
001310                                                                          
001320*    THE DICTIONARY FILE ITSELF.  ASSIGNED TO A WORKING-    *             
001330*    STORAGE PATH RATHER THAN A FIXED LOGICAL NAME SINCE    *             
001340*    OPEN/SAVE CAN NAME A DIFFERENT FILE EVERY SESSION.     *             
001350*    OPTIONAL SO A CREATE SESSION THAT NEVER SAVES DOES NOT *             
001360*    FAIL AT OPEN TIME.                                     *             
001370     SELECT OPTIONAL dictionary-file ASSIGN TO ws-dict-path               
001380            ORGANIZATION IS SEQUENTIAL                                    
001390            FILE STATUS  IS fs-dictionary-file.                           
001400                                                                          
001410*    PRINTTO'S TARGET - ALSO A WORKING-STORAGE PATH, ALSO   *             
001420*    OPTIONAL SO A SESSION THAT NEVER USES PRINTTO NEVER    *             
001430*    ATTEMPTS TO OPEN IT.                                   *             
001440     SELECT OPTIONAL printout-file ASSIGN TO ws-printout-path             
001450            ORGANIZATION IS LINE SEQUENTIAL                               
001460            FILE STATUS  IS fs-printout-file.                             
001470                                                                          
001480 DATA DIVISION.                                                           
001490 FILE SECTION.                                                            
001500*----------------------------------------------------------*              
001510*  COMMAND-FILE - ONE COMMAND LINE PER RECORD.  THE REFERENCE*            
001520*  DESK TYPES OR FEEDS THESE; THE LAYOUT IS KEPT AS LOOSE   *             
001530*  AS POSSIBLE SINCE EVERY COMMAND SPLITS ITS OWN ARGUMENT  *             
001540*  OUT AT 210000 RATHER THAN RELYING ON FIXED COLUMNS.      *             
001550*----------------------------------------------------------*              
001560 FD  command-file                                                         
001570     LABEL RECORD IS OMITTED                                              
001580     RECORD CONTAINS 256 CHARACTERS.                                      
001590 01  cmd-line-rec.                                                        
001600*        ONE RAW COMMAND LINE, UNPARSED.                    *             
001610     05  cmd-line-text                PIC X(256).                         
001620                                                                          
001630*----------------------------------------------------------*              
001640*  STATUS-FILE CARRIES THE PROMPT LINE AND EVERY REPLY LINE *             
001650*  - ONE PLAIN TEXT LINE PER WRITE, SAME SHAPE AS DICTSTAT'S*             
001660*  OWN STATUS FEED, SO A RUN OF BOTH PROGRAMS CAN BE        *             
001670*  CONCATENATED INTO ONE LOG BY OPERATIONS IF EVER NEEDED.  *             
001680*----------------------------------------------------------*              
001690 FD  status-file                                                          
001700     LABEL RECORD IS OMITTED                                              
001710     RECORD CONTAINS 256 CHARACTERS.                                      
001720 01  stat-line-rec.                                                       
001730*        ONE PRINTED LINE - PROMPT OR REPLY.                *             
001740     05  stat-line-text               PIC X(256).                         
001750                                                                          
001760*----------------------------------------------------------*              
001770*  DICTIONARY-FILE - ONE HEADER RECORD FOLLOWED BY ONE      *             
001780*  RECORD PER WORD.  DICTSTAT READS ONLY THE HEADER RECORD  *             
001790*  OF THIS SAME LAYOUT FOR ITS SUMMARY LINE; THIS PROGRAM   *             
001800*  IS THE ONLY ONE THAT EVER WRITES OR READS AN ENTRY       *             
001810*  RECORD.                                                  *             
001820*----------------------------------------------------------*              
001830 FD  dictionary-file                                                      
001840     LABEL RECORD IS STANDARD                                             
001850     RECORD CONTAINS 261 CHARACTERS                                       
001860     RECORDING MODE IS F.                                                 
001870 01  dict-hdr-rec.                                                        
001880*        THE DICTIONARY'S DISPLAY NAME, AS GIVEN ON CREATE. *             
001890     05  dh-dict-name                 PIC X(60).                          
001900*        HOW MANY ENTRY RECORDS FOLLOW THIS HEADER.         *             
001910     05  dh-entry-count                PIC 9(05).                         
001920*        PAD TO THE COMMON 261-BYTE RECORD LENGTH SHARED    *             
001930*        WITH DICT-ENTRY-REC BELOW - SEQUENTIAL FILES NEED  *             
001940*        ONE FIXED RECORD LENGTH FOR EVERY RECORD TYPE ON   *             
001950*        THE FILE, HEADER AND ENTRIES ALIKE.                *             
001960     05  FILLER                       PIC X(196).                         
001970 01  dict-entry-rec.                                                      
001980*        THE LOOKUP KEY - ALREADY LOWER-CASED BEFORE IT WAS *             
001990*        EVER PUT IN THE TABLE.                             *             
002000     05  de-word                      PIC X(40).                          
002010*        THE DEFINITION TEXT, UP TO 200 BYTES.              *             
002020     05  de-definition                PIC X(200).                         
002030*        MM:DD:YYYY:HH:MM OF THE MOST RECENT DEFINE.        *             
002040     05  de-entry-date                PIC X(16).                          
002050*        HOW MANY TIMES THIS WORD HAS BEEN FOUND.           *             
002060     05  de-accesses                   PIC 9(05).                         
002070                                                                          
002080*        DICT-ENTRY-REC TOTALS 261 BYTES, THE SAME LENGTH   *             
002090*        AS DICT-HDR-REC ABOVE.                              *            
002100*----------------------------------------------------------*              
002110*  PRINTOUT-FILE IS PRINTTO'S TARGET - A PLAIN TEXT COPY OF *             
002120*  THE ALPHABETICAL LISTING FOR THE DEPARTMENT'S OWN FILES, *             
002130*  SEPARATE FROM THE STATUS FEED (TKT 88-0512).             *             
002140*----------------------------------------------------------*              
002150 FD  printout-file                                                        
002160     LABEL RECORD IS OMITTED                                              
002170     RECORD CONTAINS 256 CHARACTERS.                                      
002180 01  prt-line-rec.                                                        
002190*        ONE LISTING LINE, COPIED STRAIGHT FROM THE TABLE   *             
002200*        BUILT AT 640000.                                   *             
002210     05  prt-line-text                PIC X(256).                         
002220                                                                          
002230*        PRINTOUT-FILE IS KEPT SEPARATE FROM STATUS-FILE SO *             
002240*        A PRINTTO COMMAND DOES NOT CLUTTER THE SESSION LOG.*             
002250 WORKING-STORAGE SECTION.                                                 
002260*----------------------------------------------------------*              
002270*         W O R K I N G   S T O R A G E   C R O S S         *             
002280*                  R E F E R E N C E                       *              
002290*----------------------------------------------------------*              
002300*  A QUICK FIELD-TO-PURPOSE MAP FOR ANYONE PICKING THIS     *             
002310*  PROGRAM UP COLD.  FULL LAYOUT DETAIL IS AT EACH FIELD'S  *             
002320*  OWN DECLARATION BELOW; THIS IS JUST THE LAY OF THE LAND. *             
002330*                                                            *            
002340*    FS-* .................. FILE STATUS BYTES              *             
002350*    WS-DICT-ENTRY-COUNT ... HOW MANY ENTRIES ARE LOADED    *             
002360*    WS-LISTING-LINE-COUNT . HOW MANY PRINT LINES ARE BUILT *             
002370*    WS-CONTROL-SWITCHES ... EOF, QUIT, OPEN, LISTING-VALID,*             
002380*                            FOUND AND EXPLICIT-DATE FLAGS  *             
002390*    WS-SESSION-AREA ....... CURRENT DICTIONARY NAME/PATHS  *             
002400*    WS-DICTIONARY-TABLE ... THE OCCURS-DEPENDING-ON TABLE  *             
002410*                            OF LOADED ENTRIES              *             
002420*    WS-LISTING-TABLE ...... THE BUILT ALPHABETICAL LISTING *             
002430*    WS-COMMAND-AREA ....... THE SPLIT COMMAND WORD/ARGUMENT*             
002440*    WS-UPPER-LOWER-TABLE .. THE CASE-FOLDING PAIR FOR       *            
002450*                            INSPECT CONVERTING              *            
002460*    WS-WORK-AREA .......... SCRATCH FOR TRIMMING, DATE AND *             
002470*                            TIME STAMPING                   *            
002480*    WS-REPLY-AREA ......... THE CURRENT COMMAND'S REPLY    *             
002490*                            LINE TEXT                       *            
002500*                                                            *            
002510*  SUBSCRIPTS AND COUNTERS ARE ALL COMP PER SHOP STANDARD;  *             
002520*  PRINTED/EDITED FIELDS ARE ALL DISPLAY, SINCE THIS SHOP   *             
002530*  HAS NEVER PACKED A REPORT LINE FIELD.                    *             
002540*----------------------------------------------------------*              
002550*----------------------------------------------------------*              
002560*     F I E L D   W I D T H   A N D   L I M I T S   N O T E *             
002570*----------------------------------------------------------*              
002580*  WS-DICT-WORD IS 40 BYTES - THE SAME LOOKUP-KEY WIDTH AS  *             
002590*  THE OLD CARD-DECK SYSTEM USED FOR ITS WORD COLUMN, KEPT  *             
002600*  FOR NO REASON OTHER THAN NOBODY HAS EVER ASKED FOR A     *             
002610*  LONGER ONE.  WS-DICT-DEFINITION IS 200 BYTES, ROOM       *             
002620*  ENOUGH FOR A FULL SENTENCE OR TWO WITHOUT RUNNING INTO   *             
002630*  THE 256-BYTE LINE-SEQUENTIAL RECORD LIMIT ONCE THE WORD, *             
002640*  COLON AND SEPARATOR ARE ADDED BACK IN AT 642000.          *            
002650*                                                            *            
002660*  THE DICTIONARY TABLE'S 9999-ENTRY CEILING AND THE        *             
002670*  LISTING TABLE'S MATCHING 10001-LINE CEILING (ONE EXTRA   *             
002680*  FOR THE HEADER LINE, ONE MORE FOR THE TRAILER LINE) ARE  *             
002690*  BOTH FAR ABOVE ANYTHING THE REFERENCE DESK HAS EVER      *             
002700*  BUILT BY HAND - THEY EXIST SO A RUNAWAY SESSION OR A     *             
002710*  CORRUPTED HEADER RECORD CANNOT GROW THE WORKING TABLE    *             
002720*  WITHOUT BOUND AND EXHAUST STORAGE.                        *            
002730*                                                            *            
002740*  DE-ACCESSES AND WS-DICT-ACCESSES ARE BOTH FIVE DIGITS -  *             
002750*  A WORD WOULD HAVE TO BE LOOKED UP 99,999 TIMES BEFORE     *            
002760*  THIS COUNTER WRAPS, WHICH HAS NEVER HAPPENED IN THIS      *            
002770*  SYSTEM'S HISTORY AND IS NOT EXPECTED TO.                  *            
002780*----------------------------------------------------------*              
002790*  FILE STATUS BYTES - ONE PER SELECT, CHECKED BY THE       *             
002800*  DECLARATIVES HANDLERS BELOW AND BY THE OPEN LOGIC AT     *             
002810*  100000, 310000, 331000 AND 370000.                       *             
002820*----------------------------------------------------------*              
002830 77  fs-command-file                  PIC X(02) VALUE "00".               
002840 77  fs-status-file                   PIC X(02) VALUE "00".               
002850 77  fs-dictionary-file               PIC X(02) VALUE "00".               
002860 77  fs-printout-file                 PIC X(02) VALUE "00".               
002870                                                                          
002880*    ALL FOUR STATUS BYTES START "00" (SUCCESSFUL) AND ARE *              
002890*    OVERWRITTEN BY EVERY OPEN/READ/WRITE/CLOSE AGAINST     *             
002900*    THEIR FILE - NONE IS ZEROED BACK AFTER A GOOD I/O.     *             
002910*----------------------------------------------------------*              
002920*  COUNTERS AND SUBSCRIPTS FOR THE DICTIONARY AND LISTING   *             
002930*  TABLES BELOW - ALL COMP PER SHOP STANDARD SO THE SORT    *             
002940*  AND SCAN PASSES DO NOT PAY FOR DISPLAY ARITHMETIC ON     *             
002950*  EVERY SUBSCRIPT BUMP.                                    *             
002960*----------------------------------------------------------*              
002970*    HOW MANY ENTRIES ARE CURRENTLY LOADED IN THE TABLE.    *             
002980 77  ws-dict-entry-count              PIC 9(05) COMP                      
002990                                       VALUE ZERO.                        
003000*    HOW MANY LINES ARE IN THE BUILT LISTING TABLE.         *             
003010 77  ws-listing-line-count            PIC 9(05) COMP                      
003020                                       VALUE ZERO.                        
003030*    UNSTRING/REFERENCE-MODIFICATION POINTER, REUSED ACROSS *             
003040*    210000, 341000, 610000 AND 620000.                     *             
003050 77  ws-scan-ptr                      PIC 9(03) COMP                      
003060                                       VALUE ZERO.                        
003070*    LENGTH OF A TRIMMED WORD AFTER 342000 RUNS.            *             
003080 77  ws-word-len                      PIC 9(03) COMP                      
003090                                       VALUE ZERO.                        
003100*    LENGTH OF A TRIMMED DEFINITION AFTER 346000 RUNS.      *             
003110 77  ws-defn-len                      PIC 9(03) COMP                      
003120                                       VALUE ZERO.                        
003130*    HOW MANY TRAILING SPACES INSPECT TALLYING FOUND -      *             
003140*    SHARED SCRATCH FOR EVERY TRIM PARAGRAPH BELOW.         *             
003150 77  ws-trail-spaces                  PIC 9(03) COMP                      
003160                                       VALUE ZERO.                        
003170*    DELIMITER CAPTURED BY THE QUOTE-DELIMITED UNSTRING AT  *             
003180*    341000 - USED TO DETECT A MISSING CLOSING QUOTE.       *             
003190 77  ws-delim-capture                 PIC X(01) VALUE SPACE.              
003200*    LOW/HIGH SUBSCRIPT PAIR FOR THE SHARED INSERTION SORT  *             
003210*    AT 641000/641100/641110.                               *             
003220 77  ws-subscript-lo                  PIC 9(05) COMP                      
003230                                       VALUE ZERO.                        
003240 77  ws-subscript-hi                  PIC 9(05) COMP                      
003250                                       VALUE ZERO.                        
003260*    DISPLAY COUNTER BELOW IS FOR THE LISTING'S TOTAL LINE  *             
003270*    ONLY - NEVER USED IN ARITHMETIC, SO IT STAYS DISPLAY   *             
003280*    AND GOES STRAIGHT INTO THE STRING AT 640000.           *             
003290 77  ws-entry-count-display            PIC 9(05) VALUE ZERO.              
003300                                                                          
003310*    THE TWO CTE-01/WS-SCAN-PTR PAIR AT 210000 IS THE ONLY  *             
003320*    PLACE THE 78-LEVEL CONSTANT BELOW IS ACTUALLY USED -   *             
003330*    EVERY OTHER SCAN SEEDS ITS OWN POINTER DIRECTLY.       *             
003340*    CTE-01 NAMES THE STARTING SUBSCRIPT USED WHEN A SCAN   *             
003350*    IS SEEDED AT THE FIRST BYTE OF THE COMMAND LINE.       *             
003360 78  cte-01                                     VALUE 01.                 
003370                                                                          
003380*----------------------------------------------------------*              
003390*  CONTROL SWITCHES.  SW-EOF-COMMANDS AND SW-QUIT-REQUESTED *             
003400*  BOTH END THE MAIN LOOP AT 000000 - ONE BECAUSE THE FEED  *             
003410*  RAN OUT, THE OTHER BECAUSE THE OPERATOR TYPED QUIT.      *             
003420*  SW-DICT-IS-OPEN GATES EVERY COMMAND THAT NEEDS AN OPEN   *             
003430*  DICTIONARY.  SW-LISTING-IS-VALID LETS "PRINT CURRENT"    *             
003440*  SKIP A RE-SORT WHEN NOTHING HAS CHANGED SINCE THE LAST   *             
003450*  LISTING WAS BUILT (TKT 93-0205/93-0093).  SW-ENTRY-WAS-  *             
003460*  FOUND IS SET BY THE SHARED TABLE SEARCH AT 343000.  THE  *             
003470*  TWO EXPLICIT-DATE SWITCHES MIRROR UPSI-0 FOR READABILITY.*             
003480*----------------------------------------------------------*              
003490 01  ws-control-switches.                                                 
003500*        SET TRUE BY 200000 WHEN THE COMMAND FEED RUNS OUT. *             
003510     05  ws-eof-commands-sw           PIC X(01) VALUE "N".                
003520         88  sw-eof-commands                    VALUE "Y".                
003530*        SET TRUE BY 390000 WHEN QUIT IS TYPED.             *             
003540     05  ws-quit-sw                   PIC X(01) VALUE "N".                
003550         88  sw-quit-requested                  VALUE "Y".                
003560*        TRUE WHILE A DICTIONARY IS OPEN OR CREATED.        *             
003570     05  ws-dict-open-sw              PIC X(01) VALUE "N".                
003580         88  sw-dict-is-open                    VALUE "Y".                
003590*        TRUE ONLY WHEN THE LISTING TABLE MATCHES THE       *             
003600*        CURRENT DICTIONARY TABLE CONTENTS EXACTLY.         *             
003610     05  ws-listing-valid-sw          PIC X(01) VALUE "N".                
003620         88  sw-listing-is-valid                VALUE "Y".                
003630*        SET TRUE BY 343000 WHEN THE LOOKUP KEY WAS FOUND.  *             
003640     05  ws-found-sw                  PIC X(01) VALUE "N".                
003650         88  sw-entry-was-found                 VALUE "Y".                
003660*        MIRRORS UPSI-0 ON/OFF FOR A DATE-OVERRIDE OPTION   *             
003670*        NOT YET ACTED ON BY THIS RELEASE (TKT 99-061).     *             
003680     05  ws-explicit-date-on          PIC X(01) VALUE "N".                
003690     05  ws-explicit-date-off         PIC X(01) VALUE "Y".                
003700     05  FILLER                       PIC X(10) VALUE SPACES.             
003710                                                                          
003720*----------------------------------------------------------*              
003730*  CURRENT SESSION'S DICTIONARY NAME AND THE TWO FILE PATHS *             
003740*  IT KNOWS ABOUT - THE PATH IT WAS LAST OPENED/SAVED FROM  *             
003750*  AND THE PATH IT WAS LAST PRINTED TO.  CLOSE BLANKS BOTH  *             
003760*  SO A CLOSED SESSION CANNOT ACCIDENTALLY SAVE OVER A      *             
003770*  DICTIONARY IT NO LONGER OWNS (TKT 96-0311-STYLE FIX,     *             
003780*  TKT 96 LOG ENTRY ABOVE).                                 *             
003790*----------------------------------------------------------*              
003800 01  ws-session-area.                                                     
003810*        DISPLAY NAME GIVEN ON CREATE OR READ FROM THE      *             
003820*        HEADER RECORD ON OPEN.                             *             
003830     05  ws-dict-name                 PIC X(60) VALUE SPACES.             
003840*        PATH LAST USED TO OPEN OR SAVE THIS DICTIONARY.    *             
003850     05  ws-dict-path                 PIC X(128) VALUE SPACES.            
003860*        PATH LAST USED BY A PRINTTO COMMAND.               *             
003870     05  ws-printout-path             PIC X(128) VALUE SPACES.            
003880     05  FILLER                       PIC X(20) VALUE SPACES.             
003890                                                                          
003900*----------------------------------------------------------*              
003910*  THE WORKING TABLE OF DICTIONARY ENTRIES.  SIZED TO       *             
003920*  DEPENDING ON SO A SMALL GLOSSARY DOES NOT PAY FOR         *            
003930*  SCANNING A FULL 9999-ENTRY TABLE ON EVERY FIND/DEFINE.   *             
003940*  9999 IS FAR ABOVE ANY GLOSSARY THIS SHOP HAS EVER BUILT  *             
003950*  BY HAND - THE LIMIT EXISTS SO A RUNAWAY SESSION CANNOT   *             
003960*  GROW THE TABLE WITHOUT BOUND.                            *             
003970*----------------------------------------------------------*              
003980 01  ws-dictionary-table.                                                 
003990     05  ws-dict-entry OCCURS 0001 TO 9999 TIMES                          
004000                       DEPENDING ON ws-dict-entry-count                   
004010                       INDEXED BY idx-dict-entry.                         
004020*            THE LOOKUP KEY, ALREADY LOWER-CASED.           *             
004030         10  ws-dict-word             PIC X(40).                          
004040*            THE DEFINITION TEXT.                            *            
004050         10  ws-dict-definition       PIC X(200).                         
004060*            MM:DD:YYYY:HH:MM OF THE MOST RECENT DEFINE.     *            
004070         10  ws-dict-entry-date       PIC X(16).                          
004080*            HOW MANY TIMES FIND HAS MATCHED THIS WORD.      *            
004090         10  ws-dict-accesses          PIC 9(05) COMP.                    
004100                                                                          
004110*----------------------------------------------------------*              
004120*  HOLD AREA FOR THE ELEMENT CURRENTLY BEING INSERTED BY    *             
004130*  THE SORT AT 641100.  SAME SHAPE AS ONE TABLE ELEMENT SO  *             
004140*  THE WHOLE ELEMENT CAN BE LIFTED AND DROPPED BACK IN ONE  *             
004150*  MOVE.                                                    *             
004160*----------------------------------------------------------*              
004170 01  ws-dict-entry-hold-area.                                             
004180     05  ws-dict-entry-hold.                                              
004190*            THE ELEMENT CURRENTLY BEING SLOTTED INTO PLACE.*             
004200         10  ws-dict-entry-hold-word  PIC X(40).                          
004210         10  ws-dict-entry-hold-defn  PIC X(200).                         
004220         10  ws-dict-entry-hold-date  PIC X(16).                          
004230         10  ws-dict-entry-hold-accs   PIC 9(05) COMP.                    
004240     05  FILLER                       PIC X(05) VALUE SPACES.             
004250                                                                          
004260*----------------------------------------------------------*              
004270*  THE BUILT ALPHABETICAL LISTING - ONE PRINT LINE PER      *             
004280*  ELEMENT, SIZED TO DEPENDING ON SO A SHORT GLOSSARY DOES  *             
004290*  NOT PAY FOR A FULL TABLE OF BLANK LINES.  ONE EXTRA SLOT *             
004300*  OVER THE DICTIONARY TABLE'S OWN 9999-ENTRY LIMIT COVERS  *             
004310*  THE DICTIONARY-NAME HEADER LINE AND THE TOTAL-ENTRIES    *             
004320*  TRAILER LINE THAT BOOKEND THE LISTING AT 640000.         *             
004330*----------------------------------------------------------*              
004340 01  ws-listing-table.                                                    
004350*        ONE LISTING LINE - HEADER, ONE PER ENTRY, TRAILER. *             
004360     05  ws-listing-line OCCURS 0001 TO 10001 TIMES                       
004370                        DEPENDING ON ws-listing-line-count                
004380                        INDEXED BY idx-listing-line                       
004390                        PIC X(256).                                       
004400                                                                          
004410*----------------------------------------------------------*              
004420*  THE CURRENT COMMAND'S SPLIT WORD AND ARGUMENT, BUILT BY  *             
004430*  210000 FROM EACH COMMAND-FILE LINE.  THE 88-LEVELS BELOW *             
004440*  THE COMMAND WORD ARE WHAT THE EVALUATE TRUE AT 230000    *             
004450*  TESTS FOR DISPATCH - ONE CONDITION NAME PER RECOGNIZED   *             
004460*  COMMAND.                                                  *            
004470*----------------------------------------------------------*              
004480 01  ws-command-area.                                                     
004490*        THE COMMAND VERB, ALREADY LOWER-CASED.             *             
004500     05  ws-command-word              PIC X(12) VALUE SPACES.             
004510         88  sw-cmd-open                    VALUE "open".                 
004520         88  sw-cmd-create                  VALUE "create".               
004530         88  sw-cmd-save                    VALUE "save".                 
004540         88  sw-cmd-weakdefine               VALUE "weakdefine".          
004550         88  sw-cmd-strongdefine                                          
004560                                      VALUE "strongdefine".               
004570         88  sw-cmd-find                     VALUE "find".                
004580         88  sw-cmd-print                    VALUE "print".               
004590         88  sw-cmd-printto                  VALUE "printto".             
004600         88  sw-cmd-close                    VALUE "close".               
004610         88  sw-cmd-quit                     VALUE "quit".                
004620*        EVERYTHING AFTER THE FIRST BLANK ON THE COMMAND    *             
004630*        LINE, UNPARSED - EACH COMMAND PARAGRAPH PARSES     *             
004640*        THIS FURTHER IN ITS OWN WAY.                        *            
004650     05  ws-command-arg                PIC X(240) VALUE SPACES.           
004660     05  FILLER                       PIC X(04) VALUE SPACES.             
004670                                                                          
004680*----------------------------------------------------------*              
004690*  THE CASE-FOLDING PAIR USED BY EVERY INSPECT CONVERTING   *             
004700*  BELOW - COMMAND WORDS AND LOOKUP KEYS ARE BOTH FOLDED TO *             
004710*  LOWER CASE SO "FIND Apple" MATCHES A WORD STORED AS      *             
004720*  "apple" (TKT 91-0019 FIXED A GAP WHERE WEAKDEFINE WAS    *             
004730*  SKIPPING THIS STEP).                                     *             
004740*----------------------------------------------------------*              
004750 01  ws-upper-lower-table.                                                
004760     05  ws-upper-chars  PIC X(26)                                        
004770         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
004780     05  ws-lower-chars  PIC X(26)                                        
004790         VALUE "abcdefghijklmnopqrstuvwxyz".                              
004800     05  FILLER          PIC X(02) VALUE SPACES.                          
004810                                                                          
004820*----------------------------------------------------------*              
004830*  GENERAL SCRATCH AREA - TRIMMED WORD/DEFINITION HOLDING   *             
004840*  FIELDS, TODAY'S DATE AND TIME FOR THE ENTRY-DATE STAMP,  *             
004850*  AND THE BUILT MM:DD:YYYY:HH:MM STRING ITSELF.            *             
004860*----------------------------------------------------------*              
004870 01  ws-work-area.                                                        
004880*        RAW (UNTRIMMED) LOOKUP WORD BEFORE 342000 RUNS.    *             
004890     05  ws-raw-word                  PIC X(40) VALUE SPACES.             
004900*        TRIMMED, LOWER-CASED LOOKUP WORD AFTER 342000.     *             
004910     05  ws-trimmed-word              PIC X(40) VALUE SPACES.             
004920*        RAW DEFINITION TEXT CAPTURED AT 341000.            *             
004930     05  ws-raw-defn                  PIC X(200) VALUE SPACES.            
004940*        TODAY'S DATE, YYYYMMDD, FROM ACCEPT FROM DATE.     *             
004950     05  ws-today-8                   PIC 9(08) VALUE ZERO.               
004960*        SAME EIGHT BYTES, VIEWED AS YEAR/MONTH/DAY PARTS   *             
004970*        FOR BUILDING THE MM:DD:YYYY STRING AT 348000.      *             
004980     05  ws-today-date-red REDEFINES ws-today-8.                          
004990         10  ws-today-yyyy            PIC 9(04).                          
005000         10  ws-today-mm              PIC 9(02).                          
005010         10  ws-today-dd              PIC 9(02).                          
005020*        CURRENT TIME, HHMMSS, FROM ACCEPT FROM TIME.       *             
005030     05  ws-time-6                    PIC 9(06) VALUE ZERO.               
005040*        SAME SIX BYTES, VIEWED AS HOUR/MINUTE/SECOND PARTS.*             
005050     05  ws-time-red REDEFINES ws-time-6.                                 
005060         10  ws-time-hh               PIC 9(02).                          
005070         10  ws-time-mn               PIC 9(02).                          
005080         10  ws-time-ss               PIC 9(02).                          
005090*        LENGTH RETURNED BY THE TWO TRIM PARAGRAPHS AT      *             
005100*        610000 AND 620000.                                 *             
005110     05  ws-trim-len                  PIC 9(03) COMP VALUE 0.             
005120*        THE BUILT MM:DD:YYYY:HH:MM STRING, READY TO MOVE   *             
005130*        INTO AN ENTRY'S DATE FIELD.                        *             
005140     05  ws-dict-entry-date-work      PIC X(16) VALUE SPACES.             
005150     05  FILLER                       PIC X(05) VALUE SPACES.             
005160                                                                          
005170*----------------------------------------------------------*              
005180*  TRIMMED PATH ARGUMENT, SHARED BY OPEN, SAVE, PRINT AND   *             
005190*  PRINTTO - ALL FOUR COMMANDS TAKE A PATH OR KEYWORD AS    *             
005200*  THEIR ARGUMENT, SO ALL FOUR SHARE ONE TRIM PARAGRAPH.    *             
005210*----------------------------------------------------------*              
005220 01  ws-path-work-area.                                                   
005230     05  ws-trimmed-path              PIC X(128) VALUE SPACES.            
005240     05  FILLER                       PIC X(10) VALUE SPACES.             
005250                                                                          
005260*----------------------------------------------------------*              
005270*  THE CURRENT COMMAND'S REPLY LINE, BUILT BY WHICHEVER     *             
005280*  COMMAND PARAGRAPH RAN AND WRITTEN AT 230000 - EXCEPT FOR *             
005290*  PRINT, WHICH WRITES ITS OWN LISTING LINES DIRECTLY AND   *             
005300*  NEVER TOUCHES THIS FIELD (TKT 00-0052 MOVED EVERY REPLY  *             
005310*  BUILD TO DELIMITED BY SIZE SO A MULTI-WORD PHRASE IS     *             
005320*  NEVER CLIPPED AT ITS FIRST BLANK).                       *             
005330*----------------------------------------------------------*              
005340 01  ws-reply-area.                                                       
005350     05  ws-reply-text                PIC X(255) VALUE SPACES.            
005360     05  FILLER                       PIC X(01) VALUE SPACE.              
005370                                                                          
005380*    TRACE REDEFINITION OF THE SWITCH BLOCK - LETS A DUMP   *             
005390*    SHOW ALL SEVEN SWITCH BYTES IN ONE DISPLAY IF A         *            
005400*    SESSION EVER NEEDS TO BE DEBUGGED AT THE CONSOLE.       *            
005410 01  ws-switch-dump-red REDEFINES ws-control-switches                     
005420                                  PIC X(17).                              
005430                                                                          
005440*----------------------------------------------------------*              
005450*           P R O C E D U R E   N A R R A T I V E           *             
005460*----------------------------------------------------------*              
005470*  PARAGRAPHS ARE NUMBERED BY COMMAND, NOT BY PHYSICAL      *             
005480*  LOCATION IN THE SOURCE - 100000 INITIALIZES, 200000'S    *             
005490*  FAMILY READS AND DISPATCHES ONE COMMAND, 310000 THROUGH  *             
005500*  390000 ARE THE TEN COMMAND HANDLERS IN THE ORDER THEY    *             
005510*  APPEAR IN THE EVALUATE AT 230000, 610000 THROUGH 651000  *             
005520*  ARE WORK PARAGRAPHS SHARED ACROSS SEVERAL COMMANDS, AND  *             
005530*  900000 CLOSES OUT.  A PARAGRAPH NUMBERED NNN100, NNN110  *             
005540*  AND SO ON IS A HELPER OWNED BY PARAGRAPH NNN000 - THE    *             
005550*  SAME NUMBERING DISCIPLINE THE REPORTING PROGRAMS IN THIS *             
005560*  SHOP'S LIBRARY HAVE ALWAYS USED, SO A NEW COMMAND CAN BE *             
005570*  SLOTTED IN WITHOUT RENUMBERING EVERYTHING AROUND IT.     *             
005580*  EVERY PAIR ENDS IN A BARE EXIT PARAGRAPH SO PERFORM ...  *             
005590*  THRU ALWAYS HAS A CLEAN, UNAMBIGUOUS STOPPING POINT.     *             
005600*----------------------------------------------------------*              
005610*----------------------------------------------------------*              
005620*          E R R O R   R E P L Y   C A T A L O G             *            
005630*----------------------------------------------------------*              
005640*  EVERY ERROR REPLY THIS PROGRAM CAN WRITE, GATHERED HERE  *             
005650*  SO OPERATIONS CAN GREP THE REPLY FEED FOR ONE OF THESE   *             
005660*  TEXTS WITHOUT HUNTING THROUGH EVERY COMMAND PARAGRAPH.   *             
005670*                                                            *            
005680*    "ERROR: Invalid command!" ................ 230000      *             
005690*    "ERROR: Problem opening dictionary at..." . 310000      *            
005700*    "ERROR: No dictionary is currently open!" . 330000      *            
005710*    "ERROR: Nowhere to save to!" .............. 330000      *            
005720*    "ERROR: Problem saving current dictionary!" 331000      *            
005730*    "ERROR: No open dictionary!" ............... 340000      *           
005740*    "ERROR: Malformed definition argument!" .... 340000      *           
005750*    "A definition already exists for..." ....... 344000      *           
005760*    "ERROR: No dictionary is open!" ............. 350000,     *          
005770*                                                   360000,    *          
005780*                                                   370000      *         
005790*    "No definition exists for..." ............... 350000      *          
005800*    "ERROR: Invalid version argument!" ........... 360000     *          
005810*    "ERROR: Problem occurred while trying to      370000     *           
005820*     write to text file!" ......................              *          
005830*    "No dictionary is open!" ..................... 380000     *          
005840*                                                            *            
005850*  NONE OF THESE ARE LOGGED ANYWHERE ELSE - THE REPLY FEED  *             
005860*  WRITTEN AT 230000, 360000 AND 370000 IS THE ONLY RECORD. *             
005870*----------------------------------------------------------*              
005880*----------------------------------------------------------*              
005890*               S H O P   S T Y L E   N O T E                *            
005900*----------------------------------------------------------*              
005910*  THIS PROGRAM FOLLOWS THE SAME START/FINISH PARAGRAPH-    *             
005920*  PAIR CONVENTION AS THE REST OF THE FILE-HANDLING SET IN  *             
005930*  THIS LIBRARY (TKT 02-0139 RENUMBERED AN OLDER BEGIN/END  *             
005940*  PAIRING TO MATCH).  DICTSTAT, BY CONTRAST, KEEPS THE     *             
005950*  OLDER BEGIN/END NAMING SINCE IT WAS NEVER PART OF THAT   *             
005960*  RENUMBERING REQUEST - BOTH STYLES ARE CORRECT FOR THEIR  *             
005970*  OWN PROGRAM, NEITHER IS BEING PHASED OUT.                 *            
005980*----------------------------------------------------------*              
005990 PROCEDURE DIVISION.                                                      
006000                                                                          
006010*----------------------------------------------------------*              
006020*  DECLARATIVES - FIRED ONLY WHEN AN I/O STATEMENT AGAINST  *             
006030*  ONE OF THESE TWO FILES RETURNS A STATUS OUTSIDE THE ONES *             
006040*  THE MAINLINE ALREADY CHECKS FOR (00, NOT "00", ETC).     *             
006050*  COMMAND-FILE AND STATUS-FILE HAVE NO HANDLER HERE - THE  *             
006060*  MAINLINE ALREADY CHECKS COMMAND-FILE'S OPEN STATUS       *             
006070*  DIRECTLY, AND STATUS-FILE IS NEVER EXPECTED TO FAIL.     *             
006080*----------------------------------------------------------*              
006090 DECLARATIVES.                                                            
006100                                                                          
006110*    TRAPS ANY ABNORMAL STATUS ON THE DICTIONARY FILE - A   *             
006120*    DISPLAY TO THE JOB LOG, NOT AN ABEND, SO THE SESSION   *             
006130*    CAN KEEP RUNNING AND REPORT THE PROBLEM ITS OWN WAY.   *             
006140 Dictionary-File-Error SECTION.                                           
006150     USE AFTER STANDARD ERROR PROCEDURE ON dictionary-file.               
006160 000100-note-error.                                                       
006170     DISPLAY "DICTMAIN - DICTIONARY-FILE I/O ERROR, STATUS "              
006180             fs-dictionary-file.                                          
006190                                                                          
006200*    SAME TREATMENT FOR THE OPTIONAL PRINTOUT FILE.         *             
006210 Printout-File-Error SECTION.                                             
006220     USE AFTER STANDARD ERROR PROCEDURE ON printout-file.                 
006230 000200-note-error.                                                       
006240     DISPLAY "DICTMAIN - PRINTOUT-FILE I/O ERROR, STATUS "                
006250             fs-printout-file.                                            
006260                                                                          
006270 END DECLARATIVES.                                                        
006280                                                                          
006290*----------------------------------------------------------*              
006300*  MAINLINE.  OPEN THE FILES, THEN PROCESS ONE COMMAND AT A *             
006310*  TIME UNTIL EITHER THE FEED RUNS OUT OR QUIT IS TYPED.    *             
006320*----------------------------------------------------------*              
006330*    THREE STEPS: OPEN AND STAMP, THEN PROCESS COMMANDS     *             
006340*    ONE AT A TIME UNTIL EOF OR QUIT, THEN CLOSE.            *            
006350 000000-MAIN-PARAGRAPH.                                                   
006360*       OPEN THE FILES AND STAMP THE SESSION START TIME.    *             
006370     PERFORM 100000-start-initialize-program                              
006380        THRU 100000-finish-initialize-program                             
006390                                                                          
006400*       READ, SPLIT, PROMPT AND DISPATCH EVERY COMMAND      *             
006410*       UNTIL EOF OR QUIT.                                  *             
006420     PERFORM 200000-start-process-one-command                             
006430        THRU 200000-finish-process-one-command                            
006440       UNTIL sw-eof-commands                                              
006450          OR sw-quit-requested                                            
006460                                                                          
006470*       CLOSE UP SHOP.                                      *             
006480     PERFORM 900000-start-terminate-program                               
006490        THRU 900000-finish-terminate-program                              
006500                                                                          
006510     STOP RUN.                                                            
006520                                                                          
006530*----------------------------------------------------------*              
006540*  100000 OPENS THE TWO FILES THIS SESSION ALWAYS NEEDS AND *             
006550*  STAMPS THE SESSION'S START DATE/TIME.  IF THE COMMAND    *             
006560*  FEED WILL NOT OPEN, THE EOF SWITCH IS SET RIGHT AWAY SO  *             
006570*  200000 FALLS THROUGH WITHOUT EVER ATTEMPTING A READ.     *             
006580*----------------------------------------------------------*              
006590*    RUNS EXACTLY ONCE PER SESSION.                          *            
006600 100000-start-initialize-program.                                         
006610*       COMMAND-FILE IS READ FROM THE TOP; STATUS-FILE IS   *             
006620*       ALWAYS CREATED FRESH FOR THIS SESSION.              *             
006630     OPEN INPUT command-file                                              
006640     OPEN OUTPUT status-file                                              
006650                                                                          
006660*       A BAD OPEN ON THE COMMAND FEED IS NOT FATAL - IT    *             
006670*       JUST MEANS THE PROCESS LOOP BELOW NEVER RUNS.       *             
006680     IF fs-command-file IS NOT EQUAL TO "00"                              
006690        SET sw-eof-commands TO TRUE                                       
006700     END-IF                                                               
006710                                                                          
006720*       TODAY'S DATE AND CURRENT TIME, CARRIED FOR WHATEVER *             
006730*       DEFINE COMMAND STAMPS AN ENTRY FIRST.               *             
006740     ACCEPT ws-today-8 FROM DATE YYYYMMDD                                 
006750     ACCEPT ws-time-6  FROM TIME.                                         
006760 100000-finish-initialize-program.                                        
006770     EXIT.                                                                
006780                                                                          
006790*----------------------------------------------------------*              
006800*  200000 READS ONE COMMAND LINE, SPLITS IT, WRITES THE     *             
006810*  PROMPT AND DISPATCHES TO THE RIGHT HANDLER.              *             
006820*----------------------------------------------------------*              
006830*    ONE PASS THROUGH THIS PARAGRAPH IS ONE COMMAND -       *             
006840*    READ, SPLIT, PROMPT, DISPATCH.                          *            
006850 200000-start-process-one-command.                                        
006860     READ command-file                                                    
006870         AT END                                                           
006880             SET sw-eof-commands TO TRUE                                  
006890         NOT AT END                                                       
006900*             SPLIT THE LINE INTO VERB AND ARGUMENT.         *            
006910             PERFORM 210000-start-split-command-line                      
006920                THRU 210000-finish-split-command-line                     
006930*             ECHO THE STANDARD PROMPT TO THE REPLY FEED.    *            
006940             PERFORM 220000-start-write-prompt-line                       
006950                THRU 220000-finish-write-prompt-line                      
006960*             RUN WHICHEVER HANDLER MATCHES THE VERB.        *            
006970             PERFORM 230000-start-dispatch-command                        
006980                THRU 230000-finish-dispatch-command                       
006990     END-READ.                                                            
007000 200000-finish-process-one-command.                                       
007010     EXIT.                                                                
007020                                                                          
007030*    SPLITS THE RAW COMMAND LINE INTO A LOWER-CASED VERB    *             
007040*    AND THE REMAINDER OF THE LINE AS ITS ARGUMENT.  THE    *             
007050*    ARGUMENT IS NOT CASE-FOLDED HERE SINCE A DEFINITION OR *             
007060*    DICTIONARY NAME MAY NEED TO KEEP ITS ORIGINAL CASE.    *             
007070*    RUNS ONCE PER COMMAND, BEFORE THE PROMPT IS EVEN       *             
007080*    WRITTEN - THE SPLIT VERB DRIVES WHAT PROMPT-ADJACENT    *            
007090*    WORK, IF ANY, HAPPENS NEXT.                              *           
007100 210000-start-split-command-line.                                         
007110*       START BOTH FIELDS BLANK AND THE SCAN AT THE FRONT   *             
007120*       OF THE LINE.                                        *             
007130     MOVE SPACES             TO ws-command-word                           
007140                                 ws-command-arg                           
007150     MOVE cte-01              TO ws-scan-ptr                              
007160                                                                          
007170*       THE VERB IS EVERYTHING UP TO THE FIRST BLANK.       *             
007180     UNSTRING cmd-line-text DELIMITED BY SPACE                            
007190         INTO ws-command-word                                             
007200         WITH POINTER ws-scan-ptr                                         
007210     END-UNSTRING                                                         
007220                                                                          
007230*       EVERYTHING AFTER THAT BLANK IS THE ARGUMENT, TAKEN  *             
007240*       AS-IS BY REFERENCE MODIFICATION RATHER THAN A       *             
007250*       SECOND UNSTRING SO IT IS NEVER SPLIT AGAIN ON A     *             
007260*       SPACE INSIDE A QUOTED DEFINITION.                   *             
007270     IF ws-scan-ptr IS LESS THAN 257                                      
007280        MOVE cmd-line-text (ws-scan-ptr:)                                 
007290          TO ws-command-arg                                               
007300     END-IF                                                               
007310                                                                          
007320*       FOLD THE VERB TO LOWER CASE SO "OPEN" AND "open"    *             
007330*       DISPATCH THE SAME WAY.                               *            
007340     INSPECT ws-command-word                                              
007350         CONVERTING ws-upper-chars TO ws-lower-chars.                     
007360 210000-finish-split-command-line.                                        
007370     EXIT.                                                                
007380                                                                          
007390*    THE ONE STANDARD PROMPT LINE WRITTEN BEFORE EVERY      *             
007400*    COMMAND'S OWN REPLY.                                   *             
007410*    WRITTEN BEFORE EVERY COMMAND'S OWN REPLY, EVEN AN      *             
007420*    UNRECOGNIZED ONE.                                        *           
007430 220000-start-write-prompt-line.                                          
007440     MOVE "Enter a command:" TO stat-line-text                            
007450     WRITE stat-line-rec.                                                 
007460 220000-finish-write-prompt-line.                                         
007470     EXIT.                                                                
007480                                                                          
007490*----------------------------------------------------------*              
007500*  230000 IS THE ONE EVALUATE TRUE THAT ROUTES EVERY        *             
007510*  RECOGNIZED COMMAND TO ITS OWN PARAGRAPH FAMILY BELOW -   *             
007520*  AN UNRECOGNIZED VERB FALLS THROUGH TO WHEN OTHER.        *             
007530*----------------------------------------------------------*              
007540*----------------------------------------------------------*              
007550*              C O M M A N D   S U M M A R Y                *             
007560*----------------------------------------------------------*              
007570*  OPEN <PATH>                                              *             
007580*      LOADS A DICTIONARY FILE FROM DISK INTO THE WORKING   *             
007590*      TABLE.  REPLACES WHATEVER WAS PREVIOUSLY LOADED.     *             
007600*                                                            *            
007610*  CREATE <NAME>                                            *             
007620*      STARTS A NEW, EMPTY DICTIONARY IN MEMORY UNDER THE   *             
007630*      GIVEN DISPLAY NAME.  NOTHING IS WRITTEN TO DISK      *             
007640*      UNTIL THE FIRST SAVE.                                 *            
007650*                                                            *            
007660*  SAVE [<PATH>]                                            *             
007670*      WRITES THE CURRENT IN-MEMORY DICTIONARY TO DISK.     *             
007680*      A PATH ARGUMENT MAY BE OMITTED ONLY IF THIS           *            
007690*      DICTIONARY HAS ALREADY BEEN OPENED OR SAVED ONCE      *            
007700*      THIS SESSION.                                         *            
007710*                                                            *            
007720*  WEAKDEFINE "<WORD>" <DEFINITION>                          *            
007730*      ADDS A NEW WORD.  REFUSES IF THE WORD ALREADY HAS A   *            
007740*      DEFINITION ON FILE.                                   *            
007750*                                                            *            
007760*  STRONGDEFINE "<WORD>" <DEFINITION>                        *            
007770*      ADDS A NEW WORD, OR OVERWRITES THE DEFINITION IF THE  *            
007780*      WORD IS ALREADY ON FILE.                               *           
007790*                                                            *            
007800*  FIND <WORD>                                               *            
007810*      LOOKS UP A WORD AND ECHOES ITS DEFINITION BACK.       *            
007820*      BUMPS THAT ENTRY'S ACCESS COUNT ON A SUCCESSFUL FIND. *            
007830*                                                            *            
007840*  PRINT NEW|CURRENT                                         *            
007850*      WRITES AN ALPHABETICAL LISTING TO THE REPLY FEED.     *            
007860*      NEW ALWAYS RE-SORTS; CURRENT REUSES THE LAST LISTING  *            
007870*      BUILT IF NOTHING HAS CHANGED SINCE.                    *           
007880*                                                            *            
007890*  PRINTTO <PATH>                                            *            
007900*      WRITES AN ALPHABETICAL LISTING TO A SEPARATE TEXT     *            
007910*      FILE INSTEAD OF THE REPLY FEED.                       *            
007920*                                                            *            
007930*  CLOSE                                                     *            
007940*      DISCARDS THE IN-MEMORY DICTIONARY AND FORGETS ITS     *            
007950*      NAME AND PATH.                                         *           
007960*                                                            *            
007970*  QUIT                                                      *            
007980*      ENDS THE COMMAND STREAM AND THE SESSION.               *           
007990*----------------------------------------------------------*              
008000 230000-start-dispatch-command.                                           
008010     MOVE SPACES TO ws-reply-text                                         
008020                                                                          
008030     EVALUATE TRUE                                                        
008040         WHEN sw-cmd-open                                                 
008050             PERFORM 310000-start-cmd-open                                
008060                THRU 310000-finish-cmd-open                               
008070         WHEN sw-cmd-create                                               
008080             PERFORM 320000-start-cmd-create                              
008090                THRU 320000-finish-cmd-create                             
008100         WHEN sw-cmd-save                                                 
008110             PERFORM 330000-start-cmd-save                                
008120                THRU 330000-finish-cmd-save                               
008130         WHEN sw-cmd-weakdefine                                           
008140*               WEAKDEFINE AND STRONGDEFINE SHARE ONE ENTRY *             
008150*               PARAGRAPH - sw-cmd-weakdefine IS TESTED     *             
008160*               AGAIN INSIDE IT TO TELL THEM APART.          *            
008170             PERFORM 340000-start-cmd-define                              
008180                THRU 340000-finish-cmd-define                             
008190         WHEN sw-cmd-strongdefine                                         
008200             PERFORM 340000-start-cmd-define                              
008210                THRU 340000-finish-cmd-define                             
008220         WHEN sw-cmd-find                                                 
008230             PERFORM 350000-start-cmd-find                                
008240                THRU 350000-finish-cmd-find                               
008250         WHEN sw-cmd-print                                                
008260             PERFORM 360000-start-cmd-print                               
008270                THRU 360000-finish-cmd-print                              
008280         WHEN sw-cmd-printto                                              
008290             PERFORM 370000-start-cmd-printto                             
008300                THRU 370000-finish-cmd-printto                            
008310         WHEN sw-cmd-close                                                
008320             PERFORM 380000-start-cmd-close                               
008330                THRU 380000-finish-cmd-close                              
008340         WHEN sw-cmd-quit                                                 
008350             PERFORM 390000-start-cmd-quit                                
008360                THRU 390000-finish-cmd-quit                               
008370         WHEN OTHER                                                       
008380*               NO 88-LEVEL MATCHED - AN UNRECOGNIZED VERB. *             
008390             MOVE "ERROR: Invalid command!" TO ws-reply-text              
008400     END-EVALUATE                                                         
008410                                                                          
008420*       PRINT WRITES ITS OWN LISTING LINES DIRECTLY AND     *             
008430*       NEVER FILLS WS-REPLY-TEXT, SO ONLY EVERY OTHER      *             
008440*       COMMAND'S REPLY IS WRITTEN HERE.                    *             
008450     IF NOT sw-cmd-print                                                  
008460        MOVE ws-reply-text TO stat-line-text                              
008470        WRITE stat-line-rec                                               
008480     END-IF.                                                              
008490 230000-finish-dispatch-command.                                          
008500     EXIT.                                                                
008510                                                                          
008520*----------------------------------------------------------*              
008530*  OPEN <PATH> - LOAD A DICTIONARY FILE INTO THE TABLE      *             
008540*----------------------------------------------------------*              
008550*    OPEN REPLACES WHATEVER WAS LOADED BEFORE - IT DOES     *             
008560*    NOT MERGE THE NEW FILE INTO THE EXISTING TABLE.         *            
008570 310000-start-cmd-open.                                                   
008580*       TRIM THE PATH ARGUMENT AND REMEMBER IT AS THIS      *             
008590*       SESSION'S DICTIONARY PATH.                          *             
008600     PERFORM 610000-start-trim-path-arg                                   
008610        THRU 610000-finish-trim-path-arg                                  
008620     MOVE ws-trimmed-path TO ws-dict-path                                 
008630                                                                          
008640     OPEN INPUT dictionary-file                                           
008650                                                                          
008660     IF fs-dictionary-file IS NOT EQUAL TO "00"                           
008670*          BAD OPEN - REPORT IT AND FORGET THE PATH SO A    *             
008680*          LATER SAVE CANNOT ACCIDENTALLY TARGET IT.        *             
008690        STRING "ERROR: Problem opening dictionary at "                    
008700               DELIMITED BY SIZE                                          
008710               QUOTE DELIMITED BY SIZE                                    
008720               ws-trimmed-path DELIMITED BY SIZE                          
008730               QUOTE DELIMITED BY SIZE                                    
008740          INTO ws-reply-text                                              
008750        MOVE SPACES TO ws-dict-path                                       
008760     ELSE                                                                 
008770*          GOOD OPEN - READ THE HEADER FOR THE NAME AND     *             
008780*          ENTRY COUNT, THEN LOAD EVERY ENTRY RECORD.       *             
008790        READ dictionary-file INTO dict-hdr-rec                            
008800        MOVE dh-dict-name    TO ws-dict-name                              
008810        MOVE dh-entry-count  TO ws-dict-entry-count                       
008820        SET idx-dict-entry   TO 1                                         
008830                                                                          
008840        PERFORM 311000-start-read-one-entry                               
008850           THRU 311000-finish-read-one-entry                              
008860          VARYING idx-dict-entry FROM 1 BY 1                              
008870            UNTIL idx-dict-entry GREATER ws-dict-entry-count              
008880                                                                          
008890        CLOSE dictionary-file                                             
008900                                                                          
008910*          A FRESHLY LOADED TABLE IS NEVER SORTED YET, SO   *             
008920*          ANY OLD LISTING IS NO LONGER VALID.              *             
008930        SET sw-dict-is-open      TO TRUE                                  
008940        MOVE "N" TO ws-listing-valid-sw                                   
008950                                                                          
008960        PERFORM 620000-start-trim-dict-name                               
008970           THRU 620000-finish-trim-dict-name                              
008980        STRING "Opened " DELIMITED BY SIZE                                
008990               QUOTE DELIMITED BY SIZE                                    
009000               ws-trimmed-word DELIMITED BY SIZE                          
009010               QUOTE DELIMITED BY SIZE                                    
009020          INTO ws-reply-text                                              
009030     END-IF.                                                              
009040 310000-finish-cmd-open.                                                  
009050     EXIT.                                                                
009060                                                                          
009070*    LOADS ONE ENTRY RECORD OFF THE DICTIONARY FILE INTO    *             
009080*    THE NEXT FREE SLOT OF THE WORKING TABLE.               *             
009090 311000-start-read-one-entry.                                             
009100     READ dictionary-file INTO dict-entry-rec                             
009110     MOVE de-word         TO ws-dict-word (idx-dict-entry)                
009120     MOVE de-definition   TO ws-dict-definition                           
009130                              (idx-dict-entry)                            
009140     MOVE de-entry-date   TO ws-dict-entry-date                           
009150                              (idx-dict-entry)                            
009160     MOVE de-accesses     TO ws-dict-accesses                             
009170                              (idx-dict-entry).                           
009180 311000-finish-read-one-entry.                                            
009190     EXIT.                                                                
009200                                                                          
009210*----------------------------------------------------------*              
009220*  CREATE <NAME> - START A NEW EMPTY DICTIONARY IN MEMORY   *             
009230*----------------------------------------------------------*              
009240*    CREATE NEVER TOUCHES THE DICTIONARY-FILE SELECT AT     *             
009250*    ALL - THE NEW DICTIONARY EXISTS ONLY IN WORKING-        *            
009260*    STORAGE UNTIL A SAVE COMMAND WRITES IT OUT.             *            
009270 320000-start-cmd-create.                                                 
009280*       NO FILE IS TOUCHED HERE - THE NEW DICTIONARY LIVES  *             
009290*       ONLY IN THE WORKING TABLE UNTIL THE FIRST SAVE.     *             
009300     MOVE ws-command-arg      TO ws-dict-name                             
009310     MOVE ZERO                TO ws-dict-entry-count                      
009320     MOVE SPACES              TO ws-dict-path                             
009330     SET sw-dict-is-open       TO TRUE                                    
009340     MOVE "N" TO ws-listing-valid-sw                                      
009350                                                                          
009360     PERFORM 620000-start-trim-dict-name                                  
009370        THRU 620000-finish-trim-dict-name                                 
009380     STRING "Created a new dictionary named "                             
009390            DELIMITED BY SIZE                                             
009400            QUOTE DELIMITED BY SIZE                                       
009410            ws-trimmed-word DELIMITED BY SIZE                             
009420            QUOTE DELIMITED BY SIZE                                       
009430       INTO ws-reply-text.                                                
009440 320000-finish-cmd-create.                                                
009450     EXIT.                                                                
009460                                                                          
009470*----------------------------------------------------------*              
009480*  SAVE [<PATH>] - WRITE THE IN-MEMORY DICTIONARY TO DISK   *             
009490*  WITH NO PATH GIVEN, SAVE REUSES WHATEVER PATH THIS       *             
009500*  DICTIONARY WAS LAST OPENED OR SAVED FROM (TKT 90-0288    *             
009510*  FIXED AN ABEND WHEN NEITHER A NEW PATH NOR AN OLD ONE    *             
009520*  WAS AVAILABLE - THIS NOW REPORTS AN ERROR INSTEAD).      *             
009530*----------------------------------------------------------*              
009540*    THREE OUTCOMES: SAVE TO THE GIVEN PATH, SAVE TO THE    *             
009550*    REMEMBERED PATH, OR ERROR IF NEITHER IS AVAILABLE.      *            
009560 330000-start-cmd-save.                                                   
009570     IF NOT sw-dict-is-open                                               
009580        MOVE "ERROR: No dictionary is currently open!"                    
009590          TO ws-reply-text                                                
009600     ELSE                                                                 
009610        PERFORM 610000-start-trim-path-arg                                
009620           THRU 610000-finish-trim-path-arg                               
009630                                                                          
009640        IF ws-trimmed-path EQUAL SPACES                                   
009650*             NO PATH GIVEN - FALL BACK TO THE REMEMBERED   *             
009660*             PATH, IF THERE IS ONE.                        *             
009670           IF ws-dict-path EQUAL SPACES                                   
009680              MOVE "ERROR: Nowhere to save to!"                           
009690                TO ws-reply-text                                          
009700           ELSE                                                           
009710              MOVE ws-dict-path TO ws-trimmed-path                        
009720              PERFORM 331000-start-write-dictionary-file                  
009730                 THRU 331000-finish-write-dictionary-file                 
009740           END-IF                                                         
009750        ELSE                                                              
009760*             A PATH WAS GIVEN - IT BECOMES THE NEW          *            
009770*             REMEMBERED PATH FOR THE NEXT BARE SAVE.        *            
009780           MOVE ws-trimmed-path TO ws-dict-path                           
009790           PERFORM 331000-start-write-dictionary-file                     
009800              THRU 331000-finish-write-dictionary-file                    
009810        END-IF                                                            
009820     END-IF.                                                              
009830 330000-finish-cmd-save.                                                  
009840     EXIT.                                                                
009850                                                                          
009860*    OPENS THE DICTIONARY FILE FOR OUTPUT, WRITES THE       *             
009870*    HEADER RECORD AND EVERY ENTRY IN TABLE ORDER, THEN     *             
009880*    CLOSES IT.  THE TABLE IS NOT SORTED BEFORE A SAVE -    *             
009890*    ONLY PRINT AND PRINTTO SORT, SO THE SAVED FILE KEEPS   *             
009900*    WHATEVER ORDER ENTRIES WERE DEFINED IN.                *             
009910 331000-start-write-dictionary-file.                                      
009920     OPEN OUTPUT dictionary-file                                          
009930                                                                          
009940     IF fs-dictionary-file IS NOT EQUAL TO "00"                           
009950        MOVE "ERROR: Problem saving current dictionary!"                  
009960          TO ws-reply-text                                                
009970     ELSE                                                                 
009980*          BUILD AND WRITE THE HEADER RECORD FIRST.          *            
009990        MOVE SPACES              TO dict-hdr-rec                          
010000        MOVE ws-dict-name        TO dh-dict-name                          
010010        MOVE ws-dict-entry-count TO dh-entry-count                        
010020        WRITE dict-hdr-rec                                                
010030                                                                          
010040*          THEN ONE ENTRY RECORD PER LOADED TABLE ELEMENT.  *             
010050        PERFORM 332000-start-write-one-entry                              
010060           THRU 332000-finish-write-one-entry                             
010070          VARYING idx-dict-entry FROM 1 BY 1                              
010080            UNTIL idx-dict-entry GREATER                                  
010090                  ws-dict-entry-count                                     
010100                                                                          
010110        CLOSE dictionary-file                                             
010120                                                                          
010130        STRING "Saved current dictionary to "                             
010140               DELIMITED BY SIZE                                          
010150               QUOTE DELIMITED BY SIZE                                    
010160               ws-trimmed-path DELIMITED BY SIZE                          
010170               QUOTE DELIMITED BY SIZE                                    
010180          INTO ws-reply-text                                              
010190     END-IF.                                                              
010200 331000-finish-write-dictionary-file.                                     
010210     EXIT.                                                                
010220                                                                          
010230*    COPIES ONE TABLE ELEMENT INTO THE ENTRY RECORD AND     *             
010240*    WRITES IT.                                              *            
010250 332000-start-write-one-entry.                                            
010260     MOVE ws-dict-word       (idx-dict-entry) TO de-word                  
010270     MOVE ws-dict-definition (idx-dict-entry)                             
010280       TO de-definition                                                   
010290     MOVE ws-dict-entry-date (idx-dict-entry)                             
010300       TO de-entry-date                                                   
010310     MOVE ws-dict-accesses   (idx-dict-entry) TO de-accesses              
010320     WRITE dict-entry-rec.                                                
010330 332000-finish-write-one-entry.                                           
010340     EXIT.                                                                
010350                                                                          
010360*----------------------------------------------------------*              
010370*  WEAKDEFINE / STRONGDEFINE "<WORD>" <DEFINITION>          *             
010380*  BOTH COMMANDS PARSE THE SAME QUOTED-WORD-THEN-TEXT       *             
010390*  ARGUMENT SHAPE AND SHARE THE SAME TABLE SEARCH; THEY     *             
010400*  ONLY DIFFER IN WHAT HAPPENS WHEN THE WORD IS ALREADY     *             
010410*  DEFINED - WEAKDEFINE REFUSES, STRONGDEFINE OVERWRITES.   *             
010420*----------------------------------------------------------*              
010430*    PARSE THE ARGUMENT FIRST, THEN LOOK UP THE WORD, THEN  *             
010440*    LET THE WEAK OR STRONG ACTION PARAGRAPH DECIDE WHAT    *             
010450*    HAPPENS NEXT.                                           *            
010460 340000-start-cmd-define.                                                 
010470     IF NOT sw-dict-is-open                                               
010480        MOVE "ERROR: No open dictionary!" TO ws-reply-text                
010490     ELSE                                                                 
010500*          PULL THE QUOTED WORD AND THE DEFINITION TEXT OUT *             
010510*          OF THE RAW ARGUMENT.                              *            
010520        PERFORM 341000-start-parse-define-argument                        
010530           THRU 341000-finish-parse-define-argument                       
010540                                                                          
010550        IF ws-defn-len EQUAL ZERO                                         
010560*             PARSE FAILED - NO CLOSING QUOTE, NO WORD, OR  *             
010570*             NO DEFINITION TEXT FOLLOWED THE QUOTE (TKT    *             
010580*             95-004 MADE THIS AN ERROR REPLY INSTEAD OF    *             
010590*             SILENTLY TRUNCATING THE BAD ARGUMENT).        *             
010600           MOVE "ERROR: Malformed definition argument!"                   
010610             TO ws-reply-text                                             
010620        ELSE                                                              
010630*             LOOK THE WORD UP BEFORE DECIDING WHICH ACTION *             
010640*             PARAGRAPH TO RUN.                              *            
010650           PERFORM 343000-start-find-word-in-table                        
010660              THRU 343000-finish-find-word-in-table                       
010670                                                                          
010680           IF sw-cmd-weakdefine                                           
010690              PERFORM 344000-start-weakdefine-action                      
010700                 THRU 344000-finish-weakdefine-action                     
010710           ELSE                                                           
010720              PERFORM 345000-start-strongdefine-action                    
010730                 THRU 345000-finish-strongdefine-action                   
010740           END-IF                                                         
010750        END-IF                                                            
010760     END-IF.                                                              
010770 340000-finish-cmd-define.                                                
010780     EXIT.                                                                
010790                                                                          
010800*    PULLS THE QUOTED WORD AND THE DEFINITION TEXT THAT     *             
010810*    FOLLOWS IT OUT OF THE RAW COMMAND ARGUMENT.  EVERY     *             
010820*    GO TO BELOW JUMPS STRAIGHT TO THE EXIT PARAGRAPH,      *             
010830*    LEAVING WS-DEFN-LEN AT ZERO AS THE MALFORMED-ARGUMENT  *             
010840*    SIGNAL THAT 340000 CHECKS ABOVE.                        *            
010850*    THE MOST INTRICATE PARSE IN THIS PROGRAM - A QUOTED    *             
010860*    WORD FOLLOWED BY A BLANK-SEPARATED DEFINITION.          *            
010870 341000-start-parse-define-argument.                                      
010880     MOVE ZERO      TO ws-word-len ws-defn-len ws-scan-ptr                
010890     MOVE SPACES    TO ws-raw-word ws-raw-defn                            
010900                                                                          
010910*       THE ARGUMENT MUST START WITH AN OPENING QUOTE.      *             
010920     IF ws-command-arg (1:1) NOT EQUAL QUOTE                              
010930        GO TO 341000-finish-parse-define-argument                         
010940     END-IF                                                               
010950                                                                          
010960*       PULL EVERYTHING BETWEEN THE QUOTES INTO THE RAW     *             
010970*       WORD FIELD, CAPTURING WHAT THE UNSTRING STOPPED ON. *             
010980     MOVE 2     TO ws-scan-ptr                                            
010990     MOVE SPACE TO ws-delim-capture                                       
011000     UNSTRING ws-command-arg DELIMITED BY QUOTE                           
011010         INTO ws-raw-word DELIMITER IN ws-delim-capture                   
011020         WITH POINTER ws-scan-ptr                                         
011030     END-UNSTRING                                                         
011040                                                                          
011050*       IF THE DELIMITER WAS NOT A QUOTE, THE CLOSING QUOTE *             
011060*       WAS NEVER FOUND - MALFORMED ARGUMENT.                *            
011070     IF ws-delim-capture NOT EQUAL QUOTE                                  
011080        GO TO 341000-finish-parse-define-argument                         
011090     END-IF                                                               
011100                                                                          
011110*       A BLANK MUST FOLLOW THE CLOSING QUOTE TO SEPARATE   *             
011120*       THE WORD FROM THE DEFINITION TEXT.                  *             
011130     IF ws-scan-ptr IS GREATER THAN 240                                   
011140        OR ws-command-arg (ws-scan-ptr:1) NOT EQUAL SPACE                 
011150        GO TO 341000-finish-parse-define-argument                         
011160     END-IF                                                               
011170                                                                          
011180*       SKIP PAST THAT SEPARATING BLANK - EVERYTHING AFTER  *             
011190*       IT IS THE RAW DEFINITION TEXT.                       *            
011200     ADD 1 TO ws-scan-ptr                                                 
011210     MOVE ws-command-arg (ws-scan-ptr:) TO ws-raw-defn                    
011220                                                                          
011230*       TRIM AND LOWER-CASE THE WORD.                        *            
011240     PERFORM 342000-start-trim-raw-word                                   
011250        THRU 342000-finish-trim-raw-word                                  
011260                                                                          
011270     IF ws-word-len EQUAL ZERO                                            
011280*          QUOTED WORD WAS ALL BLANKS - MALFORMED.           *            
011290        GO TO 341000-finish-parse-define-argument                         
011300     END-IF                                                               
011310                                                                          
011320*       TRIM THE DEFINITION - THIS SETS WS-DEFN-LEN ABOVE   *             
011330*       ZERO ONLY ON A CLEAN PARSE.                          *            
011340     PERFORM 346000-start-trim-raw-defn                                   
011350        THRU 346000-finish-trim-raw-defn.                                 
011360 341000-finish-parse-define-argument.                                     
011370     EXIT.                                                                
011380                                                                          
011390*    TRIMS TRAILING SPACES OFF THE RAW WORD AND LOWER-CASES *             
011400*    WHAT IS LEFT - SHARED BY DEFINE AND FIND SO BOTH LOOK  *             
011410*    UP THE SAME KEY SHAPE.                                  *            
011420*    SHARED BY DEFINE AND FIND - BOTH MUST AGREE ON WHAT    *             
011430*    A LOOKUP KEY LOOKS LIKE.                                *            
011440 342000-start-trim-raw-word.                                              
011450     MOVE ZERO TO ws-trail-spaces                                         
011460     INSPECT ws-raw-word                                                  
011470         TALLYING ws-trail-spaces FOR TRAILING SPACE                      
011480     COMPUTE ws-word-len = 40 - ws-trail-spaces                           
011490     IF ws-word-len IS GREATER THAN ZERO                                  
011500        MOVE ws-raw-word (1:ws-word-len) TO ws-trimmed-word               
011510        INSPECT ws-trimmed-word                                           
011520            CONVERTING ws-upper-chars TO ws-lower-chars                   
011530     END-IF.                                                              
011540 342000-finish-trim-raw-word.                                             
011550     EXIT.                                                                
011560                                                                          
011570*    TRIMS TRAILING SPACES OFF THE RAW DEFINITION.  A       *             
011580*    DEFINITION THAT IS ALL BLANKS STILL COUNTS AS ONE      *             
011590*    CHARACTER LONG SO 340000'S ZERO-LENGTH CHECK DOES NOT  *             
011600*    MISTAKE A LEGITIMATE BLANK DEFINITION FOR A PARSE       *            
011610*    FAILURE.                                                *            
011620*    A BLANK DEFINITION IS STILL A VALID DEFINITION.        *             
011630 346000-start-trim-raw-defn.                                              
011640     MOVE ZERO TO ws-trail-spaces                                         
011650     INSPECT ws-raw-defn                                                  
011660         TALLYING ws-trail-spaces FOR TRAILING SPACE                      
011670     COMPUTE ws-defn-len = 200 - ws-trail-spaces                          
011680     IF ws-defn-len EQUAL ZERO                                            
011690        MOVE 1 TO ws-defn-len                                             
011700     END-IF.                                                              
011710 346000-finish-trim-raw-defn.                                             
011720     EXIT.                                                                
011730                                                                          
011740*    SHARED TABLE LOOKUP USED BY DEFINE AND FIND ALIKE.     *             
011750*    SEARCH IS A PLAIN SERIAL SEARCH, NOT SEARCH ALL - THE  *             
011760*    TABLE IS NOT NECESSARILY SORTED AT LOOKUP TIME SINCE   *             
011770*    ENTRIES CAN BE APPENDED BETWEEN PRINTS.                 *            
011780*    A SERIAL SEARCH, NOT SEARCH ALL - THE TABLE CAN HOLD   *             
011790*    ENTRIES APPENDED SINCE THE LAST SORT.                   *            
011800 343000-start-find-word-in-table.                                         
011810     MOVE "N" TO ws-found-sw                                              
011820     SET idx-dict-entry TO 1                                              
011830                                                                          
011840     IF ws-dict-entry-count IS GREATER THAN ZERO                          
011850        SEARCH ws-dict-entry                                              
011860            AT END                                                        
011870                CONTINUE                                                  
011880            WHEN ws-dict-word (idx-dict-entry)                            
011890                 EQUAL ws-trimmed-word                                    
011900                SET sw-entry-was-found TO TRUE                            
011910        END-SEARCH                                                        
011920     END-IF.                                                              
011930 343000-finish-find-word-in-table.                                        
011940     EXIT.                                                                
011950                                                                          
011960*    WEAKDEFINE NEVER OVERWRITES AN EXISTING DEFINITION -   *             
011970*    IT REFUSES AND REPORTS THE CONFLICT IF THE WORD IS     *             
011980*    ALREADY ON FILE, AND APPENDS A NEW ENTRY OTHERWISE.    *             
011990*    NEVER OVERWRITES - SEE 345000 FOR THE STRONG VARIANT.  *             
012000 344000-start-weakdefine-action.                                          
012010     IF sw-entry-was-found                                                
012020        STRING "A definition already exists for "                         
012030               DELIMITED BY SIZE                                          
012040               QUOTE DELIMITED BY SIZE                                    
012050               ws-trimmed-word DELIMITED BY SIZE                          
012060               QUOTE DELIMITED BY SIZE                                    
012070               "!" DELIMITED BY SIZE                                      
012080          INTO ws-reply-text                                              
012090     ELSE                                                                 
012100        PERFORM 347000-start-append-new-entry                             
012110           THRU 347000-finish-append-new-entry                            
012120        STRING QUOTE DELIMITED BY SIZE                                    
012130               ws-trimmed-word DELIMITED BY SIZE                          
012140               QUOTE DELIMITED BY SIZE                                    
012150               " was defined successfully."                               
012160               DELIMITED BY SIZE                                          
012170          INTO ws-reply-text                                              
012180     END-IF.                                                              
012190 344000-finish-weakdefine-action.                                         
012200     EXIT.                                                                
012210                                                                          
012220*    STRONGDEFINE OVERWRITES AN EXISTING DEFINITION AND     *             
012230*    RESTAMPS ITS ENTRY DATE, OR APPENDS A NEW ENTRY IF THE *             
012240*    WORD WAS NOT ALREADY ON FILE - THE SAME APPEND         *             
012250*    PARAGRAPH WEAKDEFINE USES ABOVE.                        *            
012260*    OVERWRITES FREELY - SEE 344000 FOR THE WEAK VARIANT.   *             
012270 345000-start-strongdefine-action.                                        
012280     IF sw-entry-was-found                                                
012290        MOVE ws-raw-defn TO ws-dict-definition                            
012300                            (idx-dict-entry)                              
012310        PERFORM 348000-start-stamp-entry-date                             
012320           THRU 348000-finish-stamp-entry-date                            
012330        MOVE ws-dict-entry-date-work                                      
012340          TO ws-dict-entry-date (idx-dict-entry)                          
012350        STRING "Definition for " DELIMITED BY SIZE                        
012360               QUOTE DELIMITED BY SIZE                                    
012370               ws-trimmed-word DELIMITED BY SIZE                          
012380               QUOTE DELIMITED BY SIZE                                    
012390               " was updated." DELIMITED BY SIZE                          
012400          INTO ws-reply-text                                              
012410     ELSE                                                                 
012420        PERFORM 347000-start-append-new-entry                             
012430           THRU 347000-finish-append-new-entry                            
012440        STRING QUOTE DELIMITED BY SIZE                                    
012450               ws-trimmed-word DELIMITED BY SIZE                          
012460               QUOTE DELIMITED BY SIZE                                    
012470               " was defined successfully."                               
012480               DELIMITED BY SIZE                                          
012490          INTO ws-reply-text                                              
012500     END-IF.                                                              
012510 345000-finish-strongdefine-action.                                       
012520     EXIT.                                                                
012530                                                                          
012540*    APPENDS A BRAND NEW ENTRY TO THE END OF THE TABLE,     *             
012550*    STAMPS ITS ENTRY DATE, AND INVALIDATES ANY LISTING     *             
012560*    BUILT BEFORE THIS APPEND SINCE IT NO LONGER MATCHES    *             
012570*    THE TABLE'S CONTENTS.                                   *            
012580*    GROWS THE TABLE BY ONE ELEMENT AND STAMPS THE NEW      *             
012590*    ENTRY'S DATE - SHARED BY BOTH DEFINE VARIANTS.          *            
012600 347000-start-append-new-entry.                                           
012610     ADD 1 TO ws-dict-entry-count                                         
012620     SET idx-dict-entry TO ws-dict-entry-count                            
012630                                                                          
012640     MOVE ws-trimmed-word TO ws-dict-word (idx-dict-entry)                
012650     MOVE ws-raw-defn     TO ws-dict-definition                           
012660                             (idx-dict-entry)                             
012670     MOVE ZERO            TO ws-dict-accesses                             
012680                              (idx-dict-entry)                            
012690                                                                          
012700     PERFORM 348000-start-stamp-entry-date                                
012710        THRU 348000-finish-stamp-entry-date                               
012720     MOVE ws-dict-entry-date-work                                         
012730       TO ws-dict-entry-date (idx-dict-entry)                             
012740                                                                          
012750     MOVE "N" TO ws-listing-valid-sw.                                     
012760 347000-finish-append-new-entry.                                          
012770     EXIT.                                                                
012780                                                                          
012790*    UPSI-0 IS AUDIT'S HOOK FOR A FUTURE EXPLICIT-DATE         *          
012800*    OVERRIDE (TKT 99-061).  THE COMMAND STREAM HAS NO WAY TO  *          
012810*    SUPPLY AN EXPLICIT DATE YET, SO BOTH SWITCH STATES STAMP  *          
012820*    THE SYSTEM DATE UNTIL THAT OVERRIDE IS BUILT.             *          
012830*    CALLED BY BOTH 345000 (UPDATE) AND 347000 (APPEND).    *             
012840 348000-start-stamp-entry-date.                                           
012850*       RE-READ THE CLOCK RATHER THAN REUSING THE SESSION   *             
012860*       START TIME CAPTURED AT 100000, SO A LONG-RUNNING     *            
012870*       SESSION'S LATER DEFINES STAMP THEIR OWN REAL TIME.   *            
012880     ACCEPT ws-today-8 FROM DATE YYYYMMDD                                 
012890     ACCEPT ws-time-6  FROM TIME                                          
012900                                                                          
012910     STRING ws-today-mm DELIMITED BY SIZE                                 
012920            ":"         DELIMITED BY SIZE                                 
012930            ws-today-dd DELIMITED BY SIZE                                 
012940            ":"         DELIMITED BY SIZE                                 
012950            ws-today-yyyy DELIMITED BY SIZE                               
012960            ":"         DELIMITED BY SIZE                                 
012970            ws-time-hh  DELIMITED BY SIZE                                 
012980            ":"         DELIMITED BY SIZE                                 
012990            ws-time-mn  DELIMITED BY SIZE                                 
013000       INTO ws-dict-entry-date-work.                                      
013010 348000-finish-stamp-entry-date.                                          
013020     EXIT.                                                                
013030                                                                          
013040*----------------------------------------------------------*              
013050*  FIND <WORD> - CASE-INSENSITIVE LOOKUP, BUMPS ACCESSES    *             
013060*  (TKT 89-0033 FIXED THIS PARAGRAPH NOT BUMPING THE ACCESS *             
013070*  COUNT ON A SUCCESSFUL FIND).                              *            
013080*----------------------------------------------------------*              
013090*    FIND NEVER MODIFIES THE DEFINITION TEXT - ONLY THE     *             
013100*    ACCESS COUNT CHANGES ON A SUCCESSFUL LOOKUP.            *            
013110 350000-start-cmd-find.                                                   
013120     IF NOT sw-dict-is-open                                               
013130        MOVE "ERROR: No dictionary is open!" TO ws-reply-text             
013140     ELSE                                                                 
013150*          TRIM AND LOWER-CASE THE LOOKUP KEY THE SAME WAY  *             
013160*          DEFINE DOES, THEN RUN THE SHARED SEARCH.          *            
013170        MOVE ws-command-arg TO ws-raw-word                                
013180        PERFORM 342000-start-trim-raw-word                                
013190           THRU 342000-finish-trim-raw-word                               
013200        PERFORM 343000-start-find-word-in-table                           
013210           THRU 343000-finish-find-word-in-table                          
013220                                                                          
013230        IF sw-entry-was-found                                             
013240*             BUMP THE ACCESS COUNT AND ECHO THE DEFINITION *             
013250*             BACK, TAB-SEPARATED FROM THE WORD.             *            
013260           ADD 1 TO ws-dict-accesses (idx-dict-entry)                     
013270           STRING ws-trimmed-word DELIMITED BY SIZE                       
013280                  ":"             DELIMITED BY SIZE                       
013290                  X"09"           DELIMITED BY SIZE                       
013300                  ws-dict-definition (idx-dict-entry)                     
013310                      DELIMITED BY SIZE                                   
013320             INTO ws-reply-text                                           
013330        ELSE                                                              
013340           STRING "No definition exists for "                             
013350                  DELIMITED BY SIZE                                       
013360                  QUOTE DELIMITED BY SIZE                                 
013370                  ws-trimmed-word DELIMITED BY SIZE                       
013380                  QUOTE DELIMITED BY SIZE                                 
013390             INTO ws-reply-text                                           
013400        END-IF                                                            
013410     END-IF.                                                              
013420 350000-finish-cmd-find.                                                  
013430     EXIT.                                                                
013440                                                                          
013450*----------------------------------------------------------*              
013460*  PRINT NEW|CURRENT - ALPHABETICAL LISTING TO STATUS FILE  *             
013470*  "NEW" ALWAYS REBUILDS THE LISTING; "CURRENT" REUSES THE  *             
013480*  LAST BUILT LISTING IF NOTHING HAS CHANGED SINCE (TKT     *             
013490*  93-0093 ADDED THIS OPTION SO A REPEAT REQUEST DOES NOT   *             
013500*  RE-SORT THE WHOLE TABLE FOR NOTHING).                     *            
013510*----------------------------------------------------------*              
013520*    PRINT TAKES THE SAME NEW/CURRENT KEYWORD ARGUMENT      *             
013530*    SHAPE AS A PATH ARGUMENT, SO IT REUSES 610000 TO TRIM  *             
013540*    AND LOWER-CASE IT BEFORE TESTING IT BELOW.              *            
013550 360000-start-cmd-print.                                                  
013560     IF NOT sw-dict-is-open                                               
013570*          PRINT WRITES ITS OWN ERROR LINE DIRECTLY SINCE   *             
013580*          IT NEVER GOES THROUGH THE WS-REPLY-TEXT PATH AT  *             
013590*          230000 THE WAY EVERY OTHER COMMAND DOES.          *            
013600        MOVE "ERROR: No dictionary is open!" TO ws-reply-text             
013610        MOVE ws-reply-text TO stat-line-text                              
013620        WRITE stat-line-rec                                               
013630     ELSE                                                                 
013640        PERFORM 610000-start-trim-path-arg                                
013650           THRU 610000-finish-trim-path-arg                               
013660                                                                          
013670        IF ws-trimmed-path EQUAL "new"                                    
013680*             ALWAYS REBUILD, THEN WRITE.                   *             
013690           PERFORM 640000-start-build-listing                             
013700              THRU 640000-finish-build-listing                            
013710           PERFORM 650000-start-write-listing                             
013720              THRU 650000-finish-write-listing                            
013730        ELSE                                                              
013740           IF ws-trimmed-path EQUAL "current"                             
013750*                ONLY REBUILD IF THE LAST LISTING IS NO     *             
013760*                LONGER VALID; OTHERWISE SKIP STRAIGHT TO   *             
013770*                WRITING THE ONE ALREADY BUILT.              *            
013780              IF NOT sw-listing-is-valid                                  
013790                 PERFORM 640000-start-build-listing                       
013800                    THRU 640000-finish-build-listing                      
013810              END-IF                                                      
013820              PERFORM 650000-start-write-listing                          
013830                 THRU 650000-finish-write-listing                         
013840           ELSE                                                           
013850              MOVE "ERROR: Invalid version argument!"                     
013860                TO stat-line-text                                         
013870              WRITE stat-line-rec                                         
013880           END-IF                                                         
013890        END-IF                                                            
013900     END-IF.                                                              
013910 360000-finish-cmd-print.                                                 
013920     EXIT.                                                                
013930                                                                          
013940*----------------------------------------------------------*              
013950*  PRINTTO <PATH> - ALPHABETICAL LISTING TO A TEXT FILE     *             
013960*  (TKT 88-0512) - ALWAYS REBUILDS THE LISTING SINCE A      *             
013970*  PRINTTO REQUEST IS RARE ENOUGH THAT THE RE-SORT COST IS  *             
013980*  NOT WORTH TRACKING SEPARATELY FROM PRINT NEW/CURRENT.    *             
013990*----------------------------------------------------------*              
014000*    UNLIKE PRINT, PRINTTO HAS NO CURRENT-VS-NEW CHOICE -   *             
014010*    IT ALWAYS REBUILDS THE LISTING BEFORE WRITING IT.       *            
014020 370000-start-cmd-printto.                                                
014030     IF NOT sw-dict-is-open                                               
014040        MOVE "ERROR: No dictionary is open!" TO ws-reply-text             
014050     ELSE                                                                 
014060        PERFORM 610000-start-trim-path-arg                                
014070           THRU 610000-finish-trim-path-arg                               
014080        MOVE ws-trimmed-path TO ws-printout-path                          
014090                                                                          
014100        PERFORM 640000-start-build-listing                                
014110           THRU 640000-finish-build-listing                               
014120                                                                          
014130        OPEN OUTPUT printout-file                                         
014140                                                                          
014150        IF fs-printout-file IS NOT EQUAL TO "00"                          
014160           STRING "ERROR: Problem occurred while trying to "              
014170                  DELIMITED BY SIZE                                       
014180                  "write to text file!" DELIMITED BY SIZE                 
014190             INTO ws-reply-text                                           
014200        ELSE                                                              
014210           PERFORM 371000-start-write-one-listing-line                    
014220              THRU 371000-finish-write-one-listing-line                   
014230             VARYING idx-listing-line FROM 1 BY 1                         
014240               UNTIL idx-listing-line GREATER                             
014250                     ws-listing-line-count                                
014260                                                                          
014270           CLOSE printout-file                                            
014280                                                                          
014290           STRING "Saved dictionary printout to "                         
014300                  DELIMITED BY SIZE                                       
014310                  QUOTE DELIMITED BY SIZE                                 
014320                  ws-trimmed-path DELIMITED BY SIZE                       
014330                  QUOTE DELIMITED BY SIZE                                 
014340             INTO ws-reply-text                                           
014350        END-IF                                                            
014360     END-IF.                                                              
014370 370000-finish-cmd-printto.                                               
014380     EXIT.                                                                
014390                                                                          
014400*    COPIES ONE BUILT LISTING LINE TO THE PRINTOUT FILE.    *             
014410 371000-start-write-one-listing-line.                                     
014420     MOVE ws-listing-line (idx-listing-line) TO prt-line-text             
014430     WRITE prt-line-rec.                                                  
014440 371000-finish-write-one-listing-line.                                    
014450     EXIT.                                                                
014460                                                                          
014470*----------------------------------------------------------*              
014480*  CLOSE - DISCARD THE IN-MEMORY DICTIONARY                 *             
014490*  (TKT 96 LOG ENTRY - CLOSE NOW BLANKS THE REMEMBERED PATH *             
014500*  TOO, SO A SUBSEQUENT CREATE-THEN-SAVE CANNOT ACCIDENTALLY*             
014510*  OVERWRITE THE CLOSED DICTIONARY'S OLD FILE.)             *             
014520*----------------------------------------------------------*              
014530*    CLOSE IS THE ONLY COMMAND THAT BLANKS WS-DICT-PATH -   *             
014540*    EVERY OTHER COMMAND EITHER SETS IT OR LEAVES IT ALONE. *             
014550 380000-start-cmd-close.                                                  
014560     IF NOT sw-dict-is-open                                               
014570        MOVE "No dictionary is open!" TO ws-reply-text                    
014580     ELSE                                                                 
014590        PERFORM 620000-start-trim-dict-name                               
014600           THRU 620000-finish-trim-dict-name                              
014610        STRING "Closed " DELIMITED BY SIZE                                
014620               QUOTE DELIMITED BY SIZE                                    
014630               ws-trimmed-word DELIMITED BY SIZE                          
014640               QUOTE DELIMITED BY SIZE                                    
014650          INTO ws-reply-text                                              
014660                                                                          
014670*          CLEAR EVERYTHING THIS SESSION KNEW ABOUT THE     *             
014680*          DICTIONARY - NAME, PATH, TABLE CONTENTS.          *            
014690        MOVE "N" TO ws-dict-open-sw                                       
014700        MOVE ZERO                 TO ws-dict-entry-count                  
014710        MOVE SPACES               TO ws-dict-name                         
014720                                      ws-dict-path                        
014730        MOVE "N" TO ws-listing-valid-sw                                   
014740     END-IF.                                                              
014750 380000-finish-cmd-close.                                                 
014760     EXIT.                                                                
014770                                                                          
014780*----------------------------------------------------------*              
014790*  QUIT - END THE COMMAND STREAM                            *             
014800*----------------------------------------------------------*              
014810*    THE SIMPLEST COMMAND IN THE WHOLE EVALUATE.            *             
014820 390000-start-cmd-quit.                                                   
014830*       SET TRUE HERE SO THE MAIN LOOP AT 000000 STOPS      *             
014840*       READING FURTHER COMMANDS FROM THIS FEED.             *            
014850     SET sw-quit-requested TO TRUE                                        
014860     MOVE "Quitting..." TO ws-reply-text.                                 
014870 390000-finish-cmd-quit.                                                  
014880     EXIT.                                                                
014890                                                                          
014900*----------------------------------------------------------*              
014910*  SHARED WORK PARAGRAPHS - TRIMMING, SORTING AND LISTING   *             
014920*  HELPERS CALLED BY MORE THAN ONE COMMAND PARAGRAPH ABOVE. *             
014930*----------------------------------------------------------*              
014940*    TRIMS TRAILING SPACES OFF THE RAW COMMAND ARGUMENT -   *             
014950*    SHARED BY OPEN, SAVE, PRINT AND PRINTTO, WHICH ALL     *             
014960*    TAKE A PATH OR KEYWORD AS THEIR WHOLE ARGUMENT.         *            
014970*    ONE OF TWO TRIM PARAGRAPHS - THIS ONE FOR THE 240-BYTE *             
014980*    COMMAND ARGUMENT FIELD.                                 *            
014990 610000-start-trim-path-arg.                                              
015000     MOVE ZERO     TO ws-trail-spaces                                     
015010     MOVE SPACES   TO ws-trimmed-path                                     
015020     INSPECT ws-command-arg                                               
015030         TALLYING ws-trail-spaces FOR TRAILING SPACE                      
015040     COMPUTE ws-trim-len = 240 - ws-trail-spaces                          
015050     IF ws-trim-len IS GREATER THAN ZERO                                  
015060        MOVE ws-command-arg (1:ws-trim-len)                               
015070          TO ws-trimmed-path                                              
015080     END-IF.                                                              
015090 610000-finish-trim-path-arg.                                             
015100     EXIT.                                                                
015110                                                                          
015120*    TRIMS TRAILING SPACES OFF THE CURRENT DICTIONARY NAME, *             
015130*    CLIPPING TO 40 BYTES IF THE NAME RUNS LONGER THAN THE  *             
015140*    40-BYTE WORD FIELD IT IS TEMPORARILY BORROWING - OPEN  *             
015150*    AND CLOSE REPLIES ONLY NEED A SHORT ECHO OF THE NAME,  *             
015160*    NOT THE FULL 60-BYTE STORED FIELD.                     *             
015170*    THE SECOND TRIM PARAGRAPH - FOR THE 60-BYTE STORED     *             
015180*    DICTIONARY NAME, CLIPPED TO FIT A 40-BYTE ECHO FIELD.   *            
015190 620000-start-trim-dict-name.                                             
015200     MOVE ZERO     TO ws-trail-spaces                                     
015210     MOVE SPACES   TO ws-trimmed-word                                     
015220     INSPECT ws-dict-name                                                 
015230         TALLYING ws-trail-spaces FOR TRAILING SPACE                      
015240     COMPUTE ws-trim-len = 60 - ws-trail-spaces                           
015250     IF ws-trim-len IS GREATER THAN ZERO                                  
015260        IF ws-trim-len IS GREATER THAN 40                                 
015270           MOVE 40 TO ws-trim-len                                         
015280        END-IF                                                            
015290        MOVE ws-dict-name (1:ws-trim-len) TO ws-trimmed-word              
015300     END-IF.                                                              
015310 620000-finish-trim-dict-name.                                            
015320     EXIT.                                                                
015330                                                                          
015340*----------------------------------------------------------*              
015350*  640000 BUILDS A FRESH ALPHABETICAL LISTING.  THE TABLE   *             
015360*  IS SORTED IN PLACE WITH THE SHOP'S STANDARD INSERTION    *             
015370*  SORT PARAGRAPH BEFORE THE LISTING LINES ARE BUILT.  THE  *             
015380*  LISTING IS BOOKENDED BY A DICTIONARY-NAME HEADER LINE    *             
015390*  AND A TOTAL-ENTRIES TRAILER LINE (TKT 92-0205 MOVED THE  *             
015400*  SORT TO HAPPEN ONCE HERE INSTEAD OF ONCE PER PRINT LINE).*             
015410*----------------------------------------------------------*              
015420*    THE LISTING TABLE IS REBUILT FROM SCRATCH EVERY TIME   *             
015430*    THIS PARAGRAPH RUNS - THE OLD CONTENTS ARE NOT APPENDED*             
015440*    TO, THEY ARE OVERWRITTEN STARTING FROM LINE ONE.        *            
015450 640000-start-build-listing.                                              
015460*       SORT THE TABLE ASCENDING BY WORD FIRST.              *            
015470     PERFORM 641000-start-insertion-sort-table                            
015480        THRU 641000-finish-insertion-sort-table                           
015490                                                                          
015500*       FIRST LISTING LINE IS THE DICTIONARY'S OWN NAME.    *             
015510     MOVE ZERO TO ws-listing-line-count                                   
015520     ADD 1 TO ws-listing-line-count                                       
015530     SET idx-listing-line TO ws-listing-line-count                        
015540     PERFORM 620000-start-trim-dict-name                                  
015550        THRU 620000-finish-trim-dict-name                                 
015560     MOVE ws-trimmed-word                                                 
015570       TO ws-listing-line (idx-listing-line)                              
015580                                                                          
015590*       ONE LISTING LINE PER SORTED ENTRY.                  *             
015600     PERFORM 642000-start-build-one-listing-line                          
015610        THRU 642000-finish-build-one-listing-line                         
015620       VARYING idx-dict-entry FROM 1 BY 1                                 
015630         UNTIL idx-dict-entry GREATER ws-dict-entry-count                 
015640                                                                          
015650*       LAST LISTING LINE IS THE TOTAL ENTRY COUNT.         *             
015660     ADD 1 TO ws-listing-line-count                                       
015670     SET idx-listing-line TO ws-listing-line-count                        
015680     MOVE ws-dict-entry-count TO ws-entry-count-display                   
015690     STRING "Total entries: " DELIMITED BY SIZE                           
015700            ws-entry-count-display DELIMITED BY SIZE                      
015710       INTO ws-listing-line (idx-listing-line)                            
015720                                                                          
015730*       THIS BUILT LISTING NOW MATCHES THE TABLE EXACTLY -  *             
015740*       A LATER "PRINT CURRENT" CAN REUSE IT UNTIL THE      *             
015750*       TABLE CHANGES AGAIN.                                 *            
015760     SET sw-listing-is-valid TO TRUE.                                     
015770 640000-finish-build-listing.                                             
015780     EXIT.                                                                
015790                                                                          
015800*    THE OUTER PASS OF THE INSERTION SORT.  WALKS THE TABLE *             
015810*    FROM THE SECOND ELEMENT TO THE LAST, TREATING          *             
015820*    EVERYTHING BEFORE THE CURRENT POSITION AS ALREADY      *             
015830*    SORTED - NOTHING TO DO IF THE TABLE HAS ONE OR ZERO    *             
015840*    ELEMENTS.                                               *            
015850*    THE SAME HAND-ROLLED INSERTION SORT STYLE USED BY      *             
015860*    DICTSTAT FOR ITS OWN DATA-POINT TABLE.                  *            
015870 641000-start-insertion-sort-table.                                       
015880     IF ws-dict-entry-count IS GREATER THAN 1                             
015890        PERFORM 641100-start-insert-one-element                           
015900           THRU 641100-finish-insert-one-element                          
015910          VARYING ws-subscript-hi FROM 2 BY 1                             
015920            UNTIL ws-subscript-hi GREATER                                 
015930                  ws-dict-entry-count                                     
015940     END-IF.                                                              
015950 641000-finish-insertion-sort-table.                                      
015960     EXIT.                                                                
015970                                                                          
015980*    LIFTS ONE ELEMENT OUT OF THE TABLE AND SLIDES THE      *             
015990*    SORTED PREFIX UP TO MAKE ROOM FOR IT AT THE RIGHT SPOT.*             
016000 641100-start-insert-one-element.                                         
016010*       HOLD THE ELEMENT AT THE TOP OF THE UNSORTED RUN OFF *             
016020*       TO ONE SIDE SO THE SLOT IT CAME FROM CAN BE         *             
016030*       OVERWRITTEN AS THE SORTED PREFIX SLIDES UP.          *            
016040     SET idx-dict-entry TO ws-subscript-hi                                
016050     MOVE ws-dict-entry (idx-dict-entry)                                  
016060       TO ws-dict-entry-hold                                              
016070     MOVE ws-subscript-hi TO ws-subscript-lo                              
016080                                                                          
016090*       SLIDE EVERY ELEMENT ALPHABETICALLY LARGER THAN THE  *             
016100*       HELD WORD UP ONE SLOT UNTIL THE RIGHT HOME IS       *             
016110*       FOUND.                                               *            
016120     PERFORM 641110-start-shift-one-up                                    
016130        THRU 641110-finish-shift-one-up                                   
016140       UNTIL ws-subscript-lo EQUAL 1                                      
016150          OR ws-dict-word (ws-subscript-lo - 1) NOT                       
016160             GREATER ws-dict-entry-hold-word                              
016170                                                                          
016180*       DROP THE HELD ELEMENT INTO THE GAP LEFT BY THE      *             
016190*       SLIDE.                                               *            
016200     SET idx-dict-entry TO ws-subscript-lo                                
016210     MOVE ws-dict-entry-hold TO ws-dict-entry (idx-dict-entry).           
016220 641100-finish-insert-one-element.                                        
016230     EXIT.                                                                
016240                                                                          
016250*    ONE STEP OF THE SLIDE-UP: COPY THE ELEMENT BELOW THE   *             
016260*    CURRENT GAP INTO THE GAP AND MOVE THE GAP DOWN ONE.    *             
016270 641110-start-shift-one-up.                                               
016280     SET idx-dict-entry TO ws-subscript-lo                                
016290     MOVE ws-dict-entry (ws-subscript-lo - 1)                             
016300       TO ws-dict-entry (idx-dict-entry)                                  
016310     SUBTRACT 1 FROM ws-subscript-lo.                                     
016320 641110-finish-shift-one-up.                                              
016330     EXIT.                                                                
016340                                                                          
016350*    BUILDS ONE "WORD: DEFINITION" LISTING LINE FROM THE    *             
016360*    CURRENT SORTED TABLE POSITION.                          *            
016370 642000-start-build-one-listing-line.                                     
016380     ADD 1 TO ws-listing-line-count                                       
016390     SET idx-listing-line TO ws-listing-line-count                        
016400     STRING ws-dict-word (idx-dict-entry)                                 
016410                DELIMITED BY SIZE                                         
016420            ": "           DELIMITED BY SIZE                              
016430            ws-dict-definition (idx-dict-entry)                           
016440                DELIMITED BY SIZE                                         
016450       INTO ws-listing-line (idx-listing-line).                           
016460 642000-finish-build-one-listing-line.                                    
016470     EXIT.                                                                
016480                                                                          
016490*    WRITES THE WHOLE BUILT LISTING TABLE TO THE STATUS     *             
016500*    FEED, ONE RECORD PER LISTING LINE.                     *             
016510*    A STRAIGHT COPY LOOP - NOTHING IS REFORMATTED HERE,    *             
016520*    ALL FORMATTING HAPPENED BACK AT 640000/642000.          *            
016530 650000-start-write-listing.                                              
016540     PERFORM 651000-start-write-one-status-line                           
016550        THRU 651000-finish-write-one-status-line                          
016560       VARYING idx-listing-line FROM 1 BY 1                               
016570         UNTIL idx-listing-line GREATER                                   
016580               ws-listing-line-count.                                     
016590 650000-finish-write-listing.                                             
016600     EXIT.                                                                
016610                                                                          
016620*    WRITES ONE LISTING LINE TO THE STATUS FEED.            *             
016630 651000-start-write-one-status-line.                                      
016640     MOVE ws-listing-line (idx-listing-line) TO stat-line-text            
016650     WRITE stat-line-rec.                                                 
016660 651000-finish-write-one-status-line.                                     
016670     EXIT.                                                                
016680                                                                          
016690*----------------------------------------------------------*              
016700*  900000 CLOSES OUT THE SESSION.  DICTIONARY-FILE AND      *             
016710*  PRINTOUT-FILE ARE ALWAYS CLOSED RIGHT AFTER THE COMMAND  *             
016720*  THAT OPENED THEM, SO ONLY THE TWO ALWAYS-OPEN FILES NEED *             
016730*  CLOSING HERE.                                             *            
016740*----------------------------------------------------------*              
016750*    THE LAST THING THIS PROGRAM DOES BEFORE STOP RUN.      *             
016760 900000-start-terminate-program.                                          
016770     CLOSE command-file                                                   
016780     CLOSE status-file.                                                   
016790 900000-finish-terminate-program.                                         
016800     EXIT.                                                                
016810                                                                          
016820*----------------------------------------------------------*              
016830*               O P E R A T I O N S   N O T E               *             
016840*----------------------------------------------------------*              
016850*  A SESSION'S REPLY FEED IS THE ONLY RECORD OF WHAT        *             
016860*  HAPPENED DURING THAT SESSION - THERE IS NO SEPARATE      *             
016870*  AUDIT LOG.  IF THE REFERENCE DESK REPORTS A DEFINITION   *             
016880*  THAT SEEMS TO HAVE DISAPPEARED OR CHANGED UNEXPECTEDLY,  *             
016890*  THE REPLY FEED FROM THE SESSION IN QUESTION IS THE FIRST *             
016900*  PLACE TO LOOK - EVERY DEFINE, FIND, SAVE AND CLOSE       *             
016910*  LEAVES ITS OWN LINE THERE.                                *            
016920*----------------------------------------------------------*              
016930*  END OF DICTMAIN.  SEE DICTSTAT FOR THE COMPANION         *             
016940*  PROGRAM THAT SUMMARIZES NUMBER FEEDS AND REPORTS THIS    *             
016950*  PROGRAM'S OWN DICTIONARY ENTRY COUNT.                    *             
016960*----------------------------------------------------------*              
016970*----------------------------------------------------------*              
016980*            F U T U R E   W O R K   N O T E S               *            
016990*----------------------------------------------------------*              
017000*  AUDIT'S EXPLICIT-DATE OVERRIDE REQUEST (TKT 99-061) IS   *             
017010*  STILL OPEN - UPSI-0 IS WIRED UP AND TESTED AT 100000,    *             
017020*  BUT NO COMMAND SYNTAX HAS BEEN AGREED YET FOR HOW A      *             
017030*  SESSION WOULD SUPPLY THE OVERRIDE DATE ITSELF.  UNTIL    *             
017040*  THAT IS SETTLED, 348000 ALWAYS STAMPS THE SYSTEM CLOCK   *             
017050*  REGARDLESS OF THE UPSI-0 SETTING.                         *            
017060*                                                            *            
017070*  THE REFERENCE DESK HAS ASKED SEVERAL TIMES FOR A RENAME  *             
017080*  COMMAND THAT WOULD CHANGE A WORD'S KEY WITHOUT LOSING     *            
017090*  ITS DEFINITION, ACCESS COUNT OR ENTRY DATE.  NOT YET      *            
017100*  BUILT - THE USUAL WORKAROUND IS A STRONGDEFINE UNDER THE *             
017110*  NEW KEY FOLLOWED BY MANUALLY NOTING THE OLD ACCESS COUNT *             
017120*  SOMEWHERE ELSE, WHICH IS CLUMSY BUT WORKS.                *            
017130*----------------------------------------------------------*              
017140 END PROGRAM DictMain.                                                    
